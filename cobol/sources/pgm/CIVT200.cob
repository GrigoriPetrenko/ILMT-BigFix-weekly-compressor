000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CIVT200.
000500 AUTHOR.         K M L TAN.
000600 INSTALLATION.   COMPLIANCE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   22 JUL 2025.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS THE STAGE-2 DRIVER FOR THE WEEKLY
001200*               COMPUTER INVENTORY CONSOLIDATION JOB.  IT CALLS
001300*               THE EIGHT STATUS-COLUMN TAGGING MEMBERS (CIVT005
001400*               THROUGH CIVT050) IN ASCENDING NUMERIC ORDER
001500*               AGAINST THE STANDING STAGE-1 OUTPUT FILE
001600*               020_ALL.CSV, STOPPING THE RUN ON THE FIRST
001700*               MEMBER THAT REPORTS A FATAL CONDITION (A
001800*               REQUIRED REFERENCE COLUMN OR EXTRACT MISSING).
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* C0001 - K M L TAN  - 22/07/2025 - REQ CIV-0002.  INITIAL
002300*                      VERSION.  REPLACES THE EIGHT SEPARATE
002400*                      OPERATOR-RUN TAGGING JOBS WITH A SINGLE
002500*                      CONSOLIDATED STEP, U14 (RUN-TAGGING).
002600* C0002 - R SHENG    - 25/07/2025 - REQ CIV-0007                  C0002   
002700*                      UNIT LABEL NOW CARRIED IN ITS OWN TABLE
002800*                      SO THE CONSOLE MESSAGE NAMES THE UNIT,
002900*                      NOT JUST THE PROGRAM-ID OF THE MEMBER
003000*                      THAT FAILED.
003100*-----------------------------------------------------------------
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    UPSI-0 IS CIV-DEBUG-SWITCH
004000                      ON  STATUS IS CIV-DEBUG-ON
004100                      OFF STATUS IS CIV-DEBUG-OFF
004200                    CLASS CIV-NUMERIC-DIGIT IS
004300                      "0123456789".
004400
004500 EJECT
004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000**************
005100*    THIS DRIVER OPENS NO FILES OF ITS OWN - ALL FILE I-O IS
005200*    PERFORMED BY THE CALLED STAGE-2 SUBPROGRAMS.
005300
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                        PIC X(24) VALUE
005800     "** PROGRAM CIVT200   **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01  WK-C-COMMON.
006200     COPY CIVCMWS.
006300
006400*    THE EIGHT TAGGING MEMBERS, IN THE ORDER THE COLUMNS MUST BE
006500*    LAID DOWN - EACH DEPENDS ON THE COLUMN THE ONE BEFORE IT
006600*    LEFT BEHIND.
006700 01  WK-C-STEP-TABLE.
006800     05  FILLER                    PIC X(08) VALUE "CIVT005".
006900     05  FILLER                    PIC X(08) VALUE "CIVT010".
007000     05  FILLER                    PIC X(08) VALUE "CIVT015".
007100     05  FILLER                    PIC X(08) VALUE "CIVT020".
007200     05  FILLER                    PIC X(08) VALUE "CIVT025".
007300     05  FILLER                    PIC X(08) VALUE "CIVT030".
007400     05  FILLER                    PIC X(08) VALUE "CIVT040".
007500     05  FILLER                    PIC X(08) VALUE "CIVT050".
007600
007700 01  WK-C-STEP-LIST REDEFINES WK-C-STEP-TABLE.
007800     05  WK-C-STEP-CALLEE OCCURS 8 TIMES PIC X(08).
007900
008000*    ALTERNATE VIEW USED WHEN A GARBLED CALLEE NAME IS REPORTED -
008100*    LETS THE OPERATOR EYEBALL THE RAW BYTES ON THE CONSOLE LOG.
008200 01  WK-C-STEP-TABLE-DUMP REDEFINES WK-C-STEP-TABLE.
008300     05  WK-C-STD-CELL OCCURS 64 TIMES PIC X(01).
008400
008500 01  WK-C-UNIT-LABEL-TABLE.
008600     05  FILLER                    PIC X(24) VALUE
008700         "U5  TAG-NOT-REPORTING".
008800     05  FILLER                    PIC X(24) VALUE
008900         "U6  TAG-CMDB-STATUS".
009000     05  FILLER                    PIC X(24) VALUE
009100         "U7  TAG-DELAYED-UPLOAD".
009200     05  FILLER                    PIC X(24) VALUE
009300         "U8  TAG-FAILED-SCAN".
009400     05  FILLER                    PIC X(24) VALUE
009500         "U9  TAG-MISSING-SCAN".
009600     05  FILLER                    PIC X(24) VALUE
009700         "U10 TAG-SCAN-NOT-UPLD".
009800     05  FILLER                    PIC X(24) VALUE
009900         "U11 TAG-NO-VM-MANAGER".
010000     05  FILLER                    PIC X(24) VALUE
010100         "U12 TAG-OUTDATED-SCAN".
010200
010300 01  WK-C-UNIT-LABEL-LIST REDEFINES WK-C-UNIT-LABEL-TABLE.
010400     05  WK-C-UNIT-LABEL OCCURS 8 TIMES PIC X(24).
010500
010600 01  WK-N-STEP-WORK.
010700     05  WK-N-STEP-SUB             PIC 9(02)   COMP.
010800     05  WK-N-STEP-COUNT           PIC 9(02)   COMP VALUE 8.
010900     05  FILLER                    PIC X(01).
011000
011100 01  WK-C-RUN-RETURN-CODE          PIC 9(02) COMP.
011200
011300     COPY CIVTPRM.
011400 EJECT
011500*****************************
011600 PROCEDURE DIVISION.
011700*****************************
011800 MAIN-MODULE.
011900     PERFORM A000-START-PROGRAM-ROUTINE
012000        THRU A099-START-PROGRAM-ROUTINE-EX.
012100     PERFORM B000-MAIN-PROCESSING
012200        THRU B999-MAIN-PROCESSING-EX.
012300     PERFORM Z000-END-PROGRAM-ROUTINE
012400        THRU Z999-END-PROGRAM-ROUTINE-EX.
012500     MOVE WK-C-RUN-RETURN-CODE     TO RETURN-CODE.
012600 STOP RUN.
012700
012800*---------------------------------------------------------------*
012900 A000-START-PROGRAM-ROUTINE.
013000*---------------------------------------------------------------*
013100     MOVE 0                       TO WK-C-RUN-RETURN-CODE.
013200*---------------------------------------------------------------*
013300 A099-START-PROGRAM-ROUTINE-EX.
013400*---------------------------------------------------------------*
013500     EXIT.
013600
013700*---------------------------------------------------------------*
013800 B000-MAIN-PROCESSING.
013900*---------------------------------------------------------------*
014000     MOVE 1                       TO WK-N-STEP-SUB.
014100     PERFORM C000-RUN-ONE-MEMBER
014200        THRU C099-RUN-ONE-MEMBER-EX
014300        UNTIL WK-N-STEP-SUB > WK-N-STEP-COUNT
014400           OR WK-C-RUN-RETURN-CODE NOT = 0.
014500
014600     IF WK-C-RUN-RETURN-CODE = 0
014700        DISPLAY "STAGE 2 COMPLETE - ALL EIGHT UNITS SUCCESSFUL"
014800     END-IF.
014900*---------------------------------------------------------------*
015000 B999-MAIN-PROCESSING-EX.
015100*---------------------------------------------------------------*
015200     EXIT.
015300
015400*---------------------------------------------------------------*
015500 C000-RUN-ONE-MEMBER.
015600*---------------------------------------------------------------*
015700     DISPLAY "RUNNING: " WK-C-UNIT-LABEL(WK-N-STEP-SUB).
015800     MOVE 0                       TO CIV-LK-TAG-RETURN-CD.
015900     MOVE 0                       TO CIV-LK-TAG-REF-COUNT.
016000     CALL WK-C-STEP-CALLEE(WK-N-STEP-SUB) USING CIV-LK-TAG-PARM.
016100     IF CIV-LK-TAG-RETURN-CD NOT = 0
016200        DISPLAY "CIVT200 - FATAL - " WK-C-STEP-CALLEE
016300           (WK-N-STEP-SUB) " (" WK-C-UNIT-LABEL(WK-N-STEP-SUB)
016400           ") FAILED - RUN ABORTED"
016500        MOVE 1                    TO WK-C-RUN-RETURN-CODE
016600        GO TO C099-RUN-ONE-MEMBER-EX
016700     END-IF.
016800     ADD 1                        TO WK-N-STEP-SUB.
016900*---------------------------------------------------------------*
017000 C099-RUN-ONE-MEMBER-EX.
017100*---------------------------------------------------------------*
017200     EXIT.
017300
017400 Y900-ABNORMAL-TERMINATION.
017500     MOVE 1                        TO WK-C-RUN-RETURN-CODE.
017600     PERFORM Z000-END-PROGRAM-ROUTINE
017700        THRU Z999-END-PROGRAM-ROUTINE-EX.
017800     MOVE WK-C-RUN-RETURN-CODE     TO RETURN-CODE.
017900     STOP RUN.
018000
018100*---------------------------------------------------------------*
018200 Z000-END-PROGRAM-ROUTINE.
018300*---------------------------------------------------------------*
018400     IF CIV-DEBUG-ON
018500        DISPLAY "CIVT200 - PROCESSING FINISHED"
018600     END-IF.
018700*---------------------------------------------------------------*
018800 Z999-END-PROGRAM-ROUTINE-EX.
018900*---------------------------------------------------------------*
019000     EXIT.
019100
019200******************************************************************
019300*************** END OF PROGRAM SOURCE - CIVT200 ***************
019400******************************************************************

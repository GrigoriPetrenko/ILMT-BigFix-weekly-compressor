000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CIVN040.
000500 AUTHOR.         D J FORTE.
000600 INSTALLATION.   COMPLIANCE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   27 JAN 1993.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RE-CATALOGUE A
001200*               STAGED WEEKLY EXPORT FILE UNDER A ".CSV" NAME.
001300*               CONTENT IS COPIED UNCHANGED - THIS STEP ONLY
001400*               RELABELS THE FILE FOR THE DOWNSTREAM TAGGING
001500*               SUBPROGRAMS, WHICH ALL EXPECT A ".CSV" SUFFIX.
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* A0000 - D J FORTE - 27/01/1993 - INITIAL VERSION.  ORIGINAL
002000*                      PURPOSE WAS TO RELABEL THE MONTHLY ASSET
002100*                      RECONCILIATION EXTRACT ONCE SCRUBBING WAS
002200*                      COMPLETE, SO OPERATIONS COULD TELL A
002300*                      FINISHED FILE FROM A WORK FILE AT A
002400*                      GLANCE.
002500* B0000 - M R QUIGLEY-08/09/1994 - REQ CIV-94-011.  REWRITTEN AS
002600*                      A CALLED SUBROUTINE OF THE CONSOLIDATED
002700*                      WEEKLY JOB STREAM.
002800* B0001 - S K NAIDU  - 11/08/1998 - REQ CIV-98-Y2K.  YEAR 2000
002900*                      READINESS REVIEW - NO DATE FIELDS IN THIS
003000*                      MEMBER, NO CHANGE REQUIRED.  SIGNED OFF.
003100* C0000 - T A WEBER  - 12/05/2009 - REQ CIV-09-004.  SWITCHED TO
003200*                      THE DYNAMIC FILE-NAME ASSIGNMENT SCHEME SO
003300*                      ONE COPY OF THIS MEMBER SERVES ALL NINE
003400*                      STAGED FILES.
003500* C0001 - K M L TAN  - 21/07/2025 - REQ CIV-0001.  REBUILT ON THE
003600*                      CURRENT NINE-FILE WEEKLY JOB STREAM - THIS
003700*                      MEMBER NOW IMPLEMENTS U4 (RENAME-TO-CSV),
003800*                      CALLED BY CIVN100 FOR EACH STAGED FILE
003900*                      AFTER U3 HAS RUN.
004000* C0002 - R SHENG    - 25/07/2025 - REQ CIV-0007                  C0002   
004100*                      TARGET .CSV FILE IS NOW EXPLICITLY
004200*                      OVERWRITTEN RATHER THAN LEFT TO ACCUMULATE
004300*                      FROM PRIOR WEEKS.
004400*-----------------------------------------------------------------
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    UPSI-0 IS CIV-DEBUG-SWITCH
005300                      ON  STATUS IS CIV-DEBUG-ON
005400                      OFF STATUS IS CIV-DEBUG-OFF
005500                    CLASS CIV-NUMERIC-DIGIT IS
005600                      "0123456789".
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT CIV-RAW-IN-FILE  ASSIGN TO WK-C-IN-FILENAME
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS   IS WK-C-FILE-STATUS.
006300     SELECT CIV-RAW-OUT-FILE ASSIGN TO WK-C-OUT-FILENAME
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS   IS WK-C-FILE-STATUS.
006600
006700 EJECT
006800***************
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200**************
007300 FD  CIV-RAW-IN-FILE
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS CIV-RAW-RECORD.
007600 01  CIV-RAW-RECORD.
007700     COPY CIVRAWR.
007800
007900*    HISTORICAL RECORD WIDTH - THE RECONCILIATION EXTRACT WAS
008000*    132 BYTES WIDE (PRINT-LINE WIDTH) UNDER A0000.
008100 01  CIV-RAW-RECORD-A0000 REDEFINES CIV-RAW-RECORD.
008200     05  CIV-RAW-A0-TEXT             PIC X(132).
008300     05  FILLER                      PIC X(68).
008400
008500*    STRUCTURAL VIEW - THIRDS, USED WHEN A DUMP IS REQUESTED
008600*    UNDER THE DEBUG SWITCH.
008700 01  CIV-RAW-RECORD-THIRDS REDEFINES CIV-RAW-RECORD.
008800     05  CIV-RAW-THD-CELL OCCURS 3 TIMES PIC X(66).
008900     05  FILLER                      PIC X(01).
009000
009100*    NUMERIC OVERLAY - GROUPED VIEW FOR HEX-DUMP TRACING ONLY.
009200 01  CIV-RAW-RECORD-GROUPED REDEFINES CIV-RAW-RECORD.
009300     05  CIV-RAW-GRP-CELL OCCURS 50 TIMES PIC X(04).
009400
009500 FD  CIV-RAW-OUT-FILE
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS CIV-RAW-RECORD-OUT.
009800 01  CIV-RAW-RECORD-OUT             PIC X(199).
009900
010000*************************
010100 WORKING-STORAGE SECTION.
010200*************************
010300 01  FILLER                        PIC X(24) VALUE
010400     "** PROGRAM CIVN040   **".
010500
010600* ------------------ PROGRAM WORKING STORAGE -------------------*
010700 01  WK-C-COMMON.
010800     COPY CIVCMWS.
010900
011000 01  WK-C-FILE-NAMES.
011100     05  WK-C-IN-FILENAME          PIC X(44).
011200     05  WK-C-OUT-FILENAME         PIC X(44).
011300     05  WK-N-NAME-LEN             PIC 9(02)   COMP.
011400     05  FILLER                    PIC X(01).
011500
011600*****************
011700 LINKAGE SECTION.
011800*****************
011900     COPY CIVNPRM.
012000 EJECT
012100********************************************
012200 PROCEDURE DIVISION USING CIV-LK-NORM-PARM.
012300********************************************
012400 MAIN-MODULE.
012500     PERFORM A000-START-PROGRAM-ROUTINE
012600        THRU A099-START-PROGRAM-ROUTINE-EX.
012700     PERFORM B000-MAIN-PROCESSING
012800        THRU B999-MAIN-PROCESSING-EX.
012900     PERFORM Z000-END-PROGRAM-ROUTINE
013000        THRU Z999-END-PROGRAM-ROUTINE-EX.
013100 GOBACK.
013200
013300*---------------------------------------------------------------*
013400 A000-START-PROGRAM-ROUTINE.
013500*---------------------------------------------------------------*
013600     MOVE 0                       TO CIV-LK-NRM-RETURN-CD.
013700     MOVE 0                       TO CIV-LK-NRM-OK-COUNT.
013800     MOVE 0                       TO CIV-LK-NRM-BAD-COUNT.
013900     PERFORM T000-TRIM-NAME-LENGTH
014000        THRU T099-TRIM-NAME-LENGTH-EX.
014100     STRING "STGEXP."  CIV-LK-NRM-FILE-NAME(1:WK-N-NAME-LEN)
014200            ".TXT"
014300        DELIMITED BY SIZE INTO WK-C-IN-FILENAME.
014400     STRING "STGEXP."  CIV-LK-NRM-FILE-NAME(1:WK-N-NAME-LEN)
014500            ".CSV"
014600        DELIMITED BY SIZE INTO WK-C-OUT-FILENAME.
014700*---------------------------------------------------------------*
014800 A099-START-PROGRAM-ROUTINE-EX.
014900*---------------------------------------------------------------*
015000     EXIT.
015100
015200*---------------------------------------------------------------*
015300 T000-TRIM-NAME-LENGTH.
015400*---------------------------------------------------------------*
015500*    RIGHT-TRIM THE INCOMING FILE-NAME PARAMETER SO THE BUILT
015600*    FILE NAME DOES NOT CARRY THE 30-BYTE FIELD'S BLANK PADDING.
015700     MOVE 30                       TO WK-N-NAME-LEN.
015800     PERFORM T010-CHECK-TRAILING-SPACE
015900        THRU T019-CHECK-TRAILING-SPACE-EX
016000        UNTIL WK-N-NAME-LEN = 0
016100           OR CIV-LK-NRM-FILE-NAME(WK-N-NAME-LEN:1) NOT = SPACE.
016200*---------------------------------------------------------------*
016300 T099-TRIM-NAME-LENGTH-EX.
016400*---------------------------------------------------------------*
016500     EXIT.
016600
016700*---------------------------------------------------------------*
016800 T010-CHECK-TRAILING-SPACE.
016900*---------------------------------------------------------------*
017000     SUBTRACT 1                   FROM WK-N-NAME-LEN.
017100*---------------------------------------------------------------*
017200 T019-CHECK-TRAILING-SPACE-EX.
017300*---------------------------------------------------------------*
017400     EXIT.
017500
017600*---------------------------------------------------------------*
017700 B000-MAIN-PROCESSING.
017800*---------------------------------------------------------------*
017900*    CONTENT IS COPIED UNCHANGED, BYTE FOR BYTE, UNDER THE NEW
018000*    ".CSV" CATALOGUE NAME - THIS STEP DOES NOT TOUCH THE DATA.
018100     OPEN INPUT CIV-RAW-IN-FILE.
018200     IF NOT WK-C-SUCCESSFUL
018300        DISPLAY "CIVN040 - OPEN FILE ERROR - " WK-C-IN-FILENAME
018400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018500        MOVE 1 TO CIV-LK-NRM-RETURN-CD
018600        GO TO B999-MAIN-PROCESSING-EX
018700     END-IF.
018800
018900     OPEN OUTPUT CIV-RAW-OUT-FILE.
019000     IF NOT WK-C-SUCCESSFUL
019100        DISPLAY "CIVN040 - OPEN FILE ERROR - " WK-C-OUT-FILENAME
019200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019300        MOVE 1 TO CIV-LK-NRM-RETURN-CD
019400        CLOSE CIV-RAW-IN-FILE
019500        GO TO B999-MAIN-PROCESSING-EX
019600     END-IF.
019700
019800     READ CIV-RAW-IN-FILE
019900        AT END SET WK-C-END-OF-FILE TO TRUE.
020000
020100     PERFORM C000-COPY-LINE-UNCHANGED
020200        THRU C099-COPY-LINE-UNCHANGED-EX
020300        UNTIL WK-C-END-OF-FILE.
020400
020500     CLOSE CIV-RAW-IN-FILE CIV-RAW-OUT-FILE.
020600*---------------------------------------------------------------*
020700 B999-MAIN-PROCESSING-EX.
020800*---------------------------------------------------------------*
020900     EXIT.
021000
021100*---------------------------------------------------------------*
021200 C000-COPY-LINE-UNCHANGED.
021300*---------------------------------------------------------------*
021400     MOVE CIV-RAW-TEXT            TO CIV-RAW-RECORD-OUT.
021500     WRITE CIV-RAW-RECORD-OUT.
021600     ADD 1                        TO CIV-LK-NRM-OK-COUNT.
021700     READ CIV-RAW-IN-FILE
021800        AT END SET WK-C-END-OF-FILE TO TRUE.
021900*---------------------------------------------------------------*
022000 C099-COPY-LINE-UNCHANGED-EX.
022100*---------------------------------------------------------------*
022200     EXIT.
022300
022400 Y900-ABNORMAL-TERMINATION.
022500     MOVE 1                        TO CIV-LK-NRM-RETURN-CD.
022600     PERFORM Z000-END-PROGRAM-ROUTINE
022700        THRU Z999-END-PROGRAM-ROUTINE-EX.
022800     GOBACK.
022900
023000*---------------------------------------------------------------*
023100 Z000-END-PROGRAM-ROUTINE.
023200*---------------------------------------------------------------*
023300     IF CIV-DEBUG-ON
023400        DISPLAY "CIVN040 - PROCESSING FINISHED"
023500     END-IF.
023600*---------------------------------------------------------------*
023700 Z999-END-PROGRAM-ROUTINE-EX.
023800*---------------------------------------------------------------*
023900     EXIT.
024000
024100******************************************************************
024200*************** END OF PROGRAM SOURCE - CIVN040 ***************
024300******************************************************************

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CIVN030.
000500 AUTHOR.         D J FORTE.
000600 INSTALLATION.   COMPLIANCE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   19 JUN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CONVERT EVERY COMMA
001200*               IN A STAGED WEEKLY EXPORT FILE TO A TAB
001300*               CHARACTER, INCLUDING THE HEADER ROW, SO THAT
001400*               ALL NINE FILES ARE UNIFORMLY TAB-DELIMITED
001500*               BEFORE TAGGING BEGINS.
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* A0000 - D J FORTE - 19/06/1991 - INITIAL VERSION.  ORIGINAL
002000*                      PURPOSE WAS TO NORMALIZE DELIMITER STYLE
002100*                      ACROSS THE MIXED COMMA/TAB VENDOR FEEDS
002200*                      RECEIVED THAT YEAR.
002300* A0001 - D J FORTE - 27/01/1993 - REQ CIV-93-008.  RECORD WIDTH
002400*                      RAISED TO 200 BYTES TO MATCH THE WIDER
002500*                      EXPORT LAYOUT.
002600* B0000 - M R QUIGLEY-08/09/1994 - REQ CIV-94-011.  REWRITTEN AS
002700*                      A CALLED SUBROUTINE OF THE CONSOLIDATED
002800*                      WEEKLY JOB STREAM.
002900* B0001 - S K NAIDU  - 11/08/1998 - REQ CIV-98-Y2K.  YEAR 2000
003000*                      READINESS REVIEW - NO DATE FIELDS IN THIS
003100*                      MEMBER, NO CHANGE REQUIRED.  SIGNED OFF.
003200* C0000 - T A WEBER  - 12/05/2009 - REQ CIV-09-004.  SWITCHED TO
003300*                      THE DYNAMIC FILE-NAME ASSIGNMENT SCHEME SO
003400*                      ONE COPY OF THIS MEMBER SERVES ALL NINE
003500*                      STAGED FILES.
003600* C0001 - K M L TAN  - 21/07/2025 - REQ CIV-0001.  REBUILT ON THE
003700*                      CURRENT NINE-FILE WEEKLY JOB STREAM - THIS
003800*                      MEMBER NOW IMPLEMENTS U3 (COMMA-TO-TAB),
003900*                      CALLED BY CIVN100 FOR EACH STAGED FILE.
004000* C0002 - R SHENG    - 25/07/2025 - REQ CIV-0007                  C0002   
004100*                      ALL-BLANK LINES NOW REWRITTEN AS ENTIRELY
004200*                      EMPTY OUTPUT LINES RATHER THAN PADDED
004300*                      SPACES, TO MATCH THE BUREAU'S NEW LOADER.
004400*-----------------------------------------------------------------
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    UPSI-0 IS CIV-DEBUG-SWITCH
005300                      ON  STATUS IS CIV-DEBUG-ON
005400                      OFF STATUS IS CIV-DEBUG-OFF
005500                    CLASS CIV-BLANK-CLASS IS
005600                      SPACE.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT CIV-RAW-IN-FILE  ASSIGN TO WK-C-IN-FILENAME
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS   IS WK-C-FILE-STATUS.
006300     SELECT CIV-RAW-OUT-FILE ASSIGN TO WK-C-OUT-FILENAME
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS   IS WK-C-FILE-STATUS.
006600
006700 EJECT
006800***************
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200**************
007300 FD  CIV-RAW-IN-FILE
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS CIV-RAW-RECORD.
007600 01  CIV-RAW-RECORD.
007700     COPY CIVRAWR.
007800
007900*    HISTORICAL RECORD WIDTHS - THE FEED WAS 100 BYTES WIDE
008000*    UNDER A0000, WIDENED TO 200 UNDER A0001.
008100 01  CIV-RAW-RECORD-A0000 REDEFINES CIV-RAW-RECORD.
008200     05  CIV-RAW-A0-TEXT             PIC X(100).
008300     05  FILLER                      PIC X(100).
008400
008500*    STRUCTURAL VIEW - LEADING/TRAILING HALVES, USED WHEN A
008600*    REPLACEMENT SEEMS TO HAVE STOPPED PARTWAY THROUGH THE LINE.
008700 01  CIV-RAW-RECORD-HALVES REDEFINES CIV-RAW-RECORD.
008800     05  CIV-RAW-HLF-FRONT           PIC X(100).
008900     05  CIV-RAW-HLF-BACK            PIC X(100).
009000
009100*    NUMERIC OVERLAY - GROUPED VIEW FOR HEX-DUMP TRACING ONLY.
009200 01  CIV-RAW-RECORD-GROUPED REDEFINES CIV-RAW-RECORD.
009300     05  CIV-RAW-GRP-CELL OCCURS 50 TIMES PIC X(04).
009400
009500 FD  CIV-RAW-OUT-FILE
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS CIV-RAW-RECORD-OUT.
009800 01  CIV-RAW-RECORD-OUT             PIC X(199).
009900
010000*************************
010100 WORKING-STORAGE SECTION.
010200*************************
010300 01  FILLER                        PIC X(24) VALUE
010400     "** PROGRAM CIVN030   **".
010500
010600* ------------------ PROGRAM WORKING STORAGE -------------------*
010700 01  WK-C-COMMON.
010800     COPY CIVCMWS.
010900
011000 01  WK-C-FILE-NAMES.
011100     05  WK-C-IN-FILENAME          PIC X(44).
011200     05  WK-C-OUT-FILENAME         PIC X(44).
011300     05  WK-N-NAME-LEN             PIC 9(02)   COMP.
011400     05  FILLER                    PIC X(01).
011500
011600 01  WK-C-SCAN-WORK.
011700     05  WK-N-SCAN-POS             PIC 9(03) COMP.
011800     05  WK-C-ONE-CHAR             PIC X(01).
011900     05  WK-C-COMMA-CHAR           PIC X(01) VALUE ",".
012000     05  WK-C-TAB-CHAR             PIC X(01) VALUE X"09".
012100     05  FILLER                    PIC X(01).
012200
012300*****************
012400 LINKAGE SECTION.
012500*****************
012600     COPY CIVNPRM.
012700 EJECT
012800********************************************
012900 PROCEDURE DIVISION USING CIV-LK-NORM-PARM.
013000********************************************
013100 MAIN-MODULE.
013200     PERFORM A000-START-PROGRAM-ROUTINE
013300        THRU A099-START-PROGRAM-ROUTINE-EX.
013400     PERFORM B000-MAIN-PROCESSING
013500        THRU B999-MAIN-PROCESSING-EX.
013600     PERFORM Z000-END-PROGRAM-ROUTINE
013700        THRU Z999-END-PROGRAM-ROUTINE-EX.
013800 GOBACK.
013900
014000*---------------------------------------------------------------*
014100 A000-START-PROGRAM-ROUTINE.
014200*---------------------------------------------------------------*
014300     MOVE 0                       TO CIV-LK-NRM-RETURN-CD.
014400     MOVE 0                       TO CIV-LK-NRM-OK-COUNT.
014500     MOVE 0                       TO CIV-LK-NRM-BAD-COUNT.
014600     PERFORM T000-TRIM-NAME-LENGTH
014700        THRU T099-TRIM-NAME-LENGTH-EX.
014800     STRING "STGEXP."  CIV-LK-NRM-FILE-NAME(1:WK-N-NAME-LEN)
014900            ".TXT"
015000        DELIMITED BY SIZE INTO WK-C-IN-FILENAME.
015100     STRING "STGTMP."  CIV-LK-NRM-FILE-NAME(1:WK-N-NAME-LEN)
015200            ".TXT"
015300        DELIMITED BY SIZE INTO WK-C-OUT-FILENAME.
015400*---------------------------------------------------------------*
015500 A099-START-PROGRAM-ROUTINE-EX.
015600*---------------------------------------------------------------*
015700     EXIT.
015800
015900*---------------------------------------------------------------*
016000 T000-TRIM-NAME-LENGTH.
016100*---------------------------------------------------------------*
016200*    RIGHT-TRIM THE INCOMING FILE-NAME PARAMETER SO THE BUILT
016300*    FILE NAME DOES NOT CARRY THE 30-BYTE FIELD'S BLANK PADDING.
016400     MOVE 30                       TO WK-N-NAME-LEN.
016500     PERFORM T010-CHECK-TRAILING-SPACE
016600        THRU T019-CHECK-TRAILING-SPACE-EX
016700        UNTIL WK-N-NAME-LEN = 0
016800           OR CIV-LK-NRM-FILE-NAME(WK-N-NAME-LEN:1) NOT = SPACE.
016900*---------------------------------------------------------------*
017000 T099-TRIM-NAME-LENGTH-EX.
017100*---------------------------------------------------------------*
017200     EXIT.
017300
017400*---------------------------------------------------------------*
017500 T010-CHECK-TRAILING-SPACE.
017600*---------------------------------------------------------------*
017700     SUBTRACT 1                   FROM WK-N-NAME-LEN.
017800*---------------------------------------------------------------*
017900 T019-CHECK-TRAILING-SPACE-EX.
018000*---------------------------------------------------------------*
018100     EXIT.
018200
018300*---------------------------------------------------------------*
018400 B000-MAIN-PROCESSING.
018500*---------------------------------------------------------------*
018600     OPEN INPUT CIV-RAW-IN-FILE.
018700     IF NOT WK-C-SUCCESSFUL
018800        DISPLAY "CIVN030 - OPEN FILE ERROR - " WK-C-IN-FILENAME
018900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019000        MOVE 1 TO CIV-LK-NRM-RETURN-CD
019100        GO TO B999-MAIN-PROCESSING-EX
019200     END-IF.
019300
019400     OPEN OUTPUT CIV-RAW-OUT-FILE.
019500     IF NOT WK-C-SUCCESSFUL
019600        DISPLAY "CIVN030 - OPEN FILE ERROR - " WK-C-OUT-FILENAME
019700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019800        MOVE 1 TO CIV-LK-NRM-RETURN-CD
019900        CLOSE CIV-RAW-IN-FILE
020000        GO TO B999-MAIN-PROCESSING-EX
020100     END-IF.
020200
020300     READ CIV-RAW-IN-FILE
020400        AT END SET WK-C-END-OF-FILE TO TRUE.
020500
020600     PERFORM B100-REPLACE-LINE
020700        THRU B199-REPLACE-LINE-EX
020800        UNTIL WK-C-END-OF-FILE.
020900
021000     CLOSE CIV-RAW-IN-FILE CIV-RAW-OUT-FILE.
021100
021200     MOVE WK-C-OUT-FILENAME        TO WK-C-IN-FILENAME.
021300     PERFORM C000-COPY-WORK-OVER-STAGED
021400        THRU C099-COPY-WORK-OVER-STAGED-EX.
021500*---------------------------------------------------------------*
021600 B999-MAIN-PROCESSING-EX.
021700*---------------------------------------------------------------*
021800     EXIT.
021900
022000*---------------------------------------------------------------*
022100 B100-REPLACE-LINE.
022200*---------------------------------------------------------------*
022300     IF CIV-RAW-TEXT = SPACES
022400        MOVE SPACES               TO CIV-RAW-RECORD-OUT
022500        WRITE CIV-RAW-RECORD-OUT
022600        ADD 1                     TO CIV-LK-NRM-OK-COUNT
022700        GO TO B199-REPLACE-LINE-EX-READ
022800     END-IF.
022900
023000     MOVE CIV-RAW-TEXT             TO CIV-RAW-RECORD-OUT.
023100     MOVE 1                        TO WK-N-SCAN-POS.
023200     PERFORM B110-REPLACE-ONE-CHAR
023300        THRU B119-REPLACE-ONE-CHAR-EX
023400        UNTIL WK-N-SCAN-POS > 199.
023500     WRITE CIV-RAW-RECORD-OUT.
023600     ADD 1                        TO CIV-LK-NRM-OK-COUNT.
023700 B199-REPLACE-LINE-EX-READ.
023800     READ CIV-RAW-IN-FILE
023900        AT END SET WK-C-END-OF-FILE TO TRUE.
024000*---------------------------------------------------------------*
024100 B199-REPLACE-LINE-EX.
024200*---------------------------------------------------------------*
024300     EXIT.
024400
024500*---------------------------------------------------------------*
024600 B110-REPLACE-ONE-CHAR.
024700*---------------------------------------------------------------*
024800     IF CIV-RAW-RECORD-OUT(WK-N-SCAN-POS:1) = WK-C-COMMA-CHAR
024900        MOVE WK-C-TAB-CHAR
025000           TO CIV-RAW-RECORD-OUT(WK-N-SCAN-POS:1)
025100     END-IF.
025200     ADD 1                        TO WK-N-SCAN-POS.
025300*---------------------------------------------------------------*
025400 B119-REPLACE-ONE-CHAR-EX.
025500*---------------------------------------------------------------*
025600     EXIT.
025700
025800*---------------------------------------------------------------*
025900 C000-COPY-WORK-OVER-STAGED.
026000*---------------------------------------------------------------*
026100     OPEN INPUT CIV-RAW-IN-FILE.
026200     STRING "STGEXP."  CIV-LK-NRM-FILE-NAME(1:WK-N-NAME-LEN)
026300            ".TXT"
026400        DELIMITED BY SIZE INTO WK-C-OUT-FILENAME.
026500     OPEN OUTPUT CIV-RAW-OUT-FILE.
026600     READ CIV-RAW-IN-FILE
026700        AT END SET WK-C-END-OF-FILE TO TRUE.
026800     PERFORM C100-COPY-ONE-LINE
026900        THRU C199-COPY-ONE-LINE-EX
027000        UNTIL WK-C-END-OF-FILE.
027100     CLOSE CIV-RAW-IN-FILE CIV-RAW-OUT-FILE.
027200*---------------------------------------------------------------*
027300 C099-COPY-WORK-OVER-STAGED-EX.
027400*---------------------------------------------------------------*
027500     EXIT.
027600
027700*---------------------------------------------------------------*
027800 C100-COPY-ONE-LINE.
027900*---------------------------------------------------------------*
028000     MOVE CIV-RAW-TEXT            TO CIV-RAW-RECORD-OUT.
028100     WRITE CIV-RAW-RECORD-OUT.
028200     READ CIV-RAW-IN-FILE
028300        AT END SET WK-C-END-OF-FILE TO TRUE.
028400*---------------------------------------------------------------*
028500 C199-COPY-ONE-LINE-EX.
028600*---------------------------------------------------------------*
028700     EXIT.
028800
028900 Y900-ABNORMAL-TERMINATION.
029000     MOVE 1                        TO CIV-LK-NRM-RETURN-CD.
029100     PERFORM Z000-END-PROGRAM-ROUTINE
029200        THRU Z999-END-PROGRAM-ROUTINE-EX.
029300     GOBACK.
029400
029500*---------------------------------------------------------------*
029600 Z000-END-PROGRAM-ROUTINE.
029700*---------------------------------------------------------------*
029800     IF CIV-DEBUG-ON
029900        DISPLAY "CIVN030 - PROCESSING FINISHED"
030000     END-IF.
030100*---------------------------------------------------------------*
030200 Z999-END-PROGRAM-ROUTINE-EX.
030300*---------------------------------------------------------------*
030400     EXIT.
030500
030600******************************************************************
030700*************** END OF PROGRAM SOURCE - CIVN030 ***************
030800******************************************************************

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CIVT005.
000500 AUTHOR.         R L HOOVER.
000600 INSTALLATION.   COMPLIANCE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   03 MAY 1990.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO TAG THE MASTER
001200*               INVENTORY FILE WITH A "NOT REPORTING TO BIGFIX"
001300*               STATUS COLUMN, DRIVEN OFF THE 021_NOTREP
001400*               EXCEPTION EXTRACT.  THE COLUMN IS ALWAYS THE
001500*               FIRST STATUS COLUMN, IMMEDIATELY AFTER THE
001600*               COMPUTER NAME.
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* A0000 - RLHOOVER  - 03/05/1990 - INITIAL VERSION.  ORIGINAL
002100*                      PURPOSE WAS TO CROSS-REFERENCE THE OLD
002200*                      QUARTERLY ASSET AUDIT LIST AGAINST THE
002300*                      DESKTOP-SUPPORT EXCEPTION LOG AND FLAG
002400*                      MACHINES NOT SEEN ON EITHER.
002500* A0001 - RLHOOVER  - 14/02/1992 - REQ CIV-91-030.  REFERENCE
002600*                      LIST NOW HELD ENTIRELY IN MEMORY INSTEAD
002700*                      OF A SORTED WORK FILE - VOLUME HAD GROWN
002800*                      PAST WHAT A NIGHTLY SORT STEP COULD CLEAR
002900*                      IN THE BATCH WINDOW.
003000* B0000 - M R QUIGLEY-08/09/1994 - REQ CIV-94-011.  REWRITTEN AS
003100*                      A CALLED SUBROUTINE OF THE CONSOLIDATED
003200*                      WEEKLY JOB STREAM, MATCHING BY COMPUTER
003300*                      NAME RATHER THAN ASSET TAG NUMBER.
003400* B0001 - S K NAIDU  - 11/08/1998 - REQ CIV-98-Y2K.  YEAR 2000
003500*                      READINESS REVIEW - NO DATE FIELDS IN THIS
003600*                      MEMBER, NO CHANGE REQUIRED.  SIGNED OFF.
003700* C0000 - T A WEBER  - 19/03/2007 - REQ CIV-07-006.  REFERENCE
003800*                      TABLE SIZE RAISED TO 4000 ENTRIES TO COVER
003900*                      THE ENLARGED DESKTOP FLEET.
004000* C0001 - K M L TAN  - 22/07/2025 - REQ CIV-0002.  REBUILT AS
004100*                      THE FIRST STAGE-2 TAGGING MEMBER (U5) OF
004200*                      THE BIGFIX/CMDB RECONCILIATION SUITE -
004300*                      SOURCE EXTRACT IS NOW 021_NOTREP.CSV AND
004400*                      THE MASTER FILE IS RE-READ ENTIRELY INTO
004500*                      MEMORY EACH RUN.
004600* C0002 - R SHENG    - 25/07/2025 - REQ CIV-0007                  C0002   
004700*                      COLUMN INSERT/MOVE LOGIC MADE COMMON TO
004800*                      ALL EIGHT TAGGING MEMBERS (SEE CIVMWRK).
004900*-----------------------------------------------------------------
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.    UPSI-0 IS CIV-DEBUG-SWITCH
005800                      ON  STATUS IS CIV-DEBUG-ON
005900                      OFF STATUS IS CIV-DEBUG-OFF
006000                    CLASS CIV-TAB-CLASS IS
006100                      X"09".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT CIV-REF-FILE     ASSIGN TO WK-C-REF-FILENAME
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS   IS WK-C-FILE-STATUS.
006800     SELECT CIV-MST-IN-FILE  ASSIGN TO WK-C-MST-IN-FILENAME
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS   IS WK-C-FILE-STATUS.
007100     SELECT CIV-MST-OUT-FILE ASSIGN TO WK-C-MST-OUT-FILENAME
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS   IS WK-C-FILE-STATUS.
007400
007500 EJECT
007600***************
007700 DATA DIVISION.
007800***************
007900 FILE SECTION.
008000**************
008100 FD  CIV-REF-FILE
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS CIV-EXC-RECORD.
008400 01  CIV-EXC-RECORD.
008500     COPY CIVEXCP.
008600
008700*    HISTORICAL RECORD WIDTH - THE DESKTOP-SUPPORT EXCEPTION LOG
008800*    WAS 80 BYTES WIDE UNDER A0000.
008900 01  CIV-EXC-RECORD-A0000 REDEFINES CIV-EXC-RECORD.
009000     05  CIV-EXC-A0-TEXT             PIC X(80).
009100     05  FILLER                      PIC X(120).
009200
009300*    ALTERNATE VIEW USED WHEN A GARBLED REFERENCE LINE IS
009400*    REPORTED - LETS THE OPERATOR EYEBALL THE RAW BYTES ON THE
009500*    CONSOLE LOG.
009600 01  CIV-EXC-RECORD-DUMP REDEFINES CIV-EXC-RECORD.
009700     05  CIV-EXC-DMP-CELL OCCURS 200 TIMES PIC X(01).
009800
009900 FD  CIV-MST-IN-FILE
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS CIV-MST-LINE-IN.
010200 01  CIV-MST-LINE-IN                PIC X(400).
010300
010400*    STRUCTURAL VIEW - QUARTERS, USED WHEN A DUMP OF A GARBLED
010500*    MASTER LINE IS REQUESTED UNDER THE DEBUG SWITCH.
010600 01  CIV-MST-LINE-IN-QTR REDEFINES CIV-MST-LINE-IN.
010700     05  CIV-MST-QTR-CELL OCCURS 4 TIMES PIC X(100).
010800
010900 FD  CIV-MST-OUT-FILE
011000     LABEL RECORDS ARE OMITTED
011100     DATA RECORD IS CIV-MST-LINE-OUT.
011200 01  CIV-MST-LINE-OUT                PIC X(400).
011300
011400*************************
011500 WORKING-STORAGE SECTION.
011600*************************
011700 01  FILLER                        PIC X(24) VALUE
011800     "** PROGRAM CIVT005   **".
011900
012000* ------------------ PROGRAM WORKING STORAGE -------------------*
012100 01  WK-C-COMMON.
012200     COPY CIVCMWS.
012300
012400     COPY CIVHSET.
012500
012600     COPY CIVMWRK.
012700
012800 01  WK-C-FILE-NAMES.
012900     05  WK-C-REF-FILENAME         PIC X(40) VALUE
013000         "STGEXP.021_NOTREP.CSV".
013100     05  WK-C-MST-IN-FILENAME      PIC X(40) VALUE
013200         "STGEXP.020_ALL.CSV".
013300     05  WK-C-MST-OUT-FILENAME     PIC X(40) VALUE
013400         "STGTMP.020_ALL.CSV".
013500     05  FILLER                    PIC X(01).
013600
013700 01  WK-C-TAG-FAILED               PIC X(01) VALUE "N".
013800     88  WK-C-TAG-HAS-FAILED                 VALUE "Y".
013900     88  WK-C-TAG-ALL-OK                     VALUE "N".
014000
014100 01  WK-C-COLUMN-LITERALS.
014200     05  WK-C-COL-NOT-REPORTING    PIC X(40) VALUE
014300         "Not reporting to BigFix".
014400     05  FILLER                    PIC X(01).
014500
014600 01  WK-C-LABEL-WORK.
014700     05  WK-C-POSITIVE-LABEL       PIC X(40) VALUE
014800         "Not Reporting".
014900     05  WK-C-NEGATIVE-LABEL       PIC X(40) VALUE
015000         "Reporting".
015100     05  FILLER                    PIC X(01).
015200
015300*    ROW-CELL WORK AREA COMMON TO ALL EIGHT TAGGING MEMBERS -
015400*    THE FOLLOWING FIELDS STAND IN FOR PERFORM-STATEMENT
015500*    ARGUMENTS, SET BY THE CALLING PARAGRAPH BEFORE EACH PERFORM
015600*    OF THE SHARED R-SERIES ROW-CELL ROUTINES.
015700 01  WK-N-ROW-SUB                  PIC 9(05) COMP.
015800 01  WK-C-SEARCH-ARGUMENT          PIC X(40).
015900 01  WK-N-INSERT-POS               PIC 9(02) COMP.
016000 01  WK-C-INSERT-VALUE             PIC X(40).
016100 01  WK-N-DELETE-POS               PIC 9(02) COMP.
016200 01  WK-N-PAD-POS                  PIC 9(02) COMP.
016300 01  WK-N-FOUND-POS                PIC 9(02) COMP.
016400 01  WK-N-DESIRED-POS              PIC 9(02) COMP.
016500
016600 01  WK-C-SCAN-REMAINDER           PIC X(400).
016700 01  WK-C-TRAILING-TEXT            PIC X(360).
016800 01  WK-N-SCAN-POS                 PIC 9(03) COMP.
016900 01  WK-N-JOIN-SUB                 PIC 9(02) COMP.
017000 01  WK-N-JOIN-POS                 PIC 9(03) COMP.
017100 01  WK-N-CELL-LEN                 PIC 9(03) COMP.
017200 01  WK-C-JOIN-WORK                PIC X(400).
017300
017400*****************
017500 LINKAGE SECTION.
017600*****************
017700     COPY CIVTPRM.
017800 EJECT
017900*******************************************
018000 PROCEDURE DIVISION USING CIV-LK-TAG-PARM.
018100*******************************************
018200 MAIN-MODULE.
018300     PERFORM A000-START-PROGRAM-ROUTINE
018400        THRU A099-START-PROGRAM-ROUTINE-EX.
018500     PERFORM B000-MAIN-PROCESSING
018600        THRU B999-MAIN-PROCESSING-EX.
018700     PERFORM Z000-END-PROGRAM-ROUTINE
018800        THRU Z999-END-PROGRAM-ROUTINE-EX.
018900 GOBACK.
019000
019100*---------------------------------------------------------------*
019200 A000-START-PROGRAM-ROUTINE.
019300*---------------------------------------------------------------*
019400     MOVE 0                       TO CIV-LK-TAG-RETURN-CD.
019500     MOVE 0                       TO CIV-LK-TAG-REF-COUNT.
019600     MOVE 0                       TO CIV-HS-COUNT.
019700     MOVE 0                       TO CIV-MRT-COUNT.
019800     MOVE "N"                     TO WK-C-TAG-FAILED.
019900*---------------------------------------------------------------*
020000 A099-START-PROGRAM-ROUTINE-EX.
020100*---------------------------------------------------------------*
020200     EXIT.
020300
020400*---------------------------------------------------------------*
020500 B000-MAIN-PROCESSING.
020600*---------------------------------------------------------------*
020700     PERFORM L000-LOAD-REFERENCE-SET
020800        THRU L099-LOAD-REFERENCE-SET-EX.
020900     IF WK-C-TAG-HAS-FAILED
021000        GO TO B999-MAIN-PROCESSING-EX
021100     END-IF.
021200
021300     PERFORM M000-READ-MASTER-INTO-MEMORY
021400        THRU M099-READ-MASTER-INTO-MEMORY-EX.
021500     IF WK-C-TAG-HAS-FAILED
021600        GO TO B999-MAIN-PROCESSING-EX
021700     END-IF.
021800     IF CIV-MRT-COUNT = 0
021900        DISPLAY "CIVT005 - WARNING - MASTER FILE IS EMPTY - "
022000           "NO COLUMN CHANGE MADE"
022100        GO TO B999-MAIN-PROCESSING-EX
022200     END-IF.
022300
022400     PERFORM N000-PLACE-STATUS-COLUMN
022500        THRU N099-PLACE-STATUS-COLUMN-EX.
022600
022700     PERFORM P000-TAG-ALL-ROWS
022800        THRU P099-TAG-ALL-ROWS-EX.
022900
023000     PERFORM Q000-REWRITE-MASTER
023100        THRU Q099-REWRITE-MASTER-EX.
023200
023300     DISPLAY "UPDATED '" WK-C-MST-IN-FILENAME
023400        "' WITH '" WK-C-COL-NOT-REPORTING
023500        "' COLUMN USING " CIV-HS-COUNT " HOSTNAMES."
023600*---------------------------------------------------------------*
023700 B999-MAIN-PROCESSING-EX.
023800*---------------------------------------------------------------*
023900     EXIT.
024000
024100*---------------------------------------------------------------*
024200 L000-LOAD-REFERENCE-SET.
024300*---------------------------------------------------------------*
024400     OPEN INPUT CIV-REF-FILE.
024500     IF NOT WK-C-SUCCESSFUL
024600        DISPLAY "CIVT005 - FATAL - CANNOT OPEN REFERENCE FILE - "
024700           WK-C-REF-FILENAME
024800        MOVE "Y"                  TO WK-C-TAG-FAILED
024900        GO TO L099-LOAD-REFERENCE-SET-EX
025000     END-IF.
025100
025200     READ CIV-REF-FILE
025300        AT END SET WK-C-END-OF-FILE TO TRUE.
025400     IF NOT WK-C-END-OF-FILE
025500        READ CIV-REF-FILE
025600           AT END SET WK-C-END-OF-FILE TO TRUE
025700     END-IF.
025800
025900     PERFORM L100-LOAD-ONE-HOST
026000        THRU L199-LOAD-ONE-HOST-EX
026100        UNTIL WK-C-END-OF-FILE.
026200
026300     CLOSE CIV-REF-FILE.
026400     MOVE CIV-HS-COUNT            TO CIV-LK-TAG-REF-COUNT.
026500*---------------------------------------------------------------*
026600 L099-LOAD-REFERENCE-SET-EX.
026700*---------------------------------------------------------------*
026800     EXIT.
026900
027000*---------------------------------------------------------------*
027100 L100-LOAD-ONE-HOST.
027200*---------------------------------------------------------------*
027300     IF CIV-EXC-COMPUTER-NAME NOT = SPACES
027400        PERFORM L110-ADD-IF-NEW
027500           THRU L119-ADD-IF-NEW-EX
027600     END-IF.
027700     READ CIV-REF-FILE
027800        AT END SET WK-C-END-OF-FILE TO TRUE.
027900*---------------------------------------------------------------*
028000 L199-LOAD-ONE-HOST-EX.
028100*---------------------------------------------------------------*
028200     EXIT.
028300
028400*---------------------------------------------------------------*
028500 L110-ADD-IF-NEW.
028600*---------------------------------------------------------------*
028700     MOVE "N"                     TO CIV-HSW-MATCHED.
028800     MOVE 1                       TO CIV-HSW-SUBSCRIPT.
028900     PERFORM L120-CHECK-ONE-ENTRY
029000        UNTIL CIV-HSW-IS-MATCH
029100           OR CIV-HSW-SUBSCRIPT > CIV-HS-COUNT.
029200     IF CIV-HSW-NOT-MATCH AND CIV-HS-COUNT < 4000
029300        ADD 1                     TO CIV-HS-COUNT
029400        MOVE CIV-EXC-COMPUTER-NAME  TO CIV-HS-ENTRY(CIV-HS-COUNT)
029500     END-IF.
029600*---------------------------------------------------------------*
029700 L119-ADD-IF-NEW-EX.
029800*---------------------------------------------------------------*
029900     EXIT.
030000
030100 L120-CHECK-ONE-ENTRY.
030200     IF CIV-HS-ENTRY(CIV-HSW-SUBSCRIPT) = CIV-EXC-COMPUTER-NAME
030300        MOVE "Y"                  TO CIV-HSW-MATCHED
030400     ELSE
030500        ADD 1                     TO CIV-HSW-SUBSCRIPT
030600     END-IF.
030700
030800*---------------------------------------------------------------*
030900 M000-READ-MASTER-INTO-MEMORY.
031000*---------------------------------------------------------------*
031100     OPEN INPUT CIV-MST-IN-FILE.
031200     IF NOT WK-C-SUCCESSFUL
031300        DISPLAY "CIVT005 - FATAL - CANNOT OPEN MASTER FILE - "
031400           WK-C-MST-IN-FILENAME
031500        MOVE "Y"                  TO WK-C-TAG-FAILED
031600        GO TO M099-READ-MASTER-INTO-MEMORY-EX
031700     END-IF.
031800
031900     READ CIV-MST-IN-FILE
032000        AT END SET WK-C-END-OF-FILE TO TRUE.
032100     PERFORM M100-LOAD-ONE-ROW
032200        THRU M199-LOAD-ONE-ROW-EX
032300        UNTIL WK-C-END-OF-FILE OR CIV-MRT-COUNT >= 5000.
032400     CLOSE CIV-MST-IN-FILE.
032500*---------------------------------------------------------------*
032600 M099-READ-MASTER-INTO-MEMORY-EX.
032700*---------------------------------------------------------------*
032800     EXIT.
032900
033000*---------------------------------------------------------------*
033100 M100-LOAD-ONE-ROW.
033200*---------------------------------------------------------------*
033300     ADD 1                        TO CIV-MRT-COUNT.
033400     MOVE CIV-MST-LINE-IN         TO CIV-MRT-ROW(CIV-MRT-COUNT).
033500     READ CIV-MST-IN-FILE
033600        AT END SET WK-C-END-OF-FILE TO TRUE.
033700*---------------------------------------------------------------*
033800 M199-LOAD-ONE-ROW-EX.
033900*---------------------------------------------------------------*
034000     EXIT.
034100
034200*---------------------------------------------------------------*
034300 N000-PLACE-STATUS-COLUMN.
034400*---------------------------------------------------------------*
034500*    U5 IS ALWAYS THE FIRST STATUS COLUMN - FIXED AT POSITION 2.
034600     MOVE 2                       TO WK-N-DESIRED-POS.
034700     MOVE 1                       TO WK-N-ROW-SUB.
034800     PERFORM R100-SPLIT-ROW
034900        THRU R199-SPLIT-ROW-EX.
035000
035100     MOVE WK-C-COL-NOT-REPORTING  TO WK-C-SEARCH-ARGUMENT.
035200     PERFORM R300-FIND-CELL
035300        THRU R399-FIND-CELL-EX.
035400
035500     IF WK-N-FOUND-POS = WK-N-DESIRED-POS
035600        GO TO N099-PLACE-STATUS-COLUMN-EX
035700     END-IF.
035800
035900     IF WK-N-FOUND-POS > 0
036000        MOVE WK-N-FOUND-POS       TO WK-N-DELETE-POS
036100        PERFORM R450-DELETE-CELL-AT
036200           THRU R459-DELETE-CELL-AT-EX
036300     END-IF.
036400     MOVE WK-N-DESIRED-POS        TO WK-N-INSERT-POS.
036500     MOVE WK-C-COL-NOT-REPORTING  TO WK-C-INSERT-VALUE.
036600     PERFORM R400-INSERT-CELL-AT
036700        THRU R499-INSERT-CELL-AT-EX.
036800     PERFORM R200-JOIN-ROW
036900        THRU R299-JOIN-ROW-EX.
037000
037100*    THE SAME STRUCTURAL CHANGE MUST BE MADE TO EVERY DATA ROW
037200*    SO THE COLUMN COUNT STAYS CONSTANT DOWN THE WHOLE FILE.
037300     MOVE 2                       TO WK-N-ROW-SUB.
037400     PERFORM N100-RESHAPE-ONE-ROW
037500        THRU N199-RESHAPE-ONE-ROW-EX
037600        UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT.
037700*---------------------------------------------------------------*
037800 N099-PLACE-STATUS-COLUMN-EX.
037900*---------------------------------------------------------------*
038000     EXIT.
038100
038200*---------------------------------------------------------------*
038300 N100-RESHAPE-ONE-ROW.
038400*---------------------------------------------------------------*
038500     PERFORM R100-SPLIT-ROW
038600        THRU R199-SPLIT-ROW-EX.
038700     IF CIV-FLD-CELL(1) NOT = SPACES
038800        IF WK-N-FOUND-POS > 0
038900           MOVE WK-N-FOUND-POS    TO WK-N-DELETE-POS
039000           PERFORM R450-DELETE-CELL-AT
039100              THRU R459-DELETE-CELL-AT-EX
039200        END-IF
039300        MOVE WK-N-DESIRED-POS     TO WK-N-INSERT-POS
039400        MOVE SPACES               TO WK-C-INSERT-VALUE
039500        PERFORM R400-INSERT-CELL-AT
039600           THRU R499-INSERT-CELL-AT-EX
039700        PERFORM R200-JOIN-ROW
039800           THRU R299-JOIN-ROW-EX
039900     END-IF.
040000     ADD 1                        TO WK-N-ROW-SUB.
040100*---------------------------------------------------------------*
040200 N199-RESHAPE-ONE-ROW-EX.
040300*---------------------------------------------------------------*
040400     EXIT.
040500
040600*---------------------------------------------------------------*
040700 P000-TAG-ALL-ROWS.
040800*---------------------------------------------------------------*
040900     MOVE 2                       TO WK-N-ROW-SUB.
041000     PERFORM P100-TAG-ONE-ROW
041100        THRU P199-TAG-ONE-ROW-EX
041200        UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT.
041300*---------------------------------------------------------------*
041400 P099-TAG-ALL-ROWS-EX.
041500*---------------------------------------------------------------*
041600     EXIT.
041700
041800*---------------------------------------------------------------*
041900 P100-TAG-ONE-ROW.
042000*---------------------------------------------------------------*
042100     PERFORM R100-SPLIT-ROW
042200        THRU R199-SPLIT-ROW-EX.
042300     IF CIV-FLD-CELL(1) NOT = SPACES
042400        MOVE WK-N-DESIRED-POS     TO WK-N-PAD-POS
042500        PERFORM R500-PAD-TO-POSITION
042600           THRU R599-PAD-TO-POSITION-EX
042700        MOVE "N"                  TO CIV-HSW-MATCHED
042800        MOVE 1                    TO CIV-HSW-SUBSCRIPT
042900        PERFORM L130-CHECK-CELL-AGAINST-SET
043000           UNTIL CIV-HSW-IS-MATCH
043100              OR CIV-HSW-SUBSCRIPT > CIV-HS-COUNT
043200        IF CIV-HSW-IS-MATCH
043300           MOVE WK-C-POSITIVE-LABEL
043400              TO CIV-FLD-CELL(WK-N-DESIRED-POS)
043500        ELSE
043600           MOVE WK-C-NEGATIVE-LABEL
043700              TO CIV-FLD-CELL(WK-N-DESIRED-POS)
043800        END-IF
043900        PERFORM R200-JOIN-ROW
044000           THRU R299-JOIN-ROW-EX
044100     END-IF.
044200     ADD 1                        TO WK-N-ROW-SUB.
044300*---------------------------------------------------------------*
044400 P199-TAG-ONE-ROW-EX.
044500*---------------------------------------------------------------*
044600     EXIT.
044700
044800 L130-CHECK-CELL-AGAINST-SET.
044900     IF CIV-HS-ENTRY(CIV-HSW-SUBSCRIPT) = CIV-FLD-CELL(1)
045000        MOVE "Y"                  TO CIV-HSW-MATCHED
045100     ELSE
045200        ADD 1                     TO CIV-HSW-SUBSCRIPT
045300     END-IF.
045400
045500*---------------------------------------------------------------*
045600 Q000-REWRITE-MASTER.
045700*---------------------------------------------------------------*
045800     OPEN OUTPUT CIV-MST-OUT-FILE.
045900     MOVE 1                       TO WK-N-ROW-SUB.
046000     PERFORM Q100-WRITE-ONE-ROW
046100        THRU Q199-WRITE-ONE-ROW-EX
046200        UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT.
046300     CLOSE CIV-MST-OUT-FILE.
046400
046500     OPEN INPUT CIV-MST-OUT-FILE.
046600     OPEN OUTPUT CIV-MST-IN-FILE.
046700     READ CIV-MST-OUT-FILE
046800        AT END SET WK-C-END-OF-FILE TO TRUE.
046900     PERFORM Q200-COPY-ONE-LINE
047000        THRU Q299-COPY-ONE-LINE-EX
047100        UNTIL WK-C-END-OF-FILE.
047200     CLOSE CIV-MST-OUT-FILE CIV-MST-IN-FILE.
047300*---------------------------------------------------------------*
047400 Q099-REWRITE-MASTER-EX.
047500*---------------------------------------------------------------*
047600     EXIT.
047700
047800*---------------------------------------------------------------*
047900 Q100-WRITE-ONE-ROW.
048000*---------------------------------------------------------------*
048100     MOVE CIV-MRT-ROW(WK-N-ROW-SUB)  TO CIV-MST-LINE-OUT.
048200     WRITE CIV-MST-LINE-OUT.
048300     ADD 1                        TO WK-N-ROW-SUB.
048400*---------------------------------------------------------------*
048500 Q199-WRITE-ONE-ROW-EX.
048600*---------------------------------------------------------------*
048700     EXIT.
048800
048900*---------------------------------------------------------------*
049000 Q200-COPY-ONE-LINE.
049100*---------------------------------------------------------------*
049200     MOVE CIV-MST-LINE-OUT        TO CIV-MST-LINE-IN.
049300     WRITE CIV-MST-LINE-IN.
049400     READ CIV-MST-OUT-FILE
049500        AT END SET WK-C-END-OF-FILE TO TRUE.
049600*---------------------------------------------------------------*
049700 Q299-COPY-ONE-LINE-EX.
049800*---------------------------------------------------------------*
049900     EXIT.
050000
050100*=================================================================
050200*    SHARED ROW-CELL PARAGRAPHS - IDENTICAL IN ALL EIGHT TAGGING
050300*    MEMBERS (SEE CIVMWRK).  SPLIT/JOIN A TAB-DELIMITED ROW UP TO
050400*    NINE RECOGNIZED CELLS (COMPUTER NAME PLUS EIGHT STATUS
050500*    COLUMNS), CARRYING WHATEVER FOLLOWS AS OPAQUE TRAILING TEXT.
050600*    ALL OPERATE ON THE ROW ADDRESSED BY WK-N-ROW-SUB.
050700*=================================================================
050800 R100-SPLIT-ROW.
050900*---------------------------------------------------------------*
051000     MOVE 0                       TO CIV-FLD-COUNT.
051100     MOVE SPACES                  TO WK-C-TRAILING-TEXT.
051200     MOVE CIV-MRT-ROW(WK-N-ROW-SUB)  TO WK-C-SCAN-REMAINDER.
051300     PERFORM R110-SPLIT-ONE-CELL
051400        THRU R119-SPLIT-ONE-CELL-EX
051500        UNTIL CIV-FLD-COUNT >= 9 OR WK-C-SCAN-REMAINDER = SPACES.
051600     MOVE WK-C-SCAN-REMAINDER     TO WK-C-TRAILING-TEXT.
051700*---------------------------------------------------------------*
051800 R199-SPLIT-ROW-EX.
051900*---------------------------------------------------------------*
052000     EXIT.
052100
052200*---------------------------------------------------------------*
052300 R110-SPLIT-ONE-CELL.
052400*---------------------------------------------------------------*
052500     MOVE 1                       TO WK-N-SCAN-POS.
052600     MOVE 0                       TO WK-N-JOIN-POS.
052700     PERFORM R120-SCAN-FOR-TAB
052800        UNTIL WK-N-JOIN-POS > 0 OR WK-N-SCAN-POS > 400.
052900     ADD 1                        TO CIV-FLD-COUNT.
053000     IF WK-N-JOIN-POS > 0
053100        IF WK-N-JOIN-POS > 1
053200           MOVE WK-C-SCAN-REMAINDER(1:WK-N-JOIN-POS - 1)
053300              TO CIV-FLD-CELL(CIV-FLD-COUNT)
053400        ELSE
053500           MOVE SPACES            TO CIV-FLD-CELL(CIV-FLD-COUNT)
053600        END-IF
053700        MOVE WK-C-SCAN-REMAINDER(WK-N-JOIN-POS + 1:)
053800           TO WK-C-JOIN-WORK
053900        MOVE WK-C-JOIN-WORK       TO WK-C-SCAN-REMAINDER
054000     ELSE
054100        MOVE WK-C-SCAN-REMAINDER  TO CIV-FLD-CELL(CIV-FLD-COUNT)
054200        MOVE SPACES               TO WK-C-SCAN-REMAINDER
054300     END-IF.
054400*---------------------------------------------------------------*
054500 R119-SPLIT-ONE-CELL-EX.
054600*---------------------------------------------------------------*
054700     EXIT.
054800
054900 R120-SCAN-FOR-TAB.
055000     IF WK-C-SCAN-REMAINDER(WK-N-SCAN-POS:1) = X"09"
055100        MOVE WK-N-SCAN-POS         TO WK-N-JOIN-POS
055200     ELSE
055300        ADD 1                     TO WK-N-SCAN-POS
055400     END-IF.
055500
055600*---------------------------------------------------------------*
055700 R200-JOIN-ROW.
055800*---------------------------------------------------------------*
055900     MOVE SPACES                  TO WK-C-JOIN-WORK.
056000     MOVE 1                       TO WK-N-JOIN-POS.
056100     MOVE 1                       TO WK-N-JOIN-SUB.
056200     PERFORM R210-APPEND-ONE-CELL
056300        THRU R219-APPEND-ONE-CELL-EX
056400        UNTIL WK-N-JOIN-SUB > CIV-FLD-COUNT.
056500     IF WK-C-TRAILING-TEXT NOT = SPACES
056600        MOVE X"09"
056700           TO WK-C-JOIN-WORK(WK-N-JOIN-POS:1)
056800        ADD 1                     TO WK-N-JOIN-POS
056900        MOVE 360                  TO WK-N-CELL-LEN
057000        PERFORM R225-BACK-UP-ONE
057100           UNTIL WK-N-CELL-LEN = 0
057200              OR WK-C-TRAILING-TEXT(WK-N-CELL-LEN:1) NOT = SPACE
057300        IF WK-N-CELL-LEN > 0
057400           MOVE WK-C-TRAILING-TEXT(1:WK-N-CELL-LEN)
057500              TO WK-C-JOIN-WORK(WK-N-JOIN-POS:WK-N-CELL-LEN)
057600        END-IF
057700     END-IF.
057800     MOVE WK-C-JOIN-WORK          TO CIV-MRT-ROW(WK-N-ROW-SUB).
057900*---------------------------------------------------------------*
058000 R299-JOIN-ROW-EX.
058100*---------------------------------------------------------------*
058200     EXIT.
058300
058400*---------------------------------------------------------------*
058500 R210-APPEND-ONE-CELL.
058600*---------------------------------------------------------------*
058700     MOVE 40                      TO WK-N-CELL-LEN.
058800     PERFORM R225-BACK-UP-ONE
058900        UNTIL WK-N-CELL-LEN = 0
059000           OR CIV-FLD-CELL(WK-N-JOIN-SUB)(WK-N-CELL-LEN:1)
059100              NOT = SPACE.
059200     IF WK-N-CELL-LEN > 0
059300        MOVE CIV-FLD-CELL(WK-N-JOIN-SUB)(1:WK-N-CELL-LEN)
059400           TO WK-C-JOIN-WORK(WK-N-JOIN-POS:WK-N-CELL-LEN)
059500        ADD WK-N-CELL-LEN          TO WK-N-JOIN-POS
059600     END-IF.
059700     IF WK-N-JOIN-SUB < CIV-FLD-COUNT
059800        MOVE X"09"
059900           TO WK-C-JOIN-WORK(WK-N-JOIN-POS:1)
060000        ADD 1                     TO WK-N-JOIN-POS
060100     END-IF.
060200     ADD 1                        TO WK-N-JOIN-SUB.
060300*---------------------------------------------------------------*
060400 R219-APPEND-ONE-CELL-EX.
060500*---------------------------------------------------------------*
060600     EXIT.
060700
060800 R225-BACK-UP-ONE.
060900     SUBTRACT 1                   FROM WK-N-CELL-LEN.
061000
061100*---------------------------------------------------------------*
061200 R300-FIND-CELL.
061300*---------------------------------------------------------------*
061400*    SEARCHES THE CELLS SPLIT BY THE LAST R100-SPLIT-ROW CALL FOR
061500*    THE COLUMN-HEADING LITERAL IN WK-C-SEARCH-ARGUMENT.
061600     MOVE 0                       TO WK-N-FOUND-POS.
061700     MOVE 2                       TO WK-N-JOIN-SUB.
061800     PERFORM R310-CHECK-ONE-CELL
061900        UNTIL WK-N-FOUND-POS > 0 OR WK-N-JOIN-SUB > CIV-FLD-COUNT.
062000*---------------------------------------------------------------*
062100 R399-FIND-CELL-EX.
062200*---------------------------------------------------------------*
062300     EXIT.
062400
062500 R310-CHECK-ONE-CELL.
062600     IF CIV-FLD-CELL(WK-N-JOIN-SUB) = WK-C-SEARCH-ARGUMENT
062700        MOVE WK-N-JOIN-SUB         TO WK-N-FOUND-POS
062800     ELSE
062900        ADD 1                     TO WK-N-JOIN-SUB
063000     END-IF.
063100
063200*---------------------------------------------------------------*
063300 R400-INSERT-CELL-AT.
063400*---------------------------------------------------------------*
063500*    SHIFTS CELLS AT AND AFTER WK-N-INSERT-POS ONE TO THE RIGHT
063600*    AND STORES WK-C-INSERT-VALUE AT THE OPENED SLOT.
063700     MOVE CIV-FLD-COUNT           TO WK-N-JOIN-SUB.
063800     PERFORM R410-SHIFT-ONE-RIGHT
063900        UNTIL WK-N-JOIN-SUB < WK-N-INSERT-POS.
064000     MOVE WK-C-INSERT-VALUE
064100        TO CIV-FLD-CELL(WK-N-INSERT-POS).
064200     ADD 1                        TO CIV-FLD-COUNT.
064300*---------------------------------------------------------------*
064400 R499-INSERT-CELL-AT-EX.
064500*---------------------------------------------------------------*
064600     EXIT.
064700
064800 R410-SHIFT-ONE-RIGHT.
064900     MOVE CIV-FLD-CELL(WK-N-JOIN-SUB)
065000        TO CIV-FLD-CELL(WK-N-JOIN-SUB + 1).
065100     SUBTRACT 1                   FROM WK-N-JOIN-SUB.
065200
065300*---------------------------------------------------------------*
065400 R450-DELETE-CELL-AT.
065500*---------------------------------------------------------------*
065600*    SHIFTS CELLS AFTER WK-N-DELETE-POS ONE TO THE LEFT, CLOSING
065700*    THE GAP LEFT BY THE OLD OCCURRENCE OF A MOVED COLUMN.
065800     MOVE WK-N-DELETE-POS         TO WK-N-JOIN-SUB.
065900     PERFORM R460-SHIFT-ONE-LEFT
066000        UNTIL WK-N-JOIN-SUB >= CIV-FLD-COUNT.
066100     SUBTRACT 1                   FROM CIV-FLD-COUNT.
066200*---------------------------------------------------------------*
066300 R459-DELETE-CELL-AT-EX.
066400*---------------------------------------------------------------*
066500     EXIT.
066600
066700 R460-SHIFT-ONE-LEFT.
066800     MOVE CIV-FLD-CELL(WK-N-JOIN-SUB + 1)
066900        TO CIV-FLD-CELL(WK-N-JOIN-SUB).
067000     ADD 1                        TO WK-N-JOIN-SUB.
067100
067200*---------------------------------------------------------------*
067300 R500-PAD-TO-POSITION.
067400*---------------------------------------------------------------*
067500*    A DATA ROW SHORTER THAN THE STATUS POSITION IS PADDED WITH
067600*    EMPTY CELLS BEFORE THE STATUS VALUE IS SET.
067700     PERFORM R510-ADD-ONE-BLANK-CELL
067800        UNTIL CIV-FLD-COUNT >= WK-N-PAD-POS.
067900*---------------------------------------------------------------*
068000 R599-PAD-TO-POSITION-EX.
068100*---------------------------------------------------------------*
068200     EXIT.
068300
068400 R510-ADD-ONE-BLANK-CELL.
068500     ADD 1                        TO CIV-FLD-COUNT.
068600     MOVE SPACES                  TO CIV-FLD-CELL(CIV-FLD-COUNT).
068700
068800 Y900-ABNORMAL-TERMINATION.
068900     MOVE 1                        TO CIV-LK-TAG-RETURN-CD.
069000     PERFORM Z000-END-PROGRAM-ROUTINE
069100        THRU Z999-END-PROGRAM-ROUTINE-EX.
069200     GOBACK.
069300
069400*---------------------------------------------------------------*
069500 Z000-END-PROGRAM-ROUTINE.
069600*---------------------------------------------------------------*
069700     IF WK-C-TAG-HAS-FAILED
069800        MOVE 1                    TO CIV-LK-TAG-RETURN-CD
069900     END-IF.
070000     IF CIV-DEBUG-ON
070100        DISPLAY "CIVT005 - PROCESSING FINISHED"
070200     END-IF.
070300*---------------------------------------------------------------*
070400 Z999-END-PROGRAM-ROUTINE-EX.
070500*---------------------------------------------------------------*
070600     EXIT.
070700
070800******************************************************************
070900*************** END OF PROGRAM SOURCE - CIVT005 ***************
071000******************************************************************

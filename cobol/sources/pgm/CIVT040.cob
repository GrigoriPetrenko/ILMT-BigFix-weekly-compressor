000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CIVT040.
000500 AUTHOR.         R L HOOVER.
000600 INSTALLATION.   COMPLIANCE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   03 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO TAG THE MASTER INVENTORY FILE
001200*               WITH A "NO VM MANAGER DATA" COLUMN, DRIVEN OFF
001300*               THE 011_NO VM MANAGER DATA EXTRACT.  THIS IS THE
001400*               DEEPEST CHAIN SO FAR - THE COLUMN CAN LAND BEHIND
001500*               ANY ONE OF FIVE PRIOR COLUMNS, WHICHEVER OF THEM
001600*               THE SITE HAS ACTUALLY RUN, SO NO MATTER HOW FAR
001700*               THROUGH THE WEEKLY JOB STREAM A SITE HAS GOTTEN
001800*               CIVT040 STILL LANDS THE COLUMN IN THE RIGHT SPOT.
001900*               FATAL IF NONE OF THE FIVE IS PRESENT.
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* A0000 - RLHOOVER  - 03/01/1991 - INITIAL VERSION.  COMPARED THE
002400*                      VM-MANAGER INVENTORY EXTRACT AGAINST THE
002500*                      ASSET AUDIT TO FLAG MACHINES WITH NO
002600*                      MATCHING VM-MANAGER RECORD AT ALL.
002700* A0001 - RLHOOVER  - 19/03/1992 - REQ CIV-91-030.  REFERENCE SET
002800*                      HELD ENTIRELY IN MEMORY.
002900* B0000 - M R QUIGLEY-08/09/1994 - REQ CIV-94-011.  REWRITTEN AS
003000*                      A CALLED SUBROUTINE OF THE CONSOLIDATED
003100*                      WEEKLY JOB STREAM.
003200* B0001 - S K NAIDU  - 11/08/1998 - REQ CIV-98-Y2K.  YEAR 2000
003300*                      READINESS REVIEW - NO DATE FIELDS IN THIS
003400*                      MEMBER, NO CHANGE REQUIRED.  SIGNED OFF.
003500* C0000 - T A WEBER  - 19/03/2007 - REQ CIV-07-006.  REFERENCE
003600*                      TABLE SIZE RAISED TO 4000 ENTRIES.
003700* C0001 - K M L TAN  - 22/07/2025 - REQ CIV-0002.  REBUILT AS THE
003800*                      SEVENTH STAGE-2 TAGGING MEMBER (U11).
003900*                      SOURCE EXTRACT IS NOW 002_NO VM MANAGER
004000*                      DATA.CSV.
004100* C0002 - R SHENG    - 25/07/2025 - REQ CIV-0007                  C0002   
004200*                      COLUMN INSERT/MOVE LOGIC MADE COMMON TO
004300*                      ALL EIGHT TAGGING MEMBERS (SEE CIVMWRK).
004400*                      REFERENCE-COLUMN CHAIN NOW FIVE DEEP.
004500*-----------------------------------------------------------------
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    UPSI-0 IS CIV-DEBUG-SWITCH
005400                      ON  STATUS IS CIV-DEBUG-ON
005500                      OFF STATUS IS CIV-DEBUG-OFF
005600                    CLASS CIV-TAB-CLASS IS
005700                      X"09".
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT CIV-REF-FILE     ASSIGN TO WK-C-REF-FILENAME
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS   IS WK-C-FILE-STATUS.
006400     SELECT CIV-MST-IN-FILE  ASSIGN TO WK-C-MST-IN-FILENAME
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS   IS WK-C-FILE-STATUS.
006700     SELECT CIV-MST-OUT-FILE ASSIGN TO WK-C-MST-OUT-FILENAME
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS   IS WK-C-FILE-STATUS.
007000
007100 EJECT
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600**************
007700 FD  CIV-REF-FILE
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS CIV-EXC-RECORD.
008000 01  CIV-EXC-RECORD.
008100     COPY CIVEXCP.
008200
008300*    HISTORICAL RECORD WIDTH - THE DESKTOP-SUPPORT EXCEPTION LOG
008400*    WAS 80 BYTES WIDE UNDER A0000.
008500 01  CIV-EXC-RECORD-A0000 REDEFINES CIV-EXC-RECORD.
008600     05  CIV-EXC-A0-TEXT             PIC X(80).
008700     05  FILLER                      PIC X(120).
008800
008900*    ALTERNATE VIEW USED WHEN A GARBLED REFERENCE LINE IS
009000*    REPORTED - LETS THE OPERATOR EYEBALL THE RAW BYTES ON THE
009100*    CONSOLE LOG.
009200 01  CIV-EXC-RECORD-DUMP REDEFINES CIV-EXC-RECORD.
009300     05  CIV-EXC-DMP-CELL OCCURS 200 TIMES PIC X(01).
009400
009500 FD  CIV-MST-IN-FILE
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS CIV-MST-LINE-IN.
009800 01  CIV-MST-LINE-IN                PIC X(400).
009900
010000 01  CIV-MST-LINE-IN-QTR REDEFINES CIV-MST-LINE-IN.
010100     05  CIV-MST-QTR-CELL OCCURS 4 TIMES PIC X(100).
010200
010300 FD  CIV-MST-OUT-FILE
010400     LABEL RECORDS ARE OMITTED
010500     DATA RECORD IS CIV-MST-LINE-OUT.
010600 01  CIV-MST-LINE-OUT                PIC X(400).
010700
010800*************************
010900 WORKING-STORAGE SECTION.
011000*************************
011100 01  FILLER                        PIC X(24) VALUE
011200     "** PROGRAM CIVT040   **".
011300
011400 01  WK-C-COMMON.
011500     COPY CIVCMWS.
011600
011700     COPY CIVHSET.
011800
011900     COPY CIVMWRK.
012000
012100 01  WK-C-FILE-NAMES.
012200     05  WK-C-REF-FILENAME         PIC X(40) VALUE
012300         "STGEXP.011_NO VM MANAGER DATA.CSV".
012400     05  WK-C-MST-IN-FILENAME      PIC X(40) VALUE
012500         "STGEXP.020_ALL.CSV".
012600     05  WK-C-MST-OUT-FILENAME     PIC X(40) VALUE
012700         "STGTMP.020_ALL.CSV".
012800     05  FILLER                    PIC X(01).
012900
013000 01  WK-C-TAG-FAILED               PIC X(01) VALUE "N".
013100     88  WK-C-TAG-HAS-FAILED                 VALUE "Y".
013200     88  WK-C-TAG-ALL-OK                     VALUE "N".
013300
013400*    REFERENCE-COLUMN CHAIN, CHECKED IN THIS ORDER - THE FIRST
013500*    ONE PRESENT IN THE MASTER FILE HEADER DECIDES WHERE "MISSING
013600*    SCAN" GOES.  ABSENCE OF EVERY ENTRY IS FATAL.
013700 01  WK-C-CHAIN-TABLE.
013800     05  FILLER                    PIC X(40) VALUE
013900         "No Scan Data".
014000     05  FILLER                    PIC X(40) VALUE
014100         "Scan Not Uploaded".
014200     05  FILLER                    PIC X(40) VALUE
014300         "Missing Scan".
014400     05  FILLER                    PIC X(40) VALUE
014500         "Failed Scan".
014600     05  FILLER                    PIC X(40) VALUE
014700         "Delayed Data Upload".
014800
014900 01  WK-C-CHAIN-LIST REDEFINES WK-C-CHAIN-TABLE.
015000     05  WK-C-CHAIN-CANDIDATE OCCURS 5 TIMES PIC X(40).
015100
015200 01  WK-N-CHAIN-COUNT              PIC 9(02) COMP VALUE 5.
015300 01  WK-N-CHAIN-SUB                PIC 9(02) COMP.
015400
015500 01  WK-C-COLUMN-LITERALS.
015600     05  WK-C-COL-THIS-UNIT        PIC X(40) VALUE
015700         "No VM Manager Data".
015800     05  FILLER                    PIC X(01).
015900
016000 01  WK-C-LABEL-WORK.
016100     05  WK-C-POSITIVE-LABEL       PIC X(40) VALUE
016200         "YES".
016300     05  WK-C-NEGATIVE-LABEL       PIC X(40) VALUE
016400         "NO".
016500     05  FILLER                    PIC X(01).
016600
016700 01  WK-N-ROW-SUB                  PIC 9(05) COMP.
016800 01  WK-C-SEARCH-ARGUMENT          PIC X(40).
016900 01  WK-N-INSERT-POS               PIC 9(02) COMP.
017000 01  WK-C-INSERT-VALUE             PIC X(40).
017100 01  WK-N-DELETE-POS               PIC 9(02) COMP.
017200 01  WK-N-PAD-POS                  PIC 9(02) COMP.
017300 01  WK-N-FOUND-POS                PIC 9(02) COMP.
017400 01  WK-N-DESIRED-POS              PIC 9(02) COMP.
017500 01  WK-N-REF-POS                  PIC 9(02) COMP.
017600
017700 01  WK-C-SCAN-REMAINDER           PIC X(400).
017800 01  WK-C-TRAILING-TEXT            PIC X(360).
017900 01  WK-N-SCAN-POS                 PIC 9(03) COMP.
018000 01  WK-N-JOIN-SUB                 PIC 9(02) COMP.
018100 01  WK-N-JOIN-POS                 PIC 9(03) COMP.
018200 01  WK-N-CELL-LEN                 PIC 9(03) COMP.
018300 01  WK-C-JOIN-WORK                PIC X(400).
018400
018500*****************
018600 LINKAGE SECTION.
018700*****************
018800     COPY CIVTPRM.
018900 EJECT
019000*******************************************
019100 PROCEDURE DIVISION USING CIV-LK-TAG-PARM.
019200*******************************************
019300 MAIN-MODULE.
019400     PERFORM A000-START-PROGRAM-ROUTINE
019500        THRU A099-START-PROGRAM-ROUTINE-EX.
019600     PERFORM B000-MAIN-PROCESSING
019700        THRU B999-MAIN-PROCESSING-EX.
019800     PERFORM Z000-END-PROGRAM-ROUTINE
019900        THRU Z999-END-PROGRAM-ROUTINE-EX.
020000 GOBACK.
020100
020200*---------------------------------------------------------------*
020300 A000-START-PROGRAM-ROUTINE.
020400*---------------------------------------------------------------*
020500     MOVE 0                       TO CIV-LK-TAG-RETURN-CD.
020600     MOVE 0                       TO CIV-LK-TAG-REF-COUNT.
020700     MOVE 0                       TO CIV-HS-COUNT.
020800     MOVE 0                       TO CIV-MRT-COUNT.
020900     MOVE "N"                     TO WK-C-TAG-FAILED.
021000*---------------------------------------------------------------*
021100 A099-START-PROGRAM-ROUTINE-EX.
021200*---------------------------------------------------------------*
021300     EXIT.
021400
021500*---------------------------------------------------------------*
021600 B000-MAIN-PROCESSING.
021700*---------------------------------------------------------------*
021800     PERFORM L000-LOAD-REFERENCE-SET
021900        THRU L099-LOAD-REFERENCE-SET-EX.
022000     IF WK-C-TAG-HAS-FAILED
022100        GO TO B999-MAIN-PROCESSING-EX
022200     END-IF.
022300
022400     PERFORM M000-READ-MASTER-INTO-MEMORY
022500        THRU M099-READ-MASTER-INTO-MEMORY-EX.
022600     IF WK-C-TAG-HAS-FAILED
022700        GO TO B999-MAIN-PROCESSING-EX
022800     END-IF.
022900     IF CIV-MRT-COUNT = 0
023000        DISPLAY "CIVT040 - WARNING - MASTER FILE IS EMPTY - "
023100           "NO COLUMN CHANGE MADE"
023200        GO TO B999-MAIN-PROCESSING-EX
023300     END-IF.
023400
023500     PERFORM N000-PLACE-STATUS-COLUMN
023600        THRU N099-PLACE-STATUS-COLUMN-EX.
023700     IF WK-C-TAG-HAS-FAILED
023800        GO TO B999-MAIN-PROCESSING-EX
023900     END-IF.
024000
024100     PERFORM P000-TAG-ALL-ROWS
024200        THRU P099-TAG-ALL-ROWS-EX.
024300
024400     PERFORM Q000-REWRITE-MASTER
024500        THRU Q099-REWRITE-MASTER-EX.
024600
024700     DISPLAY "UPDATED '" WK-C-MST-IN-FILENAME
024800        "' WITH '" WK-C-COL-THIS-UNIT
024900        "' COLUMN USING " CIV-HS-COUNT " HOSTNAMES."
025000*---------------------------------------------------------------*
025100 B999-MAIN-PROCESSING-EX.
025200*---------------------------------------------------------------*
025300     EXIT.
025400
025500*---------------------------------------------------------------*
025600 L000-LOAD-REFERENCE-SET.
025700*---------------------------------------------------------------*
025800     OPEN INPUT CIV-REF-FILE.
025900     IF NOT WK-C-SUCCESSFUL
026000        DISPLAY "CIVT040 - FATAL - CANNOT OPEN REFERENCE FILE - "
026100           WK-C-REF-FILENAME
026200        MOVE "Y"                  TO WK-C-TAG-FAILED
026300        GO TO L099-LOAD-REFERENCE-SET-EX
026400     END-IF.
026500
026600     READ CIV-REF-FILE
026700        AT END SET WK-C-END-OF-FILE TO TRUE.
026800     IF NOT WK-C-END-OF-FILE
026900        READ CIV-REF-FILE
027000           AT END SET WK-C-END-OF-FILE TO TRUE
027100     END-IF.
027200
027300     PERFORM L100-LOAD-ONE-HOST
027400        THRU L199-LOAD-ONE-HOST-EX
027500        UNTIL WK-C-END-OF-FILE.
027600
027700     CLOSE CIV-REF-FILE.
027800     MOVE CIV-HS-COUNT            TO CIV-LK-TAG-REF-COUNT.
027900*---------------------------------------------------------------*
028000 L099-LOAD-REFERENCE-SET-EX.
028100*---------------------------------------------------------------*
028200     EXIT.
028300
028400*---------------------------------------------------------------*
028500 L100-LOAD-ONE-HOST.
028600*---------------------------------------------------------------*
028700     IF CIV-EXC-COMPUTER-NAME NOT = SPACES
028800        PERFORM L110-ADD-IF-NEW
028900           THRU L119-ADD-IF-NEW-EX
029000     END-IF.
029100     READ CIV-REF-FILE
029200        AT END SET WK-C-END-OF-FILE TO TRUE.
029300*---------------------------------------------------------------*
029400 L199-LOAD-ONE-HOST-EX.
029500*---------------------------------------------------------------*
029600     EXIT.
029700
029800*---------------------------------------------------------------*
029900 L110-ADD-IF-NEW.
030000*---------------------------------------------------------------*
030100     MOVE "N"                     TO CIV-HSW-MATCHED.
030200     MOVE 1                       TO CIV-HSW-SUBSCRIPT.
030300     PERFORM L120-CHECK-ONE-ENTRY
030400        UNTIL CIV-HSW-IS-MATCH
030500           OR CIV-HSW-SUBSCRIPT > CIV-HS-COUNT.
030600     IF CIV-HSW-NOT-MATCH AND CIV-HS-COUNT < 4000
030700        ADD 1                     TO CIV-HS-COUNT
030800        MOVE CIV-EXC-COMPUTER-NAME  TO CIV-HS-ENTRY(CIV-HS-COUNT)
030900     END-IF.
031000*---------------------------------------------------------------*
031100 L119-ADD-IF-NEW-EX.
031200*---------------------------------------------------------------*
031300     EXIT.
031400
031500 L120-CHECK-ONE-ENTRY.
031600     IF CIV-HS-ENTRY(CIV-HSW-SUBSCRIPT) = CIV-EXC-COMPUTER-NAME
031700        MOVE "Y"                  TO CIV-HSW-MATCHED
031800     ELSE
031900        ADD 1                     TO CIV-HSW-SUBSCRIPT
032000     END-IF.
032100
032200*---------------------------------------------------------------*
032300 M000-READ-MASTER-INTO-MEMORY.
032400*---------------------------------------------------------------*
032500     OPEN INPUT CIV-MST-IN-FILE.
032600     IF NOT WK-C-SUCCESSFUL
032700        DISPLAY "CIVT040 - FATAL - CANNOT OPEN MASTER FILE - "
032800           WK-C-MST-IN-FILENAME
032900        MOVE "Y"                  TO WK-C-TAG-FAILED
033000        GO TO M099-READ-MASTER-INTO-MEMORY-EX
033100     END-IF.
033200
033300     READ CIV-MST-IN-FILE
033400        AT END SET WK-C-END-OF-FILE TO TRUE.
033500     PERFORM M100-LOAD-ONE-ROW
033600        THRU M199-LOAD-ONE-ROW-EX
033700        UNTIL WK-C-END-OF-FILE OR CIV-MRT-COUNT >= 5000.
033800     CLOSE CIV-MST-IN-FILE.
033900*---------------------------------------------------------------*
034000 M099-READ-MASTER-INTO-MEMORY-EX.
034100*---------------------------------------------------------------*
034200     EXIT.
034300
034400*---------------------------------------------------------------*
034500 M100-LOAD-ONE-ROW.
034600*---------------------------------------------------------------*
034700     ADD 1                        TO CIV-MRT-COUNT.
034800     MOVE CIV-MST-LINE-IN         TO CIV-MRT-ROW(CIV-MRT-COUNT).
034900     READ CIV-MST-IN-FILE
035000        AT END SET WK-C-END-OF-FILE TO TRUE.
035100*---------------------------------------------------------------*
035200 M199-LOAD-ONE-ROW-EX.
035300*---------------------------------------------------------------*
035400     EXIT.
035500
035600*---------------------------------------------------------------*
035700 N000-PLACE-STATUS-COLUMN.
035800*---------------------------------------------------------------*
035900*    U11 FOLLOWS THE FIRST COLUMN OF THE FIVE-DEEP CHAIN THAT IS
036000*    ACTUALLY PRESENT ON THE MASTER FILE - "NO SCAN DATA",
036100*    "SCAN NOT UPLOADED", "MISSING SCAN", "FAILED SCAN", THEN
036200*    "DELAYED DATA UPLOAD".  NONE PRESENT IS A FATAL ERROR.
036300     MOVE 1                       TO WK-N-ROW-SUB.
036400     PERFORM R100-SPLIT-ROW
036500        THRU R199-SPLIT-ROW-EX.
036600     MOVE 0                       TO WK-N-REF-POS.
036700     MOVE 1                       TO WK-N-CHAIN-SUB.
036800     PERFORM N010-CHECK-ONE-CANDIDATE
036900        UNTIL WK-N-REF-POS > 0
037000           OR WK-N-CHAIN-SUB > WK-N-CHAIN-COUNT.
037100     IF WK-N-REF-POS = 0
037200        DISPLAY "CIVT040 - FATAL - NO REFERENCE COLUMN OF THE "
037300           "CHAIN WAS FOUND FOR '" WK-C-COL-THIS-UNIT
037400           "' IN MASTER FILE"
037500        MOVE "Y"                  TO WK-C-TAG-FAILED
037600        GO TO N099-PLACE-STATUS-COLUMN-EX
037700     END-IF.
037800
037900     COMPUTE WK-N-DESIRED-POS = WK-N-REF-POS + 1.
038000     MOVE WK-C-COL-THIS-UNIT      TO WK-C-SEARCH-ARGUMENT.
038100     PERFORM R300-FIND-CELL
038200        THRU R399-FIND-CELL-EX.
038300
038400     IF WK-N-FOUND-POS = WK-N-DESIRED-POS
038500        GO TO N099-PLACE-STATUS-COLUMN-EX
038600     END-IF.
038700
038800     IF WK-N-FOUND-POS > 0
038900        MOVE WK-N-FOUND-POS       TO WK-N-DELETE-POS
039000        PERFORM R450-DELETE-CELL-AT
039100           THRU R459-DELETE-CELL-AT-EX
039200     END-IF.
039300     MOVE WK-N-DESIRED-POS        TO WK-N-INSERT-POS.
039400     MOVE WK-C-COL-THIS-UNIT      TO WK-C-INSERT-VALUE.
039500     PERFORM R400-INSERT-CELL-AT
039600        THRU R499-INSERT-CELL-AT-EX.
039700     PERFORM R200-JOIN-ROW
039800        THRU R299-JOIN-ROW-EX.
039900
040000     MOVE 2                       TO WK-N-ROW-SUB.
040100     PERFORM N100-RESHAPE-ONE-ROW
040200        THRU N199-RESHAPE-ONE-ROW-EX
040300        UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT.
040400*---------------------------------------------------------------*
040500 N099-PLACE-STATUS-COLUMN-EX.
040600*---------------------------------------------------------------*
040700     EXIT.
040800
040900*---------------------------------------------------------------*
041000 N010-CHECK-ONE-CANDIDATE.
041100*---------------------------------------------------------------*
041200*    TESTS ONE ENTRY OF THE REFERENCE-COLUMN CHAIN AGAINST ROW 1
041300*    (THE HEADER ROW).  ADVANCES THE CHAIN SUBSCRIPT WHEN THE
041400*    CANDIDATE IS NOT FOUND.
041500     MOVE WK-C-CHAIN-CANDIDATE (WK-N-CHAIN-SUB)
041600                                  TO WK-C-SEARCH-ARGUMENT.
041700     PERFORM R300-FIND-CELL
041800        THRU R399-FIND-CELL-EX.
041900     IF WK-N-FOUND-POS > 0
042000        MOVE WK-N-FOUND-POS       TO WK-N-REF-POS
042100     ELSE
042200        ADD 1                     TO WK-N-CHAIN-SUB
042300     END-IF.
042400*---------------------------------------------------------------*
042500 N100-RESHAPE-ONE-ROW.
042600*---------------------------------------------------------------*
042700     PERFORM R100-SPLIT-ROW
042800        THRU R199-SPLIT-ROW-EX.
042900     IF CIV-FLD-CELL(1) NOT = SPACES
043000        IF WK-N-FOUND-POS > 0
043100           MOVE WK-N-FOUND-POS    TO WK-N-DELETE-POS
043200           PERFORM R450-DELETE-CELL-AT
043300              THRU R459-DELETE-CELL-AT-EX
043400        END-IF
043500        MOVE WK-N-DESIRED-POS     TO WK-N-INSERT-POS
043600        MOVE SPACES               TO WK-C-INSERT-VALUE
043700        PERFORM R400-INSERT-CELL-AT
043800           THRU R499-INSERT-CELL-AT-EX
043900        PERFORM R200-JOIN-ROW
044000           THRU R299-JOIN-ROW-EX
044100     END-IF.
044200     ADD 1                        TO WK-N-ROW-SUB.
044300*---------------------------------------------------------------*
044400 N199-RESHAPE-ONE-ROW-EX.
044500*---------------------------------------------------------------*
044600     EXIT.
044700
044800*---------------------------------------------------------------*
044900 P000-TAG-ALL-ROWS.
045000*---------------------------------------------------------------*
045100     MOVE 2                       TO WK-N-ROW-SUB.
045200     PERFORM P100-TAG-ONE-ROW
045300        THRU P199-TAG-ONE-ROW-EX
045400        UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT.
045500*---------------------------------------------------------------*
045600 P099-TAG-ALL-ROWS-EX.
045700*---------------------------------------------------------------*
045800     EXIT.
045900
046000*---------------------------------------------------------------*
046100 P100-TAG-ONE-ROW.
046200*---------------------------------------------------------------*
046300     PERFORM R100-SPLIT-ROW
046400        THRU R199-SPLIT-ROW-EX.
046500     IF CIV-FLD-CELL(1) NOT = SPACES
046600        MOVE WK-N-DESIRED-POS     TO WK-N-PAD-POS
046700        PERFORM R500-PAD-TO-POSITION
046800           THRU R599-PAD-TO-POSITION-EX
046900        MOVE "N"                  TO CIV-HSW-MATCHED
047000        MOVE 1                    TO CIV-HSW-SUBSCRIPT
047100        PERFORM L130-CHECK-CELL-AGAINST-SET
047200           UNTIL CIV-HSW-IS-MATCH
047300              OR CIV-HSW-SUBSCRIPT > CIV-HS-COUNT
047400        IF CIV-HSW-IS-MATCH
047500           MOVE WK-C-POSITIVE-LABEL
047600              TO CIV-FLD-CELL(WK-N-DESIRED-POS)
047700        ELSE
047800           MOVE WK-C-NEGATIVE-LABEL
047900              TO CIV-FLD-CELL(WK-N-DESIRED-POS)
048000        END-IF
048100        PERFORM R200-JOIN-ROW
048200           THRU R299-JOIN-ROW-EX
048300     END-IF.
048400     ADD 1                        TO WK-N-ROW-SUB.
048500*---------------------------------------------------------------*
048600 P199-TAG-ONE-ROW-EX.
048700*---------------------------------------------------------------*
048800     EXIT.
048900
049000 L130-CHECK-CELL-AGAINST-SET.
049100     IF CIV-HS-ENTRY(CIV-HSW-SUBSCRIPT) = CIV-FLD-CELL(1)
049200        MOVE "Y"                  TO CIV-HSW-MATCHED
049300     ELSE
049400        ADD 1                     TO CIV-HSW-SUBSCRIPT
049500     END-IF.
049600
049700*---------------------------------------------------------------*
049800 Q000-REWRITE-MASTER.
049900*---------------------------------------------------------------*
050000     OPEN OUTPUT CIV-MST-OUT-FILE.
050100     MOVE 1                       TO WK-N-ROW-SUB.
050200     PERFORM Q100-WRITE-ONE-ROW
050300        THRU Q199-WRITE-ONE-ROW-EX
050400        UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT.
050500     CLOSE CIV-MST-OUT-FILE.
050600
050700     OPEN INPUT CIV-MST-OUT-FILE.
050800     OPEN OUTPUT CIV-MST-IN-FILE.
050900     READ CIV-MST-OUT-FILE
051000        AT END SET WK-C-END-OF-FILE TO TRUE.
051100     PERFORM Q200-COPY-ONE-LINE
051200        THRU Q299-COPY-ONE-LINE-EX
051300        UNTIL WK-C-END-OF-FILE.
051400     CLOSE CIV-MST-OUT-FILE CIV-MST-IN-FILE.
051500*---------------------------------------------------------------*
051600 Q099-REWRITE-MASTER-EX.
051700*---------------------------------------------------------------*
051800     EXIT.
051900
052000*---------------------------------------------------------------*
052100 Q100-WRITE-ONE-ROW.
052200*---------------------------------------------------------------*
052300     MOVE CIV-MRT-ROW(WK-N-ROW-SUB)  TO CIV-MST-LINE-OUT.
052400     WRITE CIV-MST-LINE-OUT.
052500     ADD 1                        TO WK-N-ROW-SUB.
052600*---------------------------------------------------------------*
052700 Q199-WRITE-ONE-ROW-EX.
052800*---------------------------------------------------------------*
052900     EXIT.
053000
053100*---------------------------------------------------------------*
053200 Q200-COPY-ONE-LINE.
053300*---------------------------------------------------------------*
053400     MOVE CIV-MST-LINE-OUT        TO CIV-MST-LINE-IN.
053500     WRITE CIV-MST-LINE-IN.
053600     READ CIV-MST-OUT-FILE
053700        AT END SET WK-C-END-OF-FILE TO TRUE.
053800*---------------------------------------------------------------*
053900 Q299-COPY-ONE-LINE-EX.
054000*---------------------------------------------------------------*
054100     EXIT.
054200
054300*=================================================================
054400*    SHARED ROW-CELL PARAGRAPHS - IDENTICAL IN ALL EIGHT TAGGING
054500*    MEMBERS (SEE CIVMWRK).
054600*=================================================================
054700 R100-SPLIT-ROW.
054800*---------------------------------------------------------------*
054900     MOVE 0                       TO CIV-FLD-COUNT.
055000     MOVE SPACES                  TO WK-C-TRAILING-TEXT.
055100     MOVE CIV-MRT-ROW(WK-N-ROW-SUB)  TO WK-C-SCAN-REMAINDER.
055200     PERFORM R110-SPLIT-ONE-CELL
055300        THRU R119-SPLIT-ONE-CELL-EX
055400        UNTIL CIV-FLD-COUNT >= 9 OR WK-C-SCAN-REMAINDER = SPACES.
055500     MOVE WK-C-SCAN-REMAINDER     TO WK-C-TRAILING-TEXT.
055600*---------------------------------------------------------------*
055700 R199-SPLIT-ROW-EX.
055800*---------------------------------------------------------------*
055900     EXIT.
056000
056100*---------------------------------------------------------------*
056200 R110-SPLIT-ONE-CELL.
056300*---------------------------------------------------------------*
056400     MOVE 1                       TO WK-N-SCAN-POS.
056500     MOVE 0                       TO WK-N-JOIN-POS.
056600     PERFORM R120-SCAN-FOR-TAB
056700        UNTIL WK-N-JOIN-POS > 0 OR WK-N-SCAN-POS > 400.
056800     ADD 1                        TO CIV-FLD-COUNT.
056900     IF WK-N-JOIN-POS > 0
057000        IF WK-N-JOIN-POS > 1
057100           MOVE WK-C-SCAN-REMAINDER(1:WK-N-JOIN-POS - 1)
057200              TO CIV-FLD-CELL(CIV-FLD-COUNT)
057300        ELSE
057400           MOVE SPACES            TO CIV-FLD-CELL(CIV-FLD-COUNT)
057500        END-IF
057600        MOVE WK-C-SCAN-REMAINDER(WK-N-JOIN-POS + 1:)
057700           TO WK-C-JOIN-WORK
057800        MOVE WK-C-JOIN-WORK       TO WK-C-SCAN-REMAINDER
057900     ELSE
058000        MOVE WK-C-SCAN-REMAINDER  TO CIV-FLD-CELL(CIV-FLD-COUNT)
058100        MOVE SPACES               TO WK-C-SCAN-REMAINDER
058200     END-IF.
058300*---------------------------------------------------------------*
058400 R119-SPLIT-ONE-CELL-EX.
058500*---------------------------------------------------------------*
058600     EXIT.
058700
058800 R120-SCAN-FOR-TAB.
058900     IF WK-C-SCAN-REMAINDER(WK-N-SCAN-POS:1) = X"09"
059000        MOVE WK-N-SCAN-POS         TO WK-N-JOIN-POS
059100     ELSE
059200        ADD 1                     TO WK-N-SCAN-POS
059300     END-IF.
059400
059500*---------------------------------------------------------------*
059600 R200-JOIN-ROW.
059700*---------------------------------------------------------------*
059800     MOVE SPACES                  TO WK-C-JOIN-WORK.
059900     MOVE 1                       TO WK-N-JOIN-POS.
060000     MOVE 1                       TO WK-N-JOIN-SUB.
060100     PERFORM R210-APPEND-ONE-CELL
060200        THRU R219-APPEND-ONE-CELL-EX
060300        UNTIL WK-N-JOIN-SUB > CIV-FLD-COUNT.
060400     IF WK-C-TRAILING-TEXT NOT = SPACES
060500        MOVE X"09"
060600           TO WK-C-JOIN-WORK(WK-N-JOIN-POS:1)
060700        ADD 1                     TO WK-N-JOIN-POS
060800        MOVE 360                  TO WK-N-CELL-LEN
060900        PERFORM R225-BACK-UP-ONE
061000           UNTIL WK-N-CELL-LEN = 0
061100              OR WK-C-TRAILING-TEXT(WK-N-CELL-LEN:1) NOT = SPACE
061200        IF WK-N-CELL-LEN > 0
061300           MOVE WK-C-TRAILING-TEXT(1:WK-N-CELL-LEN)
061400              TO WK-C-JOIN-WORK(WK-N-JOIN-POS:WK-N-CELL-LEN)
061500        END-IF
061600     END-IF.
061700     MOVE WK-C-JOIN-WORK          TO CIV-MRT-ROW(WK-N-ROW-SUB).
061800*---------------------------------------------------------------*
061900 R299-JOIN-ROW-EX.
062000*---------------------------------------------------------------*
062100     EXIT.
062200
062300*---------------------------------------------------------------*
062400 R210-APPEND-ONE-CELL.
062500*---------------------------------------------------------------*
062600     MOVE 40                      TO WK-N-CELL-LEN.
062700     PERFORM R225-BACK-UP-ONE
062800        UNTIL WK-N-CELL-LEN = 0
062900           OR CIV-FLD-CELL(WK-N-JOIN-SUB)(WK-N-CELL-LEN:1)
063000              NOT = SPACE.
063100     IF WK-N-CELL-LEN > 0
063200        MOVE CIV-FLD-CELL(WK-N-JOIN-SUB)(1:WK-N-CELL-LEN)
063300           TO WK-C-JOIN-WORK(WK-N-JOIN-POS:WK-N-CELL-LEN)
063400        ADD WK-N-CELL-LEN          TO WK-N-JOIN-POS
063500     END-IF.
063600     IF WK-N-JOIN-SUB < CIV-FLD-COUNT
063700        MOVE X"09"
063800           TO WK-C-JOIN-WORK(WK-N-JOIN-POS:1)
063900        ADD 1                     TO WK-N-JOIN-POS
064000     END-IF.
064100     ADD 1                        TO WK-N-JOIN-SUB.
064200*---------------------------------------------------------------*
064300 R219-APPEND-ONE-CELL-EX.
064400*---------------------------------------------------------------*
064500     EXIT.
064600
064700 R225-BACK-UP-ONE.
064800     SUBTRACT 1                   FROM WK-N-CELL-LEN.
064900
065000*---------------------------------------------------------------*
065100 R300-FIND-CELL.
065200*---------------------------------------------------------------*
065300     MOVE 0                       TO WK-N-FOUND-POS.
065400     MOVE 2                       TO WK-N-JOIN-SUB.
065500     PERFORM R310-CHECK-ONE-CELL
065600        UNTIL WK-N-FOUND-POS > 0 OR WK-N-JOIN-SUB > CIV-FLD-COUNT.
065700*---------------------------------------------------------------*
065800 R399-FIND-CELL-EX.
065900*---------------------------------------------------------------*
066000     EXIT.
066100
066200 R310-CHECK-ONE-CELL.
066300     IF CIV-FLD-CELL(WK-N-JOIN-SUB) = WK-C-SEARCH-ARGUMENT
066400        MOVE WK-N-JOIN-SUB         TO WK-N-FOUND-POS
066500     ELSE
066600        ADD 1                     TO WK-N-JOIN-SUB
066700     END-IF.
066800
066900*---------------------------------------------------------------*
067000 R400-INSERT-CELL-AT.
067100*---------------------------------------------------------------*
067200     MOVE CIV-FLD-COUNT           TO WK-N-JOIN-SUB.
067300     PERFORM R410-SHIFT-ONE-RIGHT
067400        UNTIL WK-N-JOIN-SUB < WK-N-INSERT-POS.
067500     MOVE WK-C-INSERT-VALUE
067600        TO CIV-FLD-CELL(WK-N-INSERT-POS).
067700     ADD 1                        TO CIV-FLD-COUNT.
067800*---------------------------------------------------------------*
067900 R499-INSERT-CELL-AT-EX.
068000*---------------------------------------------------------------*
068100     EXIT.
068200
068300 R410-SHIFT-ONE-RIGHT.
068400     MOVE CIV-FLD-CELL(WK-N-JOIN-SUB)
068500        TO CIV-FLD-CELL(WK-N-JOIN-SUB + 1).
068600     SUBTRACT 1                   FROM WK-N-JOIN-SUB.
068700
068800*---------------------------------------------------------------*
068900 R450-DELETE-CELL-AT.
069000*---------------------------------------------------------------*
069100     MOVE WK-N-DELETE-POS         TO WK-N-JOIN-SUB.
069200     PERFORM R460-SHIFT-ONE-LEFT
069300        UNTIL WK-N-JOIN-SUB >= CIV-FLD-COUNT.
069400     SUBTRACT 1                   FROM CIV-FLD-COUNT.
069500*---------------------------------------------------------------*
069600 R459-DELETE-CELL-AT-EX.
069700*---------------------------------------------------------------*
069800     EXIT.
069900
070000 R460-SHIFT-ONE-LEFT.
070100     MOVE CIV-FLD-CELL(WK-N-JOIN-SUB + 1)
070200        TO CIV-FLD-CELL(WK-N-JOIN-SUB).
070300     ADD 1                        TO WK-N-JOIN-SUB.
070400
070500*---------------------------------------------------------------*
070600 R500-PAD-TO-POSITION.
070700*---------------------------------------------------------------*
070800     PERFORM R510-ADD-ONE-BLANK-CELL
070900        UNTIL CIV-FLD-COUNT >= WK-N-PAD-POS.
071000*---------------------------------------------------------------*
071100 R599-PAD-TO-POSITION-EX.
071200*---------------------------------------------------------------*
071300     EXIT.
071400
071500 R510-ADD-ONE-BLANK-CELL.
071600     ADD 1                        TO CIV-FLD-COUNT.
071700     MOVE SPACES                  TO CIV-FLD-CELL(CIV-FLD-COUNT).
071800
071900 Y900-ABNORMAL-TERMINATION.
072000     MOVE 1                        TO CIV-LK-TAG-RETURN-CD.
072100     PERFORM Z000-END-PROGRAM-ROUTINE
072200        THRU Z999-END-PROGRAM-ROUTINE-EX.
072300     GOBACK.
072400
072500*---------------------------------------------------------------*
072600 Z000-END-PROGRAM-ROUTINE.
072700*---------------------------------------------------------------*
072800     IF WK-C-TAG-HAS-FAILED
072900        MOVE 1                    TO CIV-LK-TAG-RETURN-CD
073000     END-IF.
073100     IF CIV-DEBUG-ON
073200        DISPLAY "CIVT040 - PROCESSING FINISHED"
073300     END-IF.
073400*---------------------------------------------------------------*
073500 Z999-END-PROGRAM-ROUTINE-EX.
073600*---------------------------------------------------------------*
073700     EXIT.
073800
073900******************************************************************
074000*************** END OF PROGRAM SOURCE - CIVT040 ***************
074100******************************************************************

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CIVT010.
000500 AUTHOR.         R L HOOVER.
000600 INSTALLATION.   COMPLIANCE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   17 MAY 1990.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO TAG THE MASTER INVENTORY FILE
001200*               WITH A "CMDB STATUS" COLUMN, DRIVEN OFF THE
001300*               023_CMDB_ACTIVE EXTRACT.  THE COLUMN ALWAYS
001400*               FOLLOWS "NOT REPORTING TO BIGFIX" - IF THAT
001500*               COLUMN IS MISSING AN EMPTY PLACEHOLDER IS
001600*               INSERTED FOR IT FIRST, SINCE THIS UNIT MAY RUN
001700*               ON ITS OWN AHEAD OF CIVT005 IN AN AD HOC RERUN.
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* A0000 - RLHOOVER  - 17/05/1990 - INITIAL VERSION.  COMPARED THE
002200*                      OLD ASSET AUDIT LIST AGAINST THE CONFIG
002300*                      DATABASE EXTRACT TO CATCH MACHINES CARRIED
002400*                      ON ONE SIDE BUT NOT THE OTHER.
002500* A0001 - RLHOOVER  - 14/02/1992 - REQ CIV-91-030.  REFERENCE SET
002600*                      HELD ENTIRELY IN MEMORY.
002700* B0000 - M R QUIGLEY-08/09/1994 - REQ CIV-94-011.  REWRITTEN AS
002800*                      A CALLED SUBROUTINE OF THE CONSOLIDATED
002900*                      WEEKLY JOB STREAM.
003000* B0001 - S K NAIDU  - 11/08/1998 - REQ CIV-98-Y2K.  YEAR 2000
003100*                      READINESS REVIEW - NO DATE FIELDS IN THIS
003200*                      MEMBER, NO CHANGE REQUIRED.  SIGNED OFF.
003300* C0000 - T A WEBER  - 19/03/2007 - REQ CIV-07-006.  REFERENCE
003400*                      TABLE SIZE RAISED TO 4000 ENTRIES.
003500* C0001 - K M L TAN  - 22/07/2025 - REQ CIV-0002.  REBUILT AS THE
003600*                      SECOND STAGE-2 TAGGING MEMBER (U6).
003700*                      SOURCE EXTRACT IS NOW 023_CMDB_ACTIVE.CSV.
003800* C0002 - R SHENG    - 25/07/2025 - REQ CIV-0007                  C0002   
003900*                      COLUMN INSERT/MOVE LOGIC MADE COMMON TO
004000*                      ALL EIGHT TAGGING MEMBERS (SEE CIVMWRK).
004100*                      ADDED THE PLACEHOLDER-INSERT PASS FOR A
004200*                      MISSING U5 COLUMN.
004300*-----------------------------------------------------------------
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    UPSI-0 IS CIV-DEBUG-SWITCH
005200                      ON  STATUS IS CIV-DEBUG-ON
005300                      OFF STATUS IS CIV-DEBUG-OFF
005400                    CLASS CIV-TAB-CLASS IS
005500                      X"09".
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CIV-REF-FILE     ASSIGN TO WK-C-REF-FILENAME
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS   IS WK-C-FILE-STATUS.
006200     SELECT CIV-MST-IN-FILE  ASSIGN TO WK-C-MST-IN-FILENAME
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS   IS WK-C-FILE-STATUS.
006500     SELECT CIV-MST-OUT-FILE ASSIGN TO WK-C-MST-OUT-FILENAME
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS   IS WK-C-FILE-STATUS.
006800
006900 EJECT
007000***************
007100 DATA DIVISION.
007200***************
007300 FILE SECTION.
007400**************
007500 FD  CIV-REF-FILE
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS CIV-EXC-RECORD.
007800 01  CIV-EXC-RECORD.
007900     COPY CIVEXCP.
008000
008100*    HISTORICAL RECORD WIDTH - THE DESKTOP-SUPPORT EXCEPTION LOG
008200*    WAS 80 BYTES WIDE UNDER A0000.
008300 01  CIV-EXC-RECORD-A0000 REDEFINES CIV-EXC-RECORD.
008400     05  CIV-EXC-A0-TEXT             PIC X(80).
008500     05  FILLER                      PIC X(120).
008600
008700*    ALTERNATE VIEW USED WHEN A GARBLED REFERENCE LINE IS
008800*    REPORTED - LETS THE OPERATOR EYEBALL THE RAW BYTES ON THE
008900*    CONSOLE LOG.
009000 01  CIV-EXC-RECORD-DUMP REDEFINES CIV-EXC-RECORD.
009100     05  CIV-EXC-DMP-CELL OCCURS 200 TIMES PIC X(01).
009200
009300 FD  CIV-MST-IN-FILE
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS CIV-MST-LINE-IN.
009600 01  CIV-MST-LINE-IN                PIC X(400).
009700
009800 01  CIV-MST-LINE-IN-QTR REDEFINES CIV-MST-LINE-IN.
009900     05  CIV-MST-QTR-CELL OCCURS 4 TIMES PIC X(100).
010000
010100 FD  CIV-MST-OUT-FILE
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS CIV-MST-LINE-OUT.
010400 01  CIV-MST-LINE-OUT                PIC X(400).
010500
010600*************************
010700 WORKING-STORAGE SECTION.
010800*************************
010900 01  FILLER                        PIC X(24) VALUE
011000     "** PROGRAM CIVT010   **".
011100
011200 01  WK-C-COMMON.
011300     COPY CIVCMWS.
011400
011500     COPY CIVHSET.
011600
011700     COPY CIVMWRK.
011800
011900 01  WK-C-FILE-NAMES.
012000     05  WK-C-REF-FILENAME         PIC X(40) VALUE
012100         "STGEXP.023_CMDB_ACTIVE.CSV".
012200     05  WK-C-MST-IN-FILENAME      PIC X(40) VALUE
012300         "STGEXP.020_ALL.CSV".
012400     05  WK-C-MST-OUT-FILENAME     PIC X(40) VALUE
012500         "STGTMP.020_ALL.CSV".
012600     05  FILLER                    PIC X(01).
012700
012800 01  WK-C-TAG-FAILED               PIC X(01) VALUE "N".
012900     88  WK-C-TAG-HAS-FAILED                 VALUE "Y".
013000     88  WK-C-TAG-ALL-OK                     VALUE "N".
013100
013200 01  WK-C-COLUMN-LITERALS.
013300     05  WK-C-COL-NOT-REPORTING    PIC X(40) VALUE
013400         "Not reporting to BigFix".
013500     05  WK-C-COL-CMDB-STATUS      PIC X(40) VALUE
013600         "CMDB Status".
013700     05  FILLER                    PIC X(01).
013800
013900 01  WK-C-LABEL-WORK.
014000     05  WK-C-POSITIVE-LABEL       PIC X(40) VALUE
014100         "In CMDB".
014200     05  WK-C-NEGATIVE-LABEL       PIC X(40) VALUE
014300         "Not in CMDB".
014400     05  FILLER                    PIC X(01).
014500
014600 01  WK-N-ROW-SUB                  PIC 9(05) COMP.
014700 01  WK-C-SEARCH-ARGUMENT          PIC X(40).
014800 01  WK-N-INSERT-POS               PIC 9(02) COMP.
014900 01  WK-C-INSERT-VALUE             PIC X(40).
015000 01  WK-N-DELETE-POS               PIC 9(02) COMP.
015100 01  WK-N-PAD-POS                  PIC 9(02) COMP.
015200 01  WK-N-FOUND-POS                PIC 9(02) COMP.
015300 01  WK-N-DESIRED-POS              PIC 9(02) COMP.
015400 01  WK-N-REF-POS                  PIC 9(02) COMP.
015500
015600 01  WK-C-SCAN-REMAINDER           PIC X(400).
015700 01  WK-C-TRAILING-TEXT            PIC X(360).
015800 01  WK-N-SCAN-POS                 PIC 9(03) COMP.
015900 01  WK-N-JOIN-SUB                 PIC 9(02) COMP.
016000 01  WK-N-JOIN-POS                 PIC 9(03) COMP.
016100 01  WK-N-CELL-LEN                 PIC 9(03) COMP.
016200 01  WK-C-JOIN-WORK                PIC X(400).
016300
016400*****************
016500 LINKAGE SECTION.
016600*****************
016700     COPY CIVTPRM.
016800 EJECT
016900*******************************************
017000 PROCEDURE DIVISION USING CIV-LK-TAG-PARM.
017100*******************************************
017200 MAIN-MODULE.
017300     PERFORM A000-START-PROGRAM-ROUTINE
017400        THRU A099-START-PROGRAM-ROUTINE-EX.
017500     PERFORM B000-MAIN-PROCESSING
017600        THRU B999-MAIN-PROCESSING-EX.
017700     PERFORM Z000-END-PROGRAM-ROUTINE
017800        THRU Z999-END-PROGRAM-ROUTINE-EX.
017900 GOBACK.
018000
018100*---------------------------------------------------------------*
018200 A000-START-PROGRAM-ROUTINE.
018300*---------------------------------------------------------------*
018400     MOVE 0                       TO CIV-LK-TAG-RETURN-CD.
018500     MOVE 0                       TO CIV-LK-TAG-REF-COUNT.
018600     MOVE 0                       TO CIV-HS-COUNT.
018700     MOVE 0                       TO CIV-MRT-COUNT.
018800     MOVE "N"                     TO WK-C-TAG-FAILED.
018900*---------------------------------------------------------------*
019000 A099-START-PROGRAM-ROUTINE-EX.
019100*---------------------------------------------------------------*
019200     EXIT.
019300
019400*---------------------------------------------------------------*
019500 B000-MAIN-PROCESSING.
019600*---------------------------------------------------------------*
019700     PERFORM L000-LOAD-REFERENCE-SET
019800        THRU L099-LOAD-REFERENCE-SET-EX.
019900     IF WK-C-TAG-HAS-FAILED
020000        GO TO B999-MAIN-PROCESSING-EX
020100     END-IF.
020200
020300     PERFORM M000-READ-MASTER-INTO-MEMORY
020400        THRU M099-READ-MASTER-INTO-MEMORY-EX.
020500     IF WK-C-TAG-HAS-FAILED
020600        GO TO B999-MAIN-PROCESSING-EX
020700     END-IF.
020800     IF CIV-MRT-COUNT = 0
020900        DISPLAY "CIVT010 - WARNING - MASTER FILE IS EMPTY - "
021000           "NO COLUMN CHANGE MADE"
021100        GO TO B999-MAIN-PROCESSING-EX
021200     END-IF.
021300
021400     PERFORM N000-PLACE-STATUS-COLUMN
021500        THRU N099-PLACE-STATUS-COLUMN-EX.
021600
021700     PERFORM P000-TAG-ALL-ROWS
021800        THRU P099-TAG-ALL-ROWS-EX.
021900
022000     PERFORM Q000-REWRITE-MASTER
022100        THRU Q099-REWRITE-MASTER-EX.
022200
022300     DISPLAY "UPDATED '" WK-C-MST-IN-FILENAME
022400        "' WITH '" WK-C-COL-CMDB-STATUS
022500        "' COLUMN USING " CIV-HS-COUNT " HOSTNAMES."
022600*---------------------------------------------------------------*
022700 B999-MAIN-PROCESSING-EX.
022800*---------------------------------------------------------------*
022900     EXIT.
023000
023100*---------------------------------------------------------------*
023200 L000-LOAD-REFERENCE-SET.
023300*---------------------------------------------------------------*
023400     OPEN INPUT CIV-REF-FILE.
023500     IF NOT WK-C-SUCCESSFUL
023600        DISPLAY "CIVT010 - FATAL - CANNOT OPEN REFERENCE FILE - "
023700           WK-C-REF-FILENAME
023800        MOVE "Y"                  TO WK-C-TAG-FAILED
023900        GO TO L099-LOAD-REFERENCE-SET-EX
024000     END-IF.
024100
024200     READ CIV-REF-FILE
024300        AT END SET WK-C-END-OF-FILE TO TRUE.
024400     IF NOT WK-C-END-OF-FILE
024500        READ CIV-REF-FILE
024600           AT END SET WK-C-END-OF-FILE TO TRUE
024700     END-IF.
024800
024900     PERFORM L100-LOAD-ONE-HOST
025000        THRU L199-LOAD-ONE-HOST-EX
025100        UNTIL WK-C-END-OF-FILE.
025200
025300     CLOSE CIV-REF-FILE.
025400     MOVE CIV-HS-COUNT            TO CIV-LK-TAG-REF-COUNT.
025500*---------------------------------------------------------------*
025600 L099-LOAD-REFERENCE-SET-EX.
025700*---------------------------------------------------------------*
025800     EXIT.
025900
026000*---------------------------------------------------------------*
026100 L100-LOAD-ONE-HOST.
026200*---------------------------------------------------------------*
026300     IF CIV-EXC-COMPUTER-NAME NOT = SPACES
026400        PERFORM L110-ADD-IF-NEW
026500           THRU L119-ADD-IF-NEW-EX
026600     END-IF.
026700     READ CIV-REF-FILE
026800        AT END SET WK-C-END-OF-FILE TO TRUE.
026900*---------------------------------------------------------------*
027000 L199-LOAD-ONE-HOST-EX.
027100*---------------------------------------------------------------*
027200     EXIT.
027300
027400*---------------------------------------------------------------*
027500 L110-ADD-IF-NEW.
027600*---------------------------------------------------------------*
027700     MOVE "N"                     TO CIV-HSW-MATCHED.
027800     MOVE 1                       TO CIV-HSW-SUBSCRIPT.
027900     PERFORM L120-CHECK-ONE-ENTRY
028000        UNTIL CIV-HSW-IS-MATCH
028100           OR CIV-HSW-SUBSCRIPT > CIV-HS-COUNT.
028200     IF CIV-HSW-NOT-MATCH AND CIV-HS-COUNT < 4000
028300        ADD 1                     TO CIV-HS-COUNT
028400        MOVE CIV-EXC-COMPUTER-NAME  TO CIV-HS-ENTRY(CIV-HS-COUNT)
028500     END-IF.
028600*---------------------------------------------------------------*
028700 L119-ADD-IF-NEW-EX.
028800*---------------------------------------------------------------*
028900     EXIT.
029000
029100 L120-CHECK-ONE-ENTRY.
029200     IF CIV-HS-ENTRY(CIV-HSW-SUBSCRIPT) = CIV-EXC-COMPUTER-NAME
029300        MOVE "Y"                  TO CIV-HSW-MATCHED
029400     ELSE
029500        ADD 1                     TO CIV-HSW-SUBSCRIPT
029600     END-IF.
029700
029800*---------------------------------------------------------------*
029900 M000-READ-MASTER-INTO-MEMORY.
030000*---------------------------------------------------------------*
030100     OPEN INPUT CIV-MST-IN-FILE.
030200     IF NOT WK-C-SUCCESSFUL
030300        DISPLAY "CIVT010 - FATAL - CANNOT OPEN MASTER FILE - "
030400           WK-C-MST-IN-FILENAME
030500        MOVE "Y"                  TO WK-C-TAG-FAILED
030600        GO TO M099-READ-MASTER-INTO-MEMORY-EX
030700     END-IF.
030800
030900     READ CIV-MST-IN-FILE
031000        AT END SET WK-C-END-OF-FILE TO TRUE.
031100     PERFORM M100-LOAD-ONE-ROW
031200        THRU M199-LOAD-ONE-ROW-EX
031300        UNTIL WK-C-END-OF-FILE OR CIV-MRT-COUNT >= 5000.
031400     CLOSE CIV-MST-IN-FILE.
031500*---------------------------------------------------------------*
031600 M099-READ-MASTER-INTO-MEMORY-EX.
031700*---------------------------------------------------------------*
031800     EXIT.
031900
032000*---------------------------------------------------------------*
032100 M100-LOAD-ONE-ROW.
032200*---------------------------------------------------------------*
032300     ADD 1                        TO CIV-MRT-COUNT.
032400     MOVE CIV-MST-LINE-IN         TO CIV-MRT-ROW(CIV-MRT-COUNT).
032500     READ CIV-MST-IN-FILE
032600        AT END SET WK-C-END-OF-FILE TO TRUE.
032700*---------------------------------------------------------------*
032800 M199-LOAD-ONE-ROW-EX.
032900*---------------------------------------------------------------*
033000     EXIT.
033100
033200*---------------------------------------------------------------*
033300 N000-PLACE-STATUS-COLUMN.
033400*---------------------------------------------------------------*
033500*    U6 FOLLOWS "NOT REPORTING TO BIGFIX" - IF THAT COLUMN IS
033600*    MISSING, AN EMPTY PLACEHOLDER GOES IN AT POSITION 2 FIRST
033700*    SO THIS UNIT CAN RUN EVEN WHEN CIVT005 HAS NOT.
033800     MOVE 1                       TO WK-N-ROW-SUB.
033900     PERFORM R100-SPLIT-ROW
034000        THRU R199-SPLIT-ROW-EX.
034100     MOVE WK-C-COL-NOT-REPORTING  TO WK-C-SEARCH-ARGUMENT.
034200     PERFORM R300-FIND-CELL
034300        THRU R399-FIND-CELL-EX.
034400     MOVE WK-N-FOUND-POS          TO WK-N-REF-POS.
034500
034600     IF WK-N-REF-POS = 0
034700        MOVE 2                    TO WK-N-INSERT-POS
034800        MOVE SPACES               TO WK-C-INSERT-VALUE
034900        PERFORM R400-INSERT-CELL-AT
035000           THRU R499-INSERT-CELL-AT-EX
035100        PERFORM R200-JOIN-ROW
035200           THRU R299-JOIN-ROW-EX
035300        MOVE 0                    TO WK-N-FOUND-POS
035400        MOVE 2                    TO WK-N-DESIRED-POS
035500        MOVE 2                    TO WK-N-ROW-SUB
035600        PERFORM N100-RESHAPE-ONE-ROW
035700           THRU N199-RESHAPE-ONE-ROW-EX
035800           UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT
035900        MOVE 2                    TO WK-N-REF-POS
036000        MOVE 1                    TO WK-N-ROW-SUB
036100        PERFORM R100-SPLIT-ROW
036200           THRU R199-SPLIT-ROW-EX
036300     END-IF.
036400
036500     COMPUTE WK-N-DESIRED-POS = WK-N-REF-POS + 1.
036600     MOVE WK-C-COL-CMDB-STATUS    TO WK-C-SEARCH-ARGUMENT.
036700     PERFORM R300-FIND-CELL
036800        THRU R399-FIND-CELL-EX.
036900
037000     IF WK-N-FOUND-POS = WK-N-DESIRED-POS
037100        GO TO N099-PLACE-STATUS-COLUMN-EX
037200     END-IF.
037300
037400     IF WK-N-FOUND-POS > 0
037500        MOVE WK-N-FOUND-POS       TO WK-N-DELETE-POS
037600        PERFORM R450-DELETE-CELL-AT
037700           THRU R459-DELETE-CELL-AT-EX
037800     END-IF.
037900     MOVE WK-N-DESIRED-POS        TO WK-N-INSERT-POS.
038000     MOVE WK-C-COL-CMDB-STATUS    TO WK-C-INSERT-VALUE.
038100     PERFORM R400-INSERT-CELL-AT
038200        THRU R499-INSERT-CELL-AT-EX.
038300     PERFORM R200-JOIN-ROW
038400        THRU R299-JOIN-ROW-EX.
038500
038600     MOVE 2                       TO WK-N-ROW-SUB.
038700     PERFORM N100-RESHAPE-ONE-ROW
038800        THRU N199-RESHAPE-ONE-ROW-EX
038900        UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT.
039000*---------------------------------------------------------------*
039100 N099-PLACE-STATUS-COLUMN-EX.
039200*---------------------------------------------------------------*
039300     EXIT.
039400
039500*---------------------------------------------------------------*
039600 N100-RESHAPE-ONE-ROW.
039700*---------------------------------------------------------------*
039800     PERFORM R100-SPLIT-ROW
039900        THRU R199-SPLIT-ROW-EX.
040000     IF CIV-FLD-CELL(1) NOT = SPACES
040100        IF WK-N-FOUND-POS > 0
040200           MOVE WK-N-FOUND-POS    TO WK-N-DELETE-POS
040300           PERFORM R450-DELETE-CELL-AT
040400              THRU R459-DELETE-CELL-AT-EX
040500        END-IF
040600        MOVE WK-N-DESIRED-POS     TO WK-N-INSERT-POS
040700        MOVE SPACES               TO WK-C-INSERT-VALUE
040800        PERFORM R400-INSERT-CELL-AT
040900           THRU R499-INSERT-CELL-AT-EX
041000        PERFORM R200-JOIN-ROW
041100           THRU R299-JOIN-ROW-EX
041200     END-IF.
041300     ADD 1                        TO WK-N-ROW-SUB.
041400*---------------------------------------------------------------*
041500 N199-RESHAPE-ONE-ROW-EX.
041600*---------------------------------------------------------------*
041700     EXIT.
041800
041900*---------------------------------------------------------------*
042000 P000-TAG-ALL-ROWS.
042100*---------------------------------------------------------------*
042200     MOVE 2                       TO WK-N-ROW-SUB.
042300     PERFORM P100-TAG-ONE-ROW
042400        THRU P199-TAG-ONE-ROW-EX
042500        UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT.
042600*---------------------------------------------------------------*
042700 P099-TAG-ALL-ROWS-EX.
042800*---------------------------------------------------------------*
042900     EXIT.
043000
043100*---------------------------------------------------------------*
043200 P100-TAG-ONE-ROW.
043300*---------------------------------------------------------------*
043400     PERFORM R100-SPLIT-ROW
043500        THRU R199-SPLIT-ROW-EX.
043600     IF CIV-FLD-CELL(1) NOT = SPACES
043700        MOVE WK-N-DESIRED-POS     TO WK-N-PAD-POS
043800        PERFORM R500-PAD-TO-POSITION
043900           THRU R599-PAD-TO-POSITION-EX
044000        MOVE "N"                  TO CIV-HSW-MATCHED
044100        MOVE 1                    TO CIV-HSW-SUBSCRIPT
044200        PERFORM L130-CHECK-CELL-AGAINST-SET
044300           UNTIL CIV-HSW-IS-MATCH
044400              OR CIV-HSW-SUBSCRIPT > CIV-HS-COUNT
044500        IF CIV-HSW-IS-MATCH
044600           MOVE WK-C-POSITIVE-LABEL
044700              TO CIV-FLD-CELL(WK-N-DESIRED-POS)
044800        ELSE
044900           MOVE WK-C-NEGATIVE-LABEL
045000              TO CIV-FLD-CELL(WK-N-DESIRED-POS)
045100        END-IF
045200        PERFORM R200-JOIN-ROW
045300           THRU R299-JOIN-ROW-EX
045400     END-IF.
045500     ADD 1                        TO WK-N-ROW-SUB.
045600*---------------------------------------------------------------*
045700 P199-TAG-ONE-ROW-EX.
045800*---------------------------------------------------------------*
045900     EXIT.
046000
046100 L130-CHECK-CELL-AGAINST-SET.
046200     IF CIV-HS-ENTRY(CIV-HSW-SUBSCRIPT) = CIV-FLD-CELL(1)
046300        MOVE "Y"                  TO CIV-HSW-MATCHED
046400     ELSE
046500        ADD 1                     TO CIV-HSW-SUBSCRIPT
046600     END-IF.
046700
046800*---------------------------------------------------------------*
046900 Q000-REWRITE-MASTER.
047000*---------------------------------------------------------------*
047100     OPEN OUTPUT CIV-MST-OUT-FILE.
047200     MOVE 1                       TO WK-N-ROW-SUB.
047300     PERFORM Q100-WRITE-ONE-ROW
047400        THRU Q199-WRITE-ONE-ROW-EX
047500        UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT.
047600     CLOSE CIV-MST-OUT-FILE.
047700
047800     OPEN INPUT CIV-MST-OUT-FILE.
047900     OPEN OUTPUT CIV-MST-IN-FILE.
048000     READ CIV-MST-OUT-FILE
048100        AT END SET WK-C-END-OF-FILE TO TRUE.
048200     PERFORM Q200-COPY-ONE-LINE
048300        THRU Q299-COPY-ONE-LINE-EX
048400        UNTIL WK-C-END-OF-FILE.
048500     CLOSE CIV-MST-OUT-FILE CIV-MST-IN-FILE.
048600*---------------------------------------------------------------*
048700 Q099-REWRITE-MASTER-EX.
048800*---------------------------------------------------------------*
048900     EXIT.
049000
049100*---------------------------------------------------------------*
049200 Q100-WRITE-ONE-ROW.
049300*---------------------------------------------------------------*
049400     MOVE CIV-MRT-ROW(WK-N-ROW-SUB)  TO CIV-MST-LINE-OUT.
049500     WRITE CIV-MST-LINE-OUT.
049600     ADD 1                        TO WK-N-ROW-SUB.
049700*---------------------------------------------------------------*
049800 Q199-WRITE-ONE-ROW-EX.
049900*---------------------------------------------------------------*
050000     EXIT.
050100
050200*---------------------------------------------------------------*
050300 Q200-COPY-ONE-LINE.
050400*---------------------------------------------------------------*
050500     MOVE CIV-MST-LINE-OUT        TO CIV-MST-LINE-IN.
050600     WRITE CIV-MST-LINE-IN.
050700     READ CIV-MST-OUT-FILE
050800        AT END SET WK-C-END-OF-FILE TO TRUE.
050900*---------------------------------------------------------------*
051000 Q299-COPY-ONE-LINE-EX.
051100*---------------------------------------------------------------*
051200     EXIT.
051300
051400*=================================================================
051500*    SHARED ROW-CELL PARAGRAPHS - IDENTICAL IN ALL EIGHT TAGGING
051600*    MEMBERS (SEE CIVMWRK).
051700*=================================================================
051800 R100-SPLIT-ROW.
051900*---------------------------------------------------------------*
052000     MOVE 0                       TO CIV-FLD-COUNT.
052100     MOVE SPACES                  TO WK-C-TRAILING-TEXT.
052200     MOVE CIV-MRT-ROW(WK-N-ROW-SUB)  TO WK-C-SCAN-REMAINDER.
052300     PERFORM R110-SPLIT-ONE-CELL
052400        THRU R119-SPLIT-ONE-CELL-EX
052500        UNTIL CIV-FLD-COUNT >= 9 OR WK-C-SCAN-REMAINDER = SPACES.
052600     MOVE WK-C-SCAN-REMAINDER     TO WK-C-TRAILING-TEXT.
052700*---------------------------------------------------------------*
052800 R199-SPLIT-ROW-EX.
052900*---------------------------------------------------------------*
053000     EXIT.
053100
053200*---------------------------------------------------------------*
053300 R110-SPLIT-ONE-CELL.
053400*---------------------------------------------------------------*
053500     MOVE 1                       TO WK-N-SCAN-POS.
053600     MOVE 0                       TO WK-N-JOIN-POS.
053700     PERFORM R120-SCAN-FOR-TAB
053800        UNTIL WK-N-JOIN-POS > 0 OR WK-N-SCAN-POS > 400.
053900     ADD 1                        TO CIV-FLD-COUNT.
054000     IF WK-N-JOIN-POS > 0
054100        IF WK-N-JOIN-POS > 1
054200           MOVE WK-C-SCAN-REMAINDER(1:WK-N-JOIN-POS - 1)
054300              TO CIV-FLD-CELL(CIV-FLD-COUNT)
054400        ELSE
054500           MOVE SPACES            TO CIV-FLD-CELL(CIV-FLD-COUNT)
054600        END-IF
054700        MOVE WK-C-SCAN-REMAINDER(WK-N-JOIN-POS + 1:)
054800           TO WK-C-JOIN-WORK
054900        MOVE WK-C-JOIN-WORK       TO WK-C-SCAN-REMAINDER
055000     ELSE
055100        MOVE WK-C-SCAN-REMAINDER  TO CIV-FLD-CELL(CIV-FLD-COUNT)
055200        MOVE SPACES               TO WK-C-SCAN-REMAINDER
055300     END-IF.
055400*---------------------------------------------------------------*
055500 R119-SPLIT-ONE-CELL-EX.
055600*---------------------------------------------------------------*
055700     EXIT.
055800
055900 R120-SCAN-FOR-TAB.
056000     IF WK-C-SCAN-REMAINDER(WK-N-SCAN-POS:1) = X"09"
056100        MOVE WK-N-SCAN-POS         TO WK-N-JOIN-POS
056200     ELSE
056300        ADD 1                     TO WK-N-SCAN-POS
056400     END-IF.
056500
056600*---------------------------------------------------------------*
056700 R200-JOIN-ROW.
056800*---------------------------------------------------------------*
056900     MOVE SPACES                  TO WK-C-JOIN-WORK.
057000     MOVE 1                       TO WK-N-JOIN-POS.
057100     MOVE 1                       TO WK-N-JOIN-SUB.
057200     PERFORM R210-APPEND-ONE-CELL
057300        THRU R219-APPEND-ONE-CELL-EX
057400        UNTIL WK-N-JOIN-SUB > CIV-FLD-COUNT.
057500     IF WK-C-TRAILING-TEXT NOT = SPACES
057600        MOVE X"09"
057700           TO WK-C-JOIN-WORK(WK-N-JOIN-POS:1)
057800        ADD 1                     TO WK-N-JOIN-POS
057900        MOVE 360                  TO WK-N-CELL-LEN
058000        PERFORM R225-BACK-UP-ONE
058100           UNTIL WK-N-CELL-LEN = 0
058200              OR WK-C-TRAILING-TEXT(WK-N-CELL-LEN:1) NOT = SPACE
058300        IF WK-N-CELL-LEN > 0
058400           MOVE WK-C-TRAILING-TEXT(1:WK-N-CELL-LEN)
058500              TO WK-C-JOIN-WORK(WK-N-JOIN-POS:WK-N-CELL-LEN)
058600        END-IF
058700     END-IF.
058800     MOVE WK-C-JOIN-WORK          TO CIV-MRT-ROW(WK-N-ROW-SUB).
058900*---------------------------------------------------------------*
059000 R299-JOIN-ROW-EX.
059100*---------------------------------------------------------------*
059200     EXIT.
059300
059400*---------------------------------------------------------------*
059500 R210-APPEND-ONE-CELL.
059600*---------------------------------------------------------------*
059700     MOVE 40                      TO WK-N-CELL-LEN.
059800     PERFORM R225-BACK-UP-ONE
059900        UNTIL WK-N-CELL-LEN = 0
060000           OR CIV-FLD-CELL(WK-N-JOIN-SUB)(WK-N-CELL-LEN:1)
060100              NOT = SPACE.
060200     IF WK-N-CELL-LEN > 0
060300        MOVE CIV-FLD-CELL(WK-N-JOIN-SUB)(1:WK-N-CELL-LEN)
060400           TO WK-C-JOIN-WORK(WK-N-JOIN-POS:WK-N-CELL-LEN)
060500        ADD WK-N-CELL-LEN          TO WK-N-JOIN-POS
060600     END-IF.
060700     IF WK-N-JOIN-SUB < CIV-FLD-COUNT
060800        MOVE X"09"
060900           TO WK-C-JOIN-WORK(WK-N-JOIN-POS:1)
061000        ADD 1                     TO WK-N-JOIN-POS
061100     END-IF.
061200     ADD 1                        TO WK-N-JOIN-SUB.
061300*---------------------------------------------------------------*
061400 R219-APPEND-ONE-CELL-EX.
061500*---------------------------------------------------------------*
061600     EXIT.
061700
061800 R225-BACK-UP-ONE.
061900     SUBTRACT 1                   FROM WK-N-CELL-LEN.
062000
062100*---------------------------------------------------------------*
062200 R300-FIND-CELL.
062300*---------------------------------------------------------------*
062400     MOVE 0                       TO WK-N-FOUND-POS.
062500     MOVE 2                       TO WK-N-JOIN-SUB.
062600     PERFORM R310-CHECK-ONE-CELL
062700        UNTIL WK-N-FOUND-POS > 0 OR WK-N-JOIN-SUB > CIV-FLD-COUNT.
062800*---------------------------------------------------------------*
062900 R399-FIND-CELL-EX.
063000*---------------------------------------------------------------*
063100     EXIT.
063200
063300 R310-CHECK-ONE-CELL.
063400     IF CIV-FLD-CELL(WK-N-JOIN-SUB) = WK-C-SEARCH-ARGUMENT
063500        MOVE WK-N-JOIN-SUB         TO WK-N-FOUND-POS
063600     ELSE
063700        ADD 1                     TO WK-N-JOIN-SUB
063800     END-IF.
063900
064000*---------------------------------------------------------------*
064100 R400-INSERT-CELL-AT.
064200*---------------------------------------------------------------*
064300     MOVE CIV-FLD-COUNT           TO WK-N-JOIN-SUB.
064400     PERFORM R410-SHIFT-ONE-RIGHT
064500        UNTIL WK-N-JOIN-SUB < WK-N-INSERT-POS.
064600     MOVE WK-C-INSERT-VALUE
064700        TO CIV-FLD-CELL(WK-N-INSERT-POS).
064800     ADD 1                        TO CIV-FLD-COUNT.
064900*---------------------------------------------------------------*
065000 R499-INSERT-CELL-AT-EX.
065100*---------------------------------------------------------------*
065200     EXIT.
065300
065400 R410-SHIFT-ONE-RIGHT.
065500     MOVE CIV-FLD-CELL(WK-N-JOIN-SUB)
065600        TO CIV-FLD-CELL(WK-N-JOIN-SUB + 1).
065700     SUBTRACT 1                   FROM WK-N-JOIN-SUB.
065800
065900*---------------------------------------------------------------*
066000 R450-DELETE-CELL-AT.
066100*---------------------------------------------------------------*
066200     MOVE WK-N-DELETE-POS         TO WK-N-JOIN-SUB.
066300     PERFORM R460-SHIFT-ONE-LEFT
066400        UNTIL WK-N-JOIN-SUB >= CIV-FLD-COUNT.
066500     SUBTRACT 1                   FROM CIV-FLD-COUNT.
066600*---------------------------------------------------------------*
066700 R459-DELETE-CELL-AT-EX.
066800*---------------------------------------------------------------*
066900     EXIT.
067000
067100 R460-SHIFT-ONE-LEFT.
067200     MOVE CIV-FLD-CELL(WK-N-JOIN-SUB + 1)
067300        TO CIV-FLD-CELL(WK-N-JOIN-SUB).
067400     ADD 1                        TO WK-N-JOIN-SUB.
067500
067600*---------------------------------------------------------------*
067700 R500-PAD-TO-POSITION.
067800*---------------------------------------------------------------*
067900     PERFORM R510-ADD-ONE-BLANK-CELL
068000        UNTIL CIV-FLD-COUNT >= WK-N-PAD-POS.
068100*---------------------------------------------------------------*
068200 R599-PAD-TO-POSITION-EX.
068300*---------------------------------------------------------------*
068400     EXIT.
068500
068600 R510-ADD-ONE-BLANK-CELL.
068700     ADD 1                        TO CIV-FLD-COUNT.
068800     MOVE SPACES                  TO CIV-FLD-CELL(CIV-FLD-COUNT).
068900
069000 Y900-ABNORMAL-TERMINATION.
069100     MOVE 1                        TO CIV-LK-TAG-RETURN-CD.
069200     PERFORM Z000-END-PROGRAM-ROUTINE
069300        THRU Z999-END-PROGRAM-ROUTINE-EX.
069400     GOBACK.
069500
069600*---------------------------------------------------------------*
069700 Z000-END-PROGRAM-ROUTINE.
069800*---------------------------------------------------------------*
069900     IF WK-C-TAG-HAS-FAILED
070000        MOVE 1                    TO CIV-LK-TAG-RETURN-CD
070100     END-IF.
070200     IF CIV-DEBUG-ON
070300        DISPLAY "CIVT010 - PROCESSING FINISHED"
070400     END-IF.
070500*---------------------------------------------------------------*
070600 Z999-END-PROGRAM-ROUTINE-EX.
070700*---------------------------------------------------------------*
070800     EXIT.
070900
071000******************************************************************
071100*************** END OF PROGRAM SOURCE - CIVT010 ***************
071200******************************************************************

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CIVN100.
000500 AUTHOR.         M R QUIGLEY.
000600 INSTALLATION.   COMPLIANCE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   08 SEP 1994.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS THE STAGE-1 DRIVER FOR THE WEEKLY
001200*               COMPUTER INVENTORY CONSOLIDATION JOB.  IT RUNS
001300*               HOST-NAME NORMALIZATION OVER ALL NINE RAW EXPORT
001400*               FILES, THEN COMMA-TO-TAB CONVERSION OVER ALL
001500*               NINE STAGED FILES, THEN RE-CATALOGUES ALL NINE
001600*               STAGED FILES WITH A ".CSV" SUFFIX.  ANY STEP
001700*               FAILING ON ANY FILE ABORTS THE REMAINDER OF THE
001800*               RUN.
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* B0000 - M R QUIGLEY-08/09/1994 - INITIAL VERSION.  DRIVES THE
002300*                      THREE-STEP CONSOLIDATED STAGING SEQUENCE
002400*                      REPLACING THE SEPARATE OPERATOR-RUN JOBS.
002500* B0001 - S K NAIDU  - 11/08/1998 - REQ CIV-98-Y2K.  YEAR 2000
002600*                      READINESS REVIEW - WORK DATE FIELD WIDENED
002700*                      TO CCYYMMDD.  NO FUNCTIONAL CHANGE.
002800* C0000 - T A WEBER  - 12/05/2009 - REQ CIV-09-004.  FILE TABLE
002900*                      NOW SHARED WITH THE THREE CALLED MEMBERS
003000*                      VIA COPYBOOK CIVFLST RATHER THAN BEING
003100*                      DUPLICATED IN EACH ONE.
003200* C0001 - K M L TAN  - 21/07/2025 - REQ CIV-0001.  REBUILT ON THE
003300*                      CURRENT NINE-FILE WEEKLY JOB STREAM - THIS
003400*                      MEMBER NOW IMPLEMENTS U13 (RUN-NORMALIZE).
003500* C0002 - R SHENG    - 25/07/2025 - REQ CIV-0007                  C0002   
003600*                      PER-FILE FAILURE LIST NOW DISPLAYED AT
003700*                      THE END OF EACH STEP, NOT JUST THE COUNT.
003800*-----------------------------------------------------------------
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    UPSI-0 IS CIV-DEBUG-SWITCH
004700                      ON  STATUS IS CIV-DEBUG-ON
004800                      OFF STATUS IS CIV-DEBUG-OFF
004900                    CLASS CIV-NUMERIC-DIGIT IS
005000                      "0123456789".
005100
005200 EJECT
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800*    THIS DRIVER OPENS NO FILES OF ITS OWN - ALL FILE I-O IS
005900*    PERFORMED BY THE CALLED STAGE-1 SUBPROGRAMS.
006000
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                        PIC X(24) VALUE
006500     "** PROGRAM CIVN100   **".
006600
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800 01  WK-C-COMMON.
006900     COPY CIVCMWS.
007000
007100     COPY CIVFLST.
007200
007300 01  WK-C-STEP-WORK.
007400     05  WK-N-FILE-SUB              PIC 9(02)   COMP.
007500     05  WK-C-STEP-NAME             PIC X(20).
007600     05  WK-C-STEP-CALLEE           PIC X(08).
007700     05  WK-C-STEP-FAILED           PIC X(01).
007800         88  WK-C-STEP-HAS-FAILED             VALUE "Y".
007900         88  WK-C-STEP-ALL-OK                 VALUE "N".
008000     05  WK-N-STEP-OK-COUNT          PIC 9(03)   COMP.
008100     05  WK-N-STEP-BAD-COUNT         PIC 9(03)   COMP.
008200     05  FILLER                     PIC X(01).
008300
008400*    ALTERNATE VIEW USED WHEN A GARBLED STEP NAME IS REPORTED -
008500*    LETS THE OPERATOR EYEBALL THE RAW BYTES ON THE CONSOLE LOG.
008600 01  WK-C-STEP-WORK-DUMP REDEFINES WK-C-STEP-WORK.
008700     05  WK-C-SWD-CELL OCCURS 34 TIMES PIC X(01).
008800
008900 01  WK-C-FAILED-LIST.
009000     05  WK-C-FAILED-ENTRY OCCURS 9 TIMES PIC X(30).
009100
009200*    FLAT VIEW OF THE FAILED-FILE LIST, USED ONLY WHEN THE WHOLE
009300*    TABLE IS DISPLAYED AT ONCE UNDER THE DEBUG SWITCH.
009400 01  WK-C-FAILED-LIST-FLAT REDEFINES WK-C-FAILED-LIST
009500                           PIC X(270).
009600
009700 01  WK-C-RUN-STATUS.
009800     05  WK-C-RUN-RETURN-CODE      PIC 9(02) COMP.
009900     05  FILLER                    PIC X(01).
010000
010100*    ALTERNATE VIEW OF THE RUN-STATUS GROUP - LETS THE OPERATOR
010200*    EYEBALL THE RETURN CODE BYTE ON THE CONSOLE LOG WHEN THE
010300*    STAGE ABENDS WITH AN UNEXPECTED VALUE IN IT.
010400 01  WK-C-RUN-STATUS-DUMP REDEFINES WK-C-RUN-STATUS.
010500     05  WK-C-RSD-CELL OCCURS 03 TIMES PIC X(01).
010600
010700     COPY CIVNPRM.
010800 EJECT
010900*****************************
011000 PROCEDURE DIVISION.
011100*****************************
011200 MAIN-MODULE.
011300     PERFORM A000-START-PROGRAM-ROUTINE
011400        THRU A099-START-PROGRAM-ROUTINE-EX.
011500     PERFORM B000-MAIN-PROCESSING
011600        THRU B999-MAIN-PROCESSING-EX.
011700     PERFORM Z000-END-PROGRAM-ROUTINE
011800        THRU Z999-END-PROGRAM-ROUTINE-EX.
011900     MOVE WK-C-RUN-RETURN-CODE     TO RETURN-CODE.
012000 STOP RUN.
012100
012200*---------------------------------------------------------------*
012300 A000-START-PROGRAM-ROUTINE.
012400*---------------------------------------------------------------*
012500     MOVE 0                       TO WK-C-RUN-RETURN-CODE.
012600*---------------------------------------------------------------*
012700 A099-START-PROGRAM-ROUTINE-EX.
012800*---------------------------------------------------------------*
012900     EXIT.
013000
013100*---------------------------------------------------------------*
013200 B000-MAIN-PROCESSING.
013300*---------------------------------------------------------------*
013400     DISPLAY "RUNNING: U1 NORMALIZE-HOSTNAME".
013500     MOVE "U1 NORMALIZE-HOSTNAME" TO WK-C-STEP-NAME.
013600     MOVE "CIVN010"               TO WK-C-STEP-CALLEE.
013700     PERFORM C000-RUN-ONE-STEP
013800        THRU C099-RUN-ONE-STEP-EX.
013900     IF WK-C-STEP-HAS-FAILED
014000        MOVE 1                    TO WK-C-RUN-RETURN-CODE
014100        GO TO B999-MAIN-PROCESSING-EX
014200     END-IF.
014300
014400     DISPLAY "RUNNING: U3 COMMA-TO-TAB".
014500     MOVE "U3 COMMA-TO-TAB"       TO WK-C-STEP-NAME.
014600     MOVE "CIVN030"               TO WK-C-STEP-CALLEE.
014700     PERFORM C000-RUN-ONE-STEP
014800        THRU C099-RUN-ONE-STEP-EX.
014900     IF WK-C-STEP-HAS-FAILED
015000        MOVE 1                    TO WK-C-RUN-RETURN-CODE
015100        GO TO B999-MAIN-PROCESSING-EX
015200     END-IF.
015300
015400     DISPLAY "RUNNING: U4 RENAME-TO-CSV".
015500     MOVE "U4 RENAME-TO-CSV"      TO WK-C-STEP-NAME.
015600     MOVE "CIVN040"               TO WK-C-STEP-CALLEE.
015700     PERFORM C000-RUN-ONE-STEP
015800        THRU C099-RUN-ONE-STEP-EX.
015900     IF WK-C-STEP-HAS-FAILED
016000        MOVE 1                    TO WK-C-RUN-RETURN-CODE
016100        GO TO B999-MAIN-PROCESSING-EX
016200     END-IF.
016300
016400     DISPLAY "STAGE 1 COMPLETE - ALL STEPS SUCCESSFUL".
016500*---------------------------------------------------------------*
016600 B999-MAIN-PROCESSING-EX.
016700*---------------------------------------------------------------*
016800     EXIT.
016900
017000*---------------------------------------------------------------*
017100 C000-RUN-ONE-STEP.
017200*---------------------------------------------------------------*
017300     MOVE 0                       TO WK-N-STEP-OK-COUNT.
017400     MOVE 0                       TO WK-N-STEP-BAD-COUNT.
017500     MOVE "N"                     TO WK-C-STEP-FAILED.
017600     MOVE 1                       TO WK-N-FILE-SUB.
017700     PERFORM C100-RUN-ONE-FILE
017800        THRU C199-RUN-ONE-FILE-EX
017900        UNTIL WK-N-FILE-SUB > CIV-FLC-COUNT.
018000
018100     DISPLAY "PROCESSING COMPLETE: " WK-N-STEP-OK-COUNT
018200        "/" CIV-FLC-COUNT " FILES PROCESSED SUCCESSFULLY".
018300
018400     IF WK-N-STEP-BAD-COUNT > 0
018500        MOVE "Y"                  TO WK-C-STEP-FAILED
018600        DISPLAY "FAILED FILES:"
018700        MOVE 1                    TO WK-N-FILE-SUB
018800        PERFORM C200-SHOW-IF-FAILED
018900           THRU C299-SHOW-IF-FAILED-EX
019000           UNTIL WK-N-FILE-SUB > CIV-FLC-COUNT
019100     END-IF.
019200*---------------------------------------------------------------*
019300 C099-RUN-ONE-STEP-EX.
019400*---------------------------------------------------------------*
019500     EXIT.
019600
019700*---------------------------------------------------------------*
019800 C100-RUN-ONE-FILE.
019900*---------------------------------------------------------------*
020000     MOVE CIV-FLT-NAME(WK-N-FILE-SUB)  TO CIV-LK-NRM-FILE-NAME.
020100     MOVE SPACES                       TO WK-C-FAILED-ENTRY
020200                                           (WK-N-FILE-SUB).
020300     CALL WK-C-STEP-CALLEE USING CIV-LK-NORM-PARM.
020400     IF CIV-LK-NRM-RETURN-CD = 0
020500        ADD 1                     TO WK-N-STEP-OK-COUNT
020600     ELSE
020700        ADD 1                     TO WK-N-STEP-BAD-COUNT
020800        MOVE CIV-FLT-NAME(WK-N-FILE-SUB)
020900           TO WK-C-FAILED-ENTRY(WK-N-FILE-SUB)
021000     END-IF.
021100     ADD 1                        TO WK-N-FILE-SUB.
021200*---------------------------------------------------------------*
021300 C199-RUN-ONE-FILE-EX.
021400*---------------------------------------------------------------*
021500     EXIT.
021600
021700*---------------------------------------------------------------*
021800 C200-SHOW-IF-FAILED.
021900*---------------------------------------------------------------*
022000     IF WK-C-FAILED-ENTRY(WK-N-FILE-SUB) NOT = SPACES
022100        DISPLAY "  " WK-C-FAILED-ENTRY(WK-N-FILE-SUB)
022200     END-IF.
022300     ADD 1                        TO WK-N-FILE-SUB.
022400*---------------------------------------------------------------*
022500 C299-SHOW-IF-FAILED-EX.
022600*---------------------------------------------------------------*
022700     EXIT.
022800
022900 Y900-ABNORMAL-TERMINATION.
023000     MOVE 1                        TO WK-C-RUN-RETURN-CODE.
023100     PERFORM Z000-END-PROGRAM-ROUTINE
023200        THRU Z999-END-PROGRAM-ROUTINE-EX.
023300     MOVE WK-C-RUN-RETURN-CODE     TO RETURN-CODE.
023400     STOP RUN.
023500
023600*---------------------------------------------------------------*
023700 Z000-END-PROGRAM-ROUTINE.
023800*---------------------------------------------------------------*
023900     IF CIV-DEBUG-ON
024000        DISPLAY "CIVN100 - PROCESSING FINISHED"
024100     END-IF.
024200*---------------------------------------------------------------*
024300 Z999-END-PROGRAM-ROUTINE-EX.
024400*---------------------------------------------------------------*
024500     EXIT.
024600
024700******************************************************************
024800*************** END OF PROGRAM SOURCE - CIVN100 ***************
024900******************************************************************

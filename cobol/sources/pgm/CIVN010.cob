000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CIVN010.
000500 AUTHOR.         R L HOOVER.
000600 INSTALLATION.   COMPLIANCE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   14 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO NORMALIZE ONE RAW
001200*               WEEKLY EXPORT FILE - TRUNCATE THE HOST NAME AT
001300*               THE FIRST DOT AND COPY THE FILE INTO STAGING.
001400*               THE CMDB-ACTIVE EXTRACT IS COPIED BYTE FOR BYTE
001500*               AND HANDED TO CIVN020 FOR QUOTE STRIPPING.
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* A0000 - RLHOOVER  - 14/03/1988 - INITIAL VERSION.  ORIGINAL
002000*                      PURPOSE WAS TO STRIP DOMAIN SUFFIXES FROM
002100*                      THE OLD WEEKLY ASSET-TAG EXTRACT PRIOR TO
002200*                      MATCHING AGAINST THE CENTRAL EQUIPMENT
002300*                      LEDGER.
002400* A0001 - RLHOOVER  - 02/11/1989 - REQ CIV-88-014.  ADDED SECOND
002500*                      OUTPUT FILE SO THE UNSTRIPPED COPY COULD
002600*                      STILL BE ARCHIVED.
002700* A0002 - D J FORTE - 19/06/1991 - REQ CIV-91-002.  DELIMITER MAY
002800*                      NOW BE COMMA AS WELL AS THE ORIGINAL FIXED
002900*                      COLUMN LAYOUT - HEADER LINE IS SCANNED.
003000* A0003 - D J FORTE - 27/01/1993 - REQ CIV-93-008.  RAISED FIRST
003100*                      FIELD WIDTH FROM 24 TO 40 BYTES TO MATCH
003200*                      THE LONGER HOST NAMING STANDARD.
003300* B0000 - M R QUIGLEY-08/09/1994 - REQ CIV-94-011.  REWRITTEN AS
003400*                      A CALLED SUBROUTINE OF THE NEW CONSOLIDATED
003500*                      WEEKLY JOB STREAM RATHER THAN A STANDALONE
003600*                      STEP - PARAMETERS NOW PASSED ON THE CALL.
003700* B0001 - M R QUIGLEY-14/02/1996 - REQ CIV-96-003.  TAB CHARACTER
003800*                      RECOGNIZED AS AN ALTERNATE DELIMITER FOR
003900*                      THE NEW EXTRACT FEED FORMAT.
004000* B0002 - S K NAIDU  - 11/08/1998 - REQ CIV-98-Y2K.  YEAR 2000
004100*                      READINESS REVIEW - NO DATE ARITHMETIC IN
004200*                      THIS MEMBER, WORK DATE FIELD WIDENED TO
004300*                      CCYYMMDD FOR CONSISTENCY WITH THE REST OF
004400*                      THE SUITE.  NO FUNCTIONAL CHANGE.
004500* B0003 - S K NAIDU  - 22/01/1999 - REQ CIV-99-002.  CONFIRMED
004600*                      CENTURY WINDOW ON WK-C-TODAY-CCYYMMDD -
004700*                      SIGNED OFF BY QA FOR Y2K.
004800* C0000 - T A WEBER  - 30/07/2004 - REQ CIV-04-019.  CMDB-ACTIVE
004900*                      EXTRACT ADDED TO THE FILE SET - COPIED
005000*                      UNCHANGED SINCE IT CARRIES NO HOST-NAME
005100*                      COLUMN TO NORMALIZE.
005200* C0001 - T A WEBER  - 12/05/2009 - REQ CIV-09-004.  SWITCHED
005300*                      DYNAMIC FILE ASSIGNMENT OVER TO THE
005400*                      WK-C-IN-FILENAME/WK-C-OUT-FILENAME PAIR SO
005500*                      ONE COPY OF THIS MEMBER SERVES ALL NINE
005600*                      EXTRACT FILES.
005700* C0002 - K M L TAN  - 21/07/2025 - REQ CIV-0001.  REBUILT ON THE
005800*                      CURRENT NINE-FILE WEEKLY LICENSE-COMPLIANCE
005900*                      JOB STREAM - THIS MEMBER NOW HANDLES U1
006000*                      (HOST-NAME NORMALIZATION) FOR ALL BUT THE
006100*                      CMDB-ACTIVE EXTRACT.
006200* C0003 - R SHENG    - 25/07/2025 - REQ CIV-0007                  C0003   
006300*                      CMDB EXTRACT IS NOW EXEMPTED IN-LINE
006400*                      RATHER THAN VIA A SEPARATE JOB STEP.
006500*-----------------------------------------------------------------
006600 EJECT
006700**********************
006800 ENVIRONMENT DIVISION.
006900**********************
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER.  IBM-AS400.
007200 OBJECT-COMPUTER.  IBM-AS400.
007300 SPECIAL-NAMES.    UPSI-0 IS CIV-DEBUG-SWITCH
007400                      ON  STATUS IS CIV-DEBUG-ON
007500                      OFF STATUS IS CIV-DEBUG-OFF
007600                    CLASS CIV-NUMERIC-DIGIT IS
007700                      "0123456789".
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT CIV-RAW-IN-FILE  ASSIGN TO WK-C-IN-FILENAME
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS   IS WK-C-FILE-STATUS.
008400     SELECT CIV-RAW-OUT-FILE ASSIGN TO WK-C-OUT-FILENAME
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS   IS WK-C-FILE-STATUS.
008700
008800 EJECT
008900***************
009000 DATA DIVISION.
009100***************
009200 FILE SECTION.
009300**************
009400 FD  CIV-RAW-IN-FILE
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS CIV-RAW-RECORD.
009700 01  CIV-RAW-RECORD.
009800     COPY CIVRAWR.
009900
010000*    HISTORICAL RECORD WIDTHS, KEPT FOR REFERENCE - THE FEED WAS
010100*    24 BYTES WIDE UNDER A0000 AND 150 BYTES WIDE UNDER A0003.
010200 01  CIV-RAW-RECORD-B0000 REDEFINES CIV-RAW-RECORD.
010300     05  CIV-RAW-B0-TEXT             PIC X(150).
010400     05  FILLER                      PIC X(50).
010500
010600 01  CIV-RAW-RECORD-A0000 REDEFINES CIV-RAW-RECORD.
010700     05  CIV-RAW-A0-TEXT             PIC X(24).
010800     05  FILLER                      PIC X(176).
010900
011000*    STRUCTURAL VIEW USED WHEN TRACING - FIRST 40 BYTES VS REST.
011100 01  CIV-RAW-RECORD-SPLIT REDEFINES CIV-RAW-RECORD.
011200     05  CIV-RAW-SPL-FIRST40         PIC X(40).
011300     05  CIV-RAW-SPL-REST            PIC X(160).
011400
011500 FD  CIV-RAW-OUT-FILE
011600     LABEL RECORDS ARE OMITTED
011700     DATA RECORD IS CIV-RAW-RECORD-OUT.
011800 01  CIV-RAW-RECORD-OUT             PIC X(199).
011900
012000*************************
012100 WORKING-STORAGE SECTION.
012200*************************
012300 01  FILLER                        PIC X(24) VALUE
012400     "** PROGRAM CIVN010   **".
012500
012600* ------------------ PROGRAM WORKING STORAGE -------------------*
012700 01  WK-C-COMMON.
012800     COPY CIVCMWS.
012900
013000 01  WK-C-FILE-NAMES.
013100     05  WK-C-IN-FILENAME          PIC X(44).
013200     05  WK-C-OUT-FILENAME         PIC X(44).
013300     05  WK-N-NAME-LEN             PIC 9(02)   COMP.
013400     05  FILLER                    PIC X(01).
013500
013600 01  WK-C-CMDB-LITERAL             PIC X(30) VALUE
013700     "023_CMDB_ACTIVE              ".
013800
013900 01  WK-C-DELIM-WORK.
014000     05  WK-C-DELIM-CHAR           PIC X(01).
014100     05  WK-C-TAB-CHAR             PIC X(01) VALUE X"09".
014200     05  WK-C-COMMA-CHAR           PIC X(01) VALUE ",".
014300     05  WK-C-IS-CMDB-FILE         PIC X(01).
014400         88  WK-C-CMDB-FILE                  VALUE "Y".
014500         88  WK-C-NOT-CMDB-FILE              VALUE "N".
014600     05  WK-C-DELIM-FOUND          PIC X(01).
014700         88  WK-C-DELIM-WAS-FOUND            VALUE "Y".
014800     05  WK-N-SCAN-POS             PIC 9(03) COMP.
014900     05  WK-N-LEFT-POS             PIC 9(03) COMP.
015000     05  WK-N-DOT-POS              PIC 9(03) COMP.
015100     05  FILLER                    PIC X(01).
015200
015300*    FIRST-FIELD ISOLATION WORK AREA (SEE CIVRAWR B00A01 NOTE -
015400*    THIS USED TO LIVE IN THE COPYBOOK, MOVED HERE UNDER C0002).
015500 01  WK-C-FIELD-WORK.
015600     05  WK-C-FIRST-FIELD          PIC X(40).
015700     05  WK-C-DELIM-POS            PIC 9(03) COMP.
015800     05  WK-C-REST-OF-LINE         PIC X(160).
015900     05  FILLER                    PIC X(01).
016000
016100 01  WK-C-TRUNC-SCRATCH            PIC X(40).
016200
016300*****************
016400 LINKAGE SECTION.
016500*****************
016600     COPY CIVNPRM.
016700 EJECT
016800********************************************
016900 PROCEDURE DIVISION USING CIV-LK-NORM-PARM.
017000********************************************
017100 MAIN-MODULE.
017200     PERFORM A000-START-PROGRAM-ROUTINE
017300        THRU A099-START-PROGRAM-ROUTINE-EX.
017400     PERFORM B000-MAIN-PROCESSING
017500        THRU B999-MAIN-PROCESSING-EX.
017600     PERFORM Z000-END-PROGRAM-ROUTINE
017700        THRU Z999-END-PROGRAM-ROUTINE-EX.
017800 GOBACK.
017900
018000*---------------------------------------------------------------*
018100 A000-START-PROGRAM-ROUTINE.
018200*---------------------------------------------------------------*
018300     MOVE 0                       TO CIV-LK-NRM-RETURN-CD.
018400     MOVE 0                       TO CIV-LK-NRM-OK-COUNT.
018500     MOVE 0                       TO CIV-LK-NRM-BAD-COUNT.
018600     MOVE "N"                     TO WK-C-IS-CMDB-FILE.
018700     IF CIV-LK-NRM-FILE-NAME = WK-C-CMDB-LITERAL
018800        MOVE "Y"                  TO WK-C-IS-CMDB-FILE
018900     END-IF.
019000
019100     PERFORM T000-TRIM-NAME-LENGTH
019200        THRU T099-TRIM-NAME-LENGTH-EX.
019300     STRING "RAWEXP."  CIV-LK-NRM-FILE-NAME(1:WK-N-NAME-LEN)
019400            ".TXT"
019500        DELIMITED BY SIZE INTO WK-C-IN-FILENAME.
019600     STRING "STGEXP."  CIV-LK-NRM-FILE-NAME(1:WK-N-NAME-LEN)
019700            ".TXT"
019800        DELIMITED BY SIZE INTO WK-C-OUT-FILENAME.
019900*---------------------------------------------------------------*
020000 A099-START-PROGRAM-ROUTINE-EX.
020100*---------------------------------------------------------------*
020200     EXIT.
020300
020400*---------------------------------------------------------------*
020500 T000-TRIM-NAME-LENGTH.
020600*---------------------------------------------------------------*
020700*    RIGHT-TRIM THE INCOMING FILE-NAME PARAMETER SO THE BUILT
020800*    FILE NAME DOES NOT CARRY THE 30-BYTE FIELD'S BLANK PADDING.
020900     MOVE 30                       TO WK-N-NAME-LEN.
021000     PERFORM T010-CHECK-TRAILING-SPACE
021100        THRU T019-CHECK-TRAILING-SPACE-EX
021200        UNTIL WK-N-NAME-LEN = 0
021300           OR CIV-LK-NRM-FILE-NAME(WK-N-NAME-LEN:1) NOT = SPACE.
021400*---------------------------------------------------------------*
021500 T099-TRIM-NAME-LENGTH-EX.
021600*---------------------------------------------------------------*
021700     EXIT.
021800
021900*---------------------------------------------------------------*
022000 T010-CHECK-TRAILING-SPACE.
022100*---------------------------------------------------------------*
022200     SUBTRACT 1                   FROM WK-N-NAME-LEN.
022300*---------------------------------------------------------------*
022400 T019-CHECK-TRAILING-SPACE-EX.
022500*---------------------------------------------------------------*
022600     EXIT.
022700
022800*---------------------------------------------------------------*
022900 B000-MAIN-PROCESSING.
023000*---------------------------------------------------------------*
023100     OPEN INPUT CIV-RAW-IN-FILE.
023200     IF NOT WK-C-SUCCESSFUL
023300        DISPLAY "CIVN010 - OPEN FILE ERROR - " WK-C-IN-FILENAME
023400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023500        MOVE 1 TO CIV-LK-NRM-RETURN-CD
023600        GO TO B999-MAIN-PROCESSING-EX
023700     END-IF.
023800
023900     OPEN OUTPUT CIV-RAW-OUT-FILE.
024000     IF NOT WK-C-SUCCESSFUL
024100        DISPLAY "CIVN010 - OPEN FILE ERROR - " WK-C-OUT-FILENAME
024200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024300        MOVE 1 TO CIV-LK-NRM-RETURN-CD
024400        CLOSE CIV-RAW-IN-FILE
024500        GO TO B999-MAIN-PROCESSING-EX
024600     END-IF.
024700
024800     READ CIV-RAW-IN-FILE
024900        AT END SET WK-C-END-OF-FILE TO TRUE.
025000
025100     IF WK-C-CMDB-FILE
025200        PERFORM C000-COPY-LINE-UNCHANGED
025300           THRU C099-COPY-LINE-UNCHANGED-EX
025400           UNTIL WK-C-END-OF-FILE
025500     ELSE
025600        PERFORM D000-DETECT-DELIMITER
025700           THRU D099-DETECT-DELIMITER-EX
025800        PERFORM C000-COPY-LINE-UNCHANGED
025900           THRU C099-COPY-LINE-UNCHANGED-EX
026000        PERFORM E000-PROCESS-DATA-LINE
026100           THRU E099-PROCESS-DATA-LINE-EX
026200           UNTIL WK-C-END-OF-FILE
026300     END-IF.
026400
026500     CLOSE CIV-RAW-IN-FILE CIV-RAW-OUT-FILE.
026600
026700     IF WK-C-CMDB-FILE
026800        CALL "CIVN020" USING CIV-LK-NORM-PARM
026900     END-IF.
027000*---------------------------------------------------------------*
027100 B999-MAIN-PROCESSING-EX.
027200*---------------------------------------------------------------*
027300     EXIT.
027400
027500*---------------------------------------------------------------*
027600 C000-COPY-LINE-UNCHANGED.
027700*---------------------------------------------------------------*
027800     MOVE CIV-RAW-TEXT            TO CIV-RAW-RECORD-OUT.
027900     WRITE CIV-RAW-RECORD-OUT.
028000     ADD 1                        TO CIV-LK-NRM-OK-COUNT.
028100     READ CIV-RAW-IN-FILE
028200        AT END SET WK-C-END-OF-FILE TO TRUE.
028300*---------------------------------------------------------------*
028400 C099-COPY-LINE-UNCHANGED-EX.
028500*---------------------------------------------------------------*
028600     EXIT.
028700
028800*---------------------------------------------------------------*
028900 D000-DETECT-DELIMITER.
029000*---------------------------------------------------------------*
029100*    TAB WINS OVER COMMA WHEN BOTH APPEAR ON THE HEADER LINE
029200     MOVE WK-C-COMMA-CHAR          TO WK-C-DELIM-CHAR.
029300     MOVE 1                        TO WK-N-SCAN-POS.
029400     MOVE "N"                      TO WK-C-DELIM-FOUND.
029500     PERFORM D100-SCAN-FOR-TAB
029600        THRU D199-SCAN-FOR-TAB-EX
029700        UNTIL WK-C-DELIM-WAS-FOUND OR WK-N-SCAN-POS > 199.
029800     IF WK-C-DELIM-WAS-FOUND
029900        MOVE WK-C-TAB-CHAR         TO WK-C-DELIM-CHAR
030000     END-IF.
030100*---------------------------------------------------------------*
030200 D099-DETECT-DELIMITER-EX.
030300*---------------------------------------------------------------*
030400     EXIT.
030500
030600*---------------------------------------------------------------*
030700 D100-SCAN-FOR-TAB.
030800*---------------------------------------------------------------*
030900     IF CIV-RAW-TEXT(WK-N-SCAN-POS:1) = WK-C-TAB-CHAR
031000        MOVE "Y"                  TO WK-C-DELIM-FOUND
031100     ELSE
031200        ADD 1                     TO WK-N-SCAN-POS
031300     END-IF.
031400*---------------------------------------------------------------*
031500 D199-SCAN-FOR-TAB-EX.
031600*---------------------------------------------------------------*
031700     EXIT.
031800
031900*---------------------------------------------------------------*
032000 E000-PROCESS-DATA-LINE.
032100*---------------------------------------------------------------*
032200     MOVE SPACES                  TO WK-C-FIELD-WORK.
032300     IF CIV-RAW-TEXT = SPACES
032400        MOVE CIV-RAW-TEXT          TO CIV-RAW-RECORD-OUT
032500        WRITE CIV-RAW-RECORD-OUT
032600        ADD 1                     TO CIV-LK-NRM-OK-COUNT
032700        GO TO E900-READ-NEXT-LINE
032800     END-IF.
032900
033000     PERFORM F000-SPLIT-FIRST-FIELD
033100        THRU F099-SPLIT-FIRST-FIELD-EX.
033200     PERFORM G000-TRUNCATE-AT-DOT
033300        THRU G099-TRUNCATE-AT-DOT-EX.
033400     PERFORM H000-REBUILD-LINE
033500        THRU H099-REBUILD-LINE-EX.
033600
033700     WRITE CIV-RAW-RECORD-OUT.
033800     ADD 1                        TO CIV-LK-NRM-OK-COUNT.
033900 E900-READ-NEXT-LINE.
034000     READ CIV-RAW-IN-FILE
034100        AT END SET WK-C-END-OF-FILE TO TRUE.
034200*---------------------------------------------------------------*
034300 E099-PROCESS-DATA-LINE-EX.
034400*---------------------------------------------------------------*
034500     EXIT.
034600
034700*---------------------------------------------------------------*
034800 F000-SPLIT-FIRST-FIELD.
034900*---------------------------------------------------------------*
035000*    LOCATE THE FIRST DELIMITER, THEN LEFT-TRIM THE FIELD AHEAD
035100*    OF IT INTO THE FIRST-FIELD WORK AREA.
035200     MOVE 1                        TO WK-N-SCAN-POS.
035300     MOVE "N"                      TO WK-C-DELIM-FOUND.
035400     MOVE 200                      TO WK-C-DELIM-POS.
035500     PERFORM F100-SCAN-FOR-DELIM
035600        THRU F199-SCAN-FOR-DELIM-EX
035700        UNTIL WK-C-DELIM-WAS-FOUND OR WK-N-SCAN-POS > 199.
035800
035900     MOVE 1                        TO WK-N-LEFT-POS.
036000     PERFORM F200-SKIP-LEADING-SPACE
036100        THRU F299-SKIP-LEADING-SPACE-EX
036200        UNTIL WK-N-LEFT-POS >= WK-C-DELIM-POS
036300           OR CIV-RAW-TEXT(WK-N-LEFT-POS:1) NOT = SPACE.
036400
036500     IF WK-N-LEFT-POS < WK-C-DELIM-POS
036600        MOVE CIV-RAW-TEXT(WK-N-LEFT-POS:
036700              WK-C-DELIM-POS - WK-N-LEFT-POS)
036800              TO WK-C-FIRST-FIELD
036900     ELSE
037000        MOVE SPACES                TO WK-C-FIRST-FIELD
037100     END-IF.
037200
037300     IF WK-C-DELIM-POS < 200
037400        MOVE CIV-RAW-TEXT(WK-C-DELIM-POS:
037500              200 - WK-C-DELIM-POS + 1)
037600              TO WK-C-REST-OF-LINE
037700     ELSE
037800        MOVE SPACES                TO WK-C-REST-OF-LINE
037900     END-IF.
038000*---------------------------------------------------------------*
038100 F099-SPLIT-FIRST-FIELD-EX.
038200*---------------------------------------------------------------*
038300     EXIT.
038400
038500*---------------------------------------------------------------*
038600 F100-SCAN-FOR-DELIM.
038700*---------------------------------------------------------------*
038800     IF CIV-RAW-TEXT(WK-N-SCAN-POS:1) = WK-C-DELIM-CHAR
038900        MOVE "Y"                  TO WK-C-DELIM-FOUND
039000        MOVE WK-N-SCAN-POS         TO WK-C-DELIM-POS
039100     ELSE
039200        ADD 1                     TO WK-N-SCAN-POS
039300     END-IF.
039400*---------------------------------------------------------------*
039500 F199-SCAN-FOR-DELIM-EX.
039600*---------------------------------------------------------------*
039700     EXIT.
039800
039900*---------------------------------------------------------------*
040000 F200-SKIP-LEADING-SPACE.
040100*---------------------------------------------------------------*
040200     ADD 1                        TO WK-N-LEFT-POS.
040300*---------------------------------------------------------------*
040400 F299-SKIP-LEADING-SPACE-EX.
040500*---------------------------------------------------------------*
040600     EXIT.
040700
040800*---------------------------------------------------------------*
040900 G000-TRUNCATE-AT-DOT.
041000*---------------------------------------------------------------*
041100*    NAMES WITH NO DOT PASS THROUGH UNCHANGED
041200     MOVE 1                        TO WK-N-SCAN-POS.
041300     MOVE 0                        TO WK-N-DOT-POS.
041400     PERFORM G100-SCAN-FOR-DOT
041500        THRU G199-SCAN-FOR-DOT-EX
041600        UNTIL WK-N-DOT-POS > 0 OR WK-N-SCAN-POS > 40.
041700     IF WK-N-DOT-POS > 1
041800        MOVE WK-C-FIRST-FIELD(1:WK-N-DOT-POS - 1)
041900              TO WK-C-TRUNC-SCRATCH
042000        MOVE SPACES                TO WK-C-FIRST-FIELD
042100        MOVE WK-C-TRUNC-SCRATCH     TO WK-C-FIRST-FIELD
042200     END-IF.
042300     IF WK-N-DOT-POS = 1
042400        MOVE SPACES                TO WK-C-FIRST-FIELD
042500     END-IF.
042600*---------------------------------------------------------------*
042700 G099-TRUNCATE-AT-DOT-EX.
042800*---------------------------------------------------------------*
042900     EXIT.
043000
043100*---------------------------------------------------------------*
043200 G100-SCAN-FOR-DOT.
043300*---------------------------------------------------------------*
043400     IF WK-C-FIRST-FIELD(WK-N-SCAN-POS:1) = "."
043500        MOVE WK-N-SCAN-POS         TO WK-N-DOT-POS
043600     ELSE
043700        ADD 1                     TO WK-N-SCAN-POS
043800     END-IF.
043900*---------------------------------------------------------------*
044000 G199-SCAN-FOR-DOT-EX.
044100*---------------------------------------------------------------*
044200     EXIT.
044300
044400*---------------------------------------------------------------*
044500 H000-REBUILD-LINE.
044600*---------------------------------------------------------------*
044700     MOVE SPACES                  TO CIV-RAW-RECORD-OUT.
044800     STRING WK-C-FIRST-FIELD DELIMITED BY SPACE
044900            WK-C-REST-OF-LINE DELIMITED BY SIZE
045000            INTO CIV-RAW-RECORD-OUT.
045100*---------------------------------------------------------------*
045200 H099-REBUILD-LINE-EX.
045300*---------------------------------------------------------------*
045400     EXIT.
045500
045600 Y900-ABNORMAL-TERMINATION.
045700     MOVE 1                        TO CIV-LK-NRM-RETURN-CD.
045800     PERFORM Z000-END-PROGRAM-ROUTINE
045900        THRU Z999-END-PROGRAM-ROUTINE-EX.
046000     GOBACK.
046100
046200*---------------------------------------------------------------*
046300 Z000-END-PROGRAM-ROUTINE.
046400*---------------------------------------------------------------*
046500     IF CIV-DEBUG-ON
046600        DISPLAY "CIVN010 - PROCESSING FINISHED"
046700     END-IF.
046800*---------------------------------------------------------------*
046900 Z999-END-PROGRAM-ROUTINE-EX.
047000*---------------------------------------------------------------*
047100     EXIT.
047200
047300******************************************************************
047400*************** END OF PROGRAM SOURCE - CIVN010 ***************
047500******************************************************************

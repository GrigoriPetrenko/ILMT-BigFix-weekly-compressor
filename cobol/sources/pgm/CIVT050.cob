000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CIVT050.
000500 AUTHOR.         R L HOOVER.
000600 INSTALLATION.   COMPLIANCE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   21 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO TAG THE MASTER INVENTORY FILE
001200*               WITH AN "OUTDATED SCAN" COLUMN, DRIVEN OFF THE
001300*               013_OUTETED SCAN EXTRACT.  THE LAST AND DEEPEST
001400*               OF THE EIGHT TAGGING MEMBERS - THE COLUMN CAN
001500*               LAND BEHIND ANY ONE OF SEVEN PRIOR COLUMNS,
001600*               WHICHEVER OF THEM THE SITE HAS ACTUALLY RUN, SO
001700*               CIVT050 ALWAYS RUNS LAST REGARDLESS OF HOW FAR
001800*               THROUGH THE WEEKLY JOB STREAM A SITE HAS GOTTEN.
001900*               FATAL IF NONE OF THE SEVEN IS PRESENT.
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* A0000 - RLHOOVER  - 21/02/1991 - INITIAL VERSION.  COMPARED THE
002400*                      VM-MANAGER "LAST SCAN DATE" FIELD AGAINST
002500*                      THE COMPLIANCE CUTOFF TO FLAG MACHINES
002600*                      REPORTING SCAN RESULTS OLDER THAN POLICY
002700*                      ALLOWS.
002800* A0001 - RLHOOVER  - 19/03/1992 - REQ CIV-91-030.  REFERENCE SET
002900*                      HELD ENTIRELY IN MEMORY.
003000* B0000 - M R QUIGLEY-08/09/1994 - REQ CIV-94-011.  REWRITTEN AS
003100*                      A CALLED SUBROUTINE OF THE CONSOLIDATED
003200*                      WEEKLY JOB STREAM.
003300* B0001 - S K NAIDU  - 11/08/1998 - REQ CIV-98-Y2K.  YEAR 2000
003400*                      READINESS REVIEW - NO DATE FIELDS IN THIS
003500*                      MEMBER, NO CHANGE REQUIRED.  SIGNED OFF.
003600* C0000 - T A WEBER  - 19/03/2007 - REQ CIV-07-006.  REFERENCE
003700*                      TABLE SIZE RAISED TO 4000 ENTRIES.
003800* C0001 - K M L TAN  - 22/07/2025 - REQ CIV-0002.  REBUILT AS THE
003900*                      EIGHTH AND FINAL STAGE-2 TAGGING MEMBER
004000*                      (U12).  SOURCE EXTRACT IS NOW 003_OUTDATED
004100*                      SCAN.CSV.
004200* C0002 - R SHENG    - 25/07/2025 - REQ CIV-0007                  C0002   
004300*                      COLUMN INSERT/MOVE LOGIC MADE COMMON TO
004400*                      ALL EIGHT TAGGING MEMBERS (SEE CIVMWRK).
004500*                      REFERENCE-COLUMN CHAIN NOW SEVEN DEEP.
004600*-----------------------------------------------------------------
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    UPSI-0 IS CIV-DEBUG-SWITCH
005500                      ON  STATUS IS CIV-DEBUG-ON
005600                      OFF STATUS IS CIV-DEBUG-OFF
005700                    CLASS CIV-TAB-CLASS IS
005800                      X"09".
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT CIV-REF-FILE     ASSIGN TO WK-C-REF-FILENAME
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS   IS WK-C-FILE-STATUS.
006500     SELECT CIV-MST-IN-FILE  ASSIGN TO WK-C-MST-IN-FILENAME
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS   IS WK-C-FILE-STATUS.
006800     SELECT CIV-MST-OUT-FILE ASSIGN TO WK-C-MST-OUT-FILENAME
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS   IS WK-C-FILE-STATUS.
007100
007200 EJECT
007300***************
007400 DATA DIVISION.
007500***************
007600 FILE SECTION.
007700**************
007800 FD  CIV-REF-FILE
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS CIV-EXC-RECORD.
008100 01  CIV-EXC-RECORD.
008200     COPY CIVEXCP.
008300
008400*    HISTORICAL RECORD WIDTH - THE DESKTOP-SUPPORT EXCEPTION LOG
008500*    WAS 80 BYTES WIDE UNDER A0000.
008600 01  CIV-EXC-RECORD-A0000 REDEFINES CIV-EXC-RECORD.
008700     05  CIV-EXC-A0-TEXT             PIC X(80).
008800     05  FILLER                      PIC X(120).
008900
009000*    ALTERNATE VIEW USED WHEN A GARBLED REFERENCE LINE IS
009100*    REPORTED - LETS THE OPERATOR EYEBALL THE RAW BYTES ON THE
009200*    CONSOLE LOG.
009300 01  CIV-EXC-RECORD-DUMP REDEFINES CIV-EXC-RECORD.
009400     05  CIV-EXC-DMP-CELL OCCURS 200 TIMES PIC X(01).
009500
009600 FD  CIV-MST-IN-FILE
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS CIV-MST-LINE-IN.
009900 01  CIV-MST-LINE-IN                PIC X(400).
010000
010100 01  CIV-MST-LINE-IN-QTR REDEFINES CIV-MST-LINE-IN.
010200     05  CIV-MST-QTR-CELL OCCURS 4 TIMES PIC X(100).
010300
010400 FD  CIV-MST-OUT-FILE
010500     LABEL RECORDS ARE OMITTED
010600     DATA RECORD IS CIV-MST-LINE-OUT.
010700 01  CIV-MST-LINE-OUT                PIC X(400).
010800
010900*************************
011000 WORKING-STORAGE SECTION.
011100*************************
011200 01  FILLER                        PIC X(24) VALUE
011300     "** PROGRAM CIVT050   **".
011400
011500 01  WK-C-COMMON.
011600     COPY CIVCMWS.
011700
011800     COPY CIVHSET.
011900
012000     COPY CIVMWRK.
012100
012200 01  WK-C-FILE-NAMES.
012300     05  WK-C-REF-FILENAME         PIC X(40) VALUE
012400         "STGEXP.013_OUTETED SCAN.CSV".
012500     05  WK-C-MST-IN-FILENAME      PIC X(40) VALUE
012600         "STGEXP.020_ALL.CSV".
012700     05  WK-C-MST-OUT-FILENAME     PIC X(40) VALUE
012800         "STGTMP.020_ALL.CSV".
012900     05  FILLER                    PIC X(01).
013000
013100 01  WK-C-TAG-FAILED               PIC X(01) VALUE "N".
013200     88  WK-C-TAG-HAS-FAILED                 VALUE "Y".
013300     88  WK-C-TAG-ALL-OK                     VALUE "N".
013400
013500*    REFERENCE-COLUMN CHAIN, CHECKED IN THIS ORDER - THE FIRST
013600*    ONE PRESENT IN THE MASTER FILE HEADER DECIDES WHERE
013700*    "OUTDATED SCAN" GOES.  ABSENCE OF EVERY ENTRY IS FATAL.
013800 01  WK-C-CHAIN-TABLE.
013900     05  FILLER                    PIC X(40) VALUE
014000         "Outdated VM Manager Data".
014100     05  FILLER                    PIC X(40) VALUE
014200         "No VM Manager Data".
014300     05  FILLER                    PIC X(40) VALUE
014400         "No Scan Data".
014500     05  FILLER                    PIC X(40) VALUE
014600         "Scan Not Uploaded".
014700     05  FILLER                    PIC X(40) VALUE
014800         "Missing Scan".
014900     05  FILLER                    PIC X(40) VALUE
015000         "Failed Scan".
015100     05  FILLER                    PIC X(40) VALUE
015200         "Delayed Data Upload".
015300
015400 01  WK-C-CHAIN-LIST REDEFINES WK-C-CHAIN-TABLE.
015500     05  WK-C-CHAIN-CANDIDATE OCCURS 7 TIMES PIC X(40).
015600
015700 01  WK-N-CHAIN-COUNT              PIC 9(02) COMP VALUE 7.
015800 01  WK-N-CHAIN-SUB                PIC 9(02) COMP.
015900
016000 01  WK-C-COLUMN-LITERALS.
016100     05  WK-C-COL-THIS-UNIT        PIC X(40) VALUE
016200         "Outdated Scan".
016300     05  FILLER                    PIC X(01).
016400
016500 01  WK-C-LABEL-WORK.
016600     05  WK-C-POSITIVE-LABEL       PIC X(40) VALUE
016700         "YES".
016800     05  WK-C-NEGATIVE-LABEL       PIC X(40) VALUE
016900         "NO".
017000     05  FILLER                    PIC X(01).
017100
017200 01  WK-N-ROW-SUB                  PIC 9(05) COMP.
017300 01  WK-C-SEARCH-ARGUMENT          PIC X(40).
017400 01  WK-N-INSERT-POS               PIC 9(02) COMP.
017500 01  WK-C-INSERT-VALUE             PIC X(40).
017600 01  WK-N-DELETE-POS               PIC 9(02) COMP.
017700 01  WK-N-PAD-POS                  PIC 9(02) COMP.
017800 01  WK-N-FOUND-POS                PIC 9(02) COMP.
017900 01  WK-N-DESIRED-POS              PIC 9(02) COMP.
018000 01  WK-N-REF-POS                  PIC 9(02) COMP.
018100
018200 01  WK-C-SCAN-REMAINDER           PIC X(400).
018300 01  WK-C-TRAILING-TEXT            PIC X(360).
018400 01  WK-N-SCAN-POS                 PIC 9(03) COMP.
018500 01  WK-N-JOIN-SUB                 PIC 9(02) COMP.
018600 01  WK-N-JOIN-POS                 PIC 9(03) COMP.
018700 01  WK-N-CELL-LEN                 PIC 9(03) COMP.
018800 01  WK-C-JOIN-WORK                PIC X(400).
018900
019000*****************
019100 LINKAGE SECTION.
019200*****************
019300     COPY CIVTPRM.
019400 EJECT
019500*******************************************
019600 PROCEDURE DIVISION USING CIV-LK-TAG-PARM.
019700*******************************************
019800 MAIN-MODULE.
019900     PERFORM A000-START-PROGRAM-ROUTINE
020000        THRU A099-START-PROGRAM-ROUTINE-EX.
020100     PERFORM B000-MAIN-PROCESSING
020200        THRU B999-MAIN-PROCESSING-EX.
020300     PERFORM Z000-END-PROGRAM-ROUTINE
020400        THRU Z999-END-PROGRAM-ROUTINE-EX.
020500 GOBACK.
020600
020700*---------------------------------------------------------------*
020800 A000-START-PROGRAM-ROUTINE.
020900*---------------------------------------------------------------*
021000     MOVE 0                       TO CIV-LK-TAG-RETURN-CD.
021100     MOVE 0                       TO CIV-LK-TAG-REF-COUNT.
021200     MOVE 0                       TO CIV-HS-COUNT.
021300     MOVE 0                       TO CIV-MRT-COUNT.
021400     MOVE "N"                     TO WK-C-TAG-FAILED.
021500*---------------------------------------------------------------*
021600 A099-START-PROGRAM-ROUTINE-EX.
021700*---------------------------------------------------------------*
021800     EXIT.
021900
022000*---------------------------------------------------------------*
022100 B000-MAIN-PROCESSING.
022200*---------------------------------------------------------------*
022300     PERFORM L000-LOAD-REFERENCE-SET
022400        THRU L099-LOAD-REFERENCE-SET-EX.
022500     IF WK-C-TAG-HAS-FAILED
022600        GO TO B999-MAIN-PROCESSING-EX
022700     END-IF.
022800
022900     PERFORM M000-READ-MASTER-INTO-MEMORY
023000        THRU M099-READ-MASTER-INTO-MEMORY-EX.
023100     IF WK-C-TAG-HAS-FAILED
023200        GO TO B999-MAIN-PROCESSING-EX
023300     END-IF.
023400     IF CIV-MRT-COUNT = 0
023500        DISPLAY "CIVT050 - WARNING - MASTER FILE IS EMPTY - "
023600           "NO COLUMN CHANGE MADE"
023700        GO TO B999-MAIN-PROCESSING-EX
023800     END-IF.
023900
024000     PERFORM N000-PLACE-STATUS-COLUMN
024100        THRU N099-PLACE-STATUS-COLUMN-EX.
024200     IF WK-C-TAG-HAS-FAILED
024300        GO TO B999-MAIN-PROCESSING-EX
024400     END-IF.
024500
024600     PERFORM P000-TAG-ALL-ROWS
024700        THRU P099-TAG-ALL-ROWS-EX.
024800
024900     PERFORM Q000-REWRITE-MASTER
025000        THRU Q099-REWRITE-MASTER-EX.
025100
025200     DISPLAY "UPDATED '" WK-C-MST-IN-FILENAME
025300        "' WITH '" WK-C-COL-THIS-UNIT
025400        "' COLUMN USING " CIV-HS-COUNT " HOSTNAMES."
025500*---------------------------------------------------------------*
025600 B999-MAIN-PROCESSING-EX.
025700*---------------------------------------------------------------*
025800     EXIT.
025900
026000*---------------------------------------------------------------*
026100 L000-LOAD-REFERENCE-SET.
026200*---------------------------------------------------------------*
026300     OPEN INPUT CIV-REF-FILE.
026400     IF NOT WK-C-SUCCESSFUL
026500        DISPLAY "CIVT050 - FATAL - CANNOT OPEN REFERENCE FILE - "
026600           WK-C-REF-FILENAME
026700        MOVE "Y"                  TO WK-C-TAG-FAILED
026800        GO TO L099-LOAD-REFERENCE-SET-EX
026900     END-IF.
027000
027100     READ CIV-REF-FILE
027200        AT END SET WK-C-END-OF-FILE TO TRUE.
027300     IF NOT WK-C-END-OF-FILE
027400        READ CIV-REF-FILE
027500           AT END SET WK-C-END-OF-FILE TO TRUE
027600     END-IF.
027700
027800     PERFORM L100-LOAD-ONE-HOST
027900        THRU L199-LOAD-ONE-HOST-EX
028000        UNTIL WK-C-END-OF-FILE.
028100
028200     CLOSE CIV-REF-FILE.
028300     MOVE CIV-HS-COUNT            TO CIV-LK-TAG-REF-COUNT.
028400*---------------------------------------------------------------*
028500 L099-LOAD-REFERENCE-SET-EX.
028600*---------------------------------------------------------------*
028700     EXIT.
028800
028900*---------------------------------------------------------------*
029000 L100-LOAD-ONE-HOST.
029100*---------------------------------------------------------------*
029200     IF CIV-EXC-COMPUTER-NAME NOT = SPACES
029300        PERFORM L110-ADD-IF-NEW
029400           THRU L119-ADD-IF-NEW-EX
029500     END-IF.
029600     READ CIV-REF-FILE
029700        AT END SET WK-C-END-OF-FILE TO TRUE.
029800*---------------------------------------------------------------*
029900 L199-LOAD-ONE-HOST-EX.
030000*---------------------------------------------------------------*
030100     EXIT.
030200
030300*---------------------------------------------------------------*
030400 L110-ADD-IF-NEW.
030500*---------------------------------------------------------------*
030600     MOVE "N"                     TO CIV-HSW-MATCHED.
030700     MOVE 1                       TO CIV-HSW-SUBSCRIPT.
030800     PERFORM L120-CHECK-ONE-ENTRY
030900        UNTIL CIV-HSW-IS-MATCH
031000           OR CIV-HSW-SUBSCRIPT > CIV-HS-COUNT.
031100     IF CIV-HSW-NOT-MATCH AND CIV-HS-COUNT < 4000
031200        ADD 1                     TO CIV-HS-COUNT
031300        MOVE CIV-EXC-COMPUTER-NAME  TO CIV-HS-ENTRY(CIV-HS-COUNT)
031400     END-IF.
031500*---------------------------------------------------------------*
031600 L119-ADD-IF-NEW-EX.
031700*---------------------------------------------------------------*
031800     EXIT.
031900
032000 L120-CHECK-ONE-ENTRY.
032100     IF CIV-HS-ENTRY(CIV-HSW-SUBSCRIPT) = CIV-EXC-COMPUTER-NAME
032200        MOVE "Y"                  TO CIV-HSW-MATCHED
032300     ELSE
032400        ADD 1                     TO CIV-HSW-SUBSCRIPT
032500     END-IF.
032600
032700*---------------------------------------------------------------*
032800 M000-READ-MASTER-INTO-MEMORY.
032900*---------------------------------------------------------------*
033000     OPEN INPUT CIV-MST-IN-FILE.
033100     IF NOT WK-C-SUCCESSFUL
033200        DISPLAY "CIVT050 - FATAL - CANNOT OPEN MASTER FILE - "
033300           WK-C-MST-IN-FILENAME
033400        MOVE "Y"                  TO WK-C-TAG-FAILED
033500        GO TO M099-READ-MASTER-INTO-MEMORY-EX
033600     END-IF.
033700
033800     READ CIV-MST-IN-FILE
033900        AT END SET WK-C-END-OF-FILE TO TRUE.
034000     PERFORM M100-LOAD-ONE-ROW
034100        THRU M199-LOAD-ONE-ROW-EX
034200        UNTIL WK-C-END-OF-FILE OR CIV-MRT-COUNT >= 5000.
034300     CLOSE CIV-MST-IN-FILE.
034400*---------------------------------------------------------------*
034500 M099-READ-MASTER-INTO-MEMORY-EX.
034600*---------------------------------------------------------------*
034700     EXIT.
034800
034900*---------------------------------------------------------------*
035000 M100-LOAD-ONE-ROW.
035100*---------------------------------------------------------------*
035200     ADD 1                        TO CIV-MRT-COUNT.
035300     MOVE CIV-MST-LINE-IN         TO CIV-MRT-ROW(CIV-MRT-COUNT).
035400     READ CIV-MST-IN-FILE
035500        AT END SET WK-C-END-OF-FILE TO TRUE.
035600*---------------------------------------------------------------*
035700 M199-LOAD-ONE-ROW-EX.
035800*---------------------------------------------------------------*
035900     EXIT.
036000
036100*---------------------------------------------------------------*
036200 N000-PLACE-STATUS-COLUMN.
036300*---------------------------------------------------------------*
036400*    U12 FOLLOWS THE FIRST COLUMN OF THE SEVEN-DEEP CHAIN THAT IS
036500*    ACTUALLY PRESENT ON THE MASTER FILE - "OUTDATED VM MANAGER
036600*    DATA", "NO VM MANAGER DATA", "NO SCAN DATA", "SCAN NOT
036700*    UPLOADED", "MISSING SCAN", "FAILED SCAN", THEN "DELAYED DATA
036800*    UPLOAD".  NONE PRESENT IS A FATAL ERROR.
036900     MOVE 1                       TO WK-N-ROW-SUB.
037000     PERFORM R100-SPLIT-ROW
037100        THRU R199-SPLIT-ROW-EX.
037200     MOVE 0                       TO WK-N-REF-POS.
037300     MOVE 1                       TO WK-N-CHAIN-SUB.
037400     PERFORM N010-CHECK-ONE-CANDIDATE
037500        UNTIL WK-N-REF-POS > 0
037600           OR WK-N-CHAIN-SUB > WK-N-CHAIN-COUNT.
037700     IF WK-N-REF-POS = 0
037800        DISPLAY "CIVT050 - FATAL - NO REFERENCE COLUMN OF THE "
037900           "CHAIN WAS FOUND FOR '" WK-C-COL-THIS-UNIT
038000           "' IN MASTER FILE"
038100        MOVE "Y"                  TO WK-C-TAG-FAILED
038200        GO TO N099-PLACE-STATUS-COLUMN-EX
038300     END-IF.
038400
038500     COMPUTE WK-N-DESIRED-POS = WK-N-REF-POS + 1.
038600     MOVE WK-C-COL-THIS-UNIT      TO WK-C-SEARCH-ARGUMENT.
038700     PERFORM R300-FIND-CELL
038800        THRU R399-FIND-CELL-EX.
038900
039000     IF WK-N-FOUND-POS = WK-N-DESIRED-POS
039100        GO TO N099-PLACE-STATUS-COLUMN-EX
039200     END-IF.
039300
039400     IF WK-N-FOUND-POS > 0
039500        MOVE WK-N-FOUND-POS       TO WK-N-DELETE-POS
039600        PERFORM R450-DELETE-CELL-AT
039700           THRU R459-DELETE-CELL-AT-EX
039800     END-IF.
039900     MOVE WK-N-DESIRED-POS        TO WK-N-INSERT-POS.
040000     MOVE WK-C-COL-THIS-UNIT      TO WK-C-INSERT-VALUE.
040100     PERFORM R400-INSERT-CELL-AT
040200        THRU R499-INSERT-CELL-AT-EX.
040300     PERFORM R200-JOIN-ROW
040400        THRU R299-JOIN-ROW-EX.
040500
040600     MOVE 2                       TO WK-N-ROW-SUB.
040700     PERFORM N100-RESHAPE-ONE-ROW
040800        THRU N199-RESHAPE-ONE-ROW-EX
040900        UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT.
041000*---------------------------------------------------------------*
041100 N099-PLACE-STATUS-COLUMN-EX.
041200*---------------------------------------------------------------*
041300     EXIT.
041400
041500*---------------------------------------------------------------*
041600 N010-CHECK-ONE-CANDIDATE.
041700*---------------------------------------------------------------*
041800*    TESTS ONE ENTRY OF THE REFERENCE-COLUMN CHAIN AGAINST ROW 1
041900*    (THE HEADER ROW).  ADVANCES THE CHAIN SUBSCRIPT WHEN THE
042000*    CANDIDATE IS NOT FOUND.
042100     MOVE WK-C-CHAIN-CANDIDATE (WK-N-CHAIN-SUB)
042200                                  TO WK-C-SEARCH-ARGUMENT.
042300     PERFORM R300-FIND-CELL
042400        THRU R399-FIND-CELL-EX.
042500     IF WK-N-FOUND-POS > 0
042600        MOVE WK-N-FOUND-POS       TO WK-N-REF-POS
042700     ELSE
042800        ADD 1                     TO WK-N-CHAIN-SUB
042900     END-IF.
043000*---------------------------------------------------------------*
043100 N100-RESHAPE-ONE-ROW.
043200*---------------------------------------------------------------*
043300     PERFORM R100-SPLIT-ROW
043400        THRU R199-SPLIT-ROW-EX.
043500     IF CIV-FLD-CELL(1) NOT = SPACES
043600        IF WK-N-FOUND-POS > 0
043700           MOVE WK-N-FOUND-POS    TO WK-N-DELETE-POS
043800           PERFORM R450-DELETE-CELL-AT
043900              THRU R459-DELETE-CELL-AT-EX
044000        END-IF
044100        MOVE WK-N-DESIRED-POS     TO WK-N-INSERT-POS
044200        MOVE SPACES               TO WK-C-INSERT-VALUE
044300        PERFORM R400-INSERT-CELL-AT
044400           THRU R499-INSERT-CELL-AT-EX
044500        PERFORM R200-JOIN-ROW
044600           THRU R299-JOIN-ROW-EX
044700     END-IF.
044800     ADD 1                        TO WK-N-ROW-SUB.
044900*---------------------------------------------------------------*
045000 N199-RESHAPE-ONE-ROW-EX.
045100*---------------------------------------------------------------*
045200     EXIT.
045300
045400*---------------------------------------------------------------*
045500 P000-TAG-ALL-ROWS.
045600*---------------------------------------------------------------*
045700     MOVE 2                       TO WK-N-ROW-SUB.
045800     PERFORM P100-TAG-ONE-ROW
045900        THRU P199-TAG-ONE-ROW-EX
046000        UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT.
046100*---------------------------------------------------------------*
046200 P099-TAG-ALL-ROWS-EX.
046300*---------------------------------------------------------------*
046400     EXIT.
046500
046600*---------------------------------------------------------------*
046700 P100-TAG-ONE-ROW.
046800*---------------------------------------------------------------*
046900     PERFORM R100-SPLIT-ROW
047000        THRU R199-SPLIT-ROW-EX.
047100     IF CIV-FLD-CELL(1) NOT = SPACES
047200        MOVE WK-N-DESIRED-POS     TO WK-N-PAD-POS
047300        PERFORM R500-PAD-TO-POSITION
047400           THRU R599-PAD-TO-POSITION-EX
047500        MOVE "N"                  TO CIV-HSW-MATCHED
047600        MOVE 1                    TO CIV-HSW-SUBSCRIPT
047700        PERFORM L130-CHECK-CELL-AGAINST-SET
047800           UNTIL CIV-HSW-IS-MATCH
047900              OR CIV-HSW-SUBSCRIPT > CIV-HS-COUNT
048000        IF CIV-HSW-IS-MATCH
048100           MOVE WK-C-POSITIVE-LABEL
048200              TO CIV-FLD-CELL(WK-N-DESIRED-POS)
048300        ELSE
048400           MOVE WK-C-NEGATIVE-LABEL
048500              TO CIV-FLD-CELL(WK-N-DESIRED-POS)
048600        END-IF
048700        PERFORM R200-JOIN-ROW
048800           THRU R299-JOIN-ROW-EX
048900     END-IF.
049000     ADD 1                        TO WK-N-ROW-SUB.
049100*---------------------------------------------------------------*
049200 P199-TAG-ONE-ROW-EX.
049300*---------------------------------------------------------------*
049400     EXIT.
049500
049600 L130-CHECK-CELL-AGAINST-SET.
049700     IF CIV-HS-ENTRY(CIV-HSW-SUBSCRIPT) = CIV-FLD-CELL(1)
049800        MOVE "Y"                  TO CIV-HSW-MATCHED
049900     ELSE
050000        ADD 1                     TO CIV-HSW-SUBSCRIPT
050100     END-IF.
050200
050300*---------------------------------------------------------------*
050400 Q000-REWRITE-MASTER.
050500*---------------------------------------------------------------*
050600     OPEN OUTPUT CIV-MST-OUT-FILE.
050700     MOVE 1                       TO WK-N-ROW-SUB.
050800     PERFORM Q100-WRITE-ONE-ROW
050900        THRU Q199-WRITE-ONE-ROW-EX
051000        UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT.
051100     CLOSE CIV-MST-OUT-FILE.
051200
051300     OPEN INPUT CIV-MST-OUT-FILE.
051400     OPEN OUTPUT CIV-MST-IN-FILE.
051500     READ CIV-MST-OUT-FILE
051600        AT END SET WK-C-END-OF-FILE TO TRUE.
051700     PERFORM Q200-COPY-ONE-LINE
051800        THRU Q299-COPY-ONE-LINE-EX
051900        UNTIL WK-C-END-OF-FILE.
052000     CLOSE CIV-MST-OUT-FILE CIV-MST-IN-FILE.
052100*---------------------------------------------------------------*
052200 Q099-REWRITE-MASTER-EX.
052300*---------------------------------------------------------------*
052400     EXIT.
052500
052600*---------------------------------------------------------------*
052700 Q100-WRITE-ONE-ROW.
052800*---------------------------------------------------------------*
052900     MOVE CIV-MRT-ROW(WK-N-ROW-SUB)  TO CIV-MST-LINE-OUT.
053000     WRITE CIV-MST-LINE-OUT.
053100     ADD 1                        TO WK-N-ROW-SUB.
053200*---------------------------------------------------------------*
053300 Q199-WRITE-ONE-ROW-EX.
053400*---------------------------------------------------------------*
053500     EXIT.
053600
053700*---------------------------------------------------------------*
053800 Q200-COPY-ONE-LINE.
053900*---------------------------------------------------------------*
054000     MOVE CIV-MST-LINE-OUT        TO CIV-MST-LINE-IN.
054100     WRITE CIV-MST-LINE-IN.
054200     READ CIV-MST-OUT-FILE
054300        AT END SET WK-C-END-OF-FILE TO TRUE.
054400*---------------------------------------------------------------*
054500 Q299-COPY-ONE-LINE-EX.
054600*---------------------------------------------------------------*
054700     EXIT.
054800
054900*=================================================================
055000*    SHARED ROW-CELL PARAGRAPHS - IDENTICAL IN ALL EIGHT TAGGING
055100*    MEMBERS (SEE CIVMWRK).
055200*=================================================================
055300 R100-SPLIT-ROW.
055400*---------------------------------------------------------------*
055500     MOVE 0                       TO CIV-FLD-COUNT.
055600     MOVE SPACES                  TO WK-C-TRAILING-TEXT.
055700     MOVE CIV-MRT-ROW(WK-N-ROW-SUB)  TO WK-C-SCAN-REMAINDER.
055800     PERFORM R110-SPLIT-ONE-CELL
055900        THRU R119-SPLIT-ONE-CELL-EX
056000        UNTIL CIV-FLD-COUNT >= 9 OR WK-C-SCAN-REMAINDER = SPACES.
056100     MOVE WK-C-SCAN-REMAINDER     TO WK-C-TRAILING-TEXT.
056200*---------------------------------------------------------------*
056300 R199-SPLIT-ROW-EX.
056400*---------------------------------------------------------------*
056500     EXIT.
056600
056700*---------------------------------------------------------------*
056800 R110-SPLIT-ONE-CELL.
056900*---------------------------------------------------------------*
057000     MOVE 1                       TO WK-N-SCAN-POS.
057100     MOVE 0                       TO WK-N-JOIN-POS.
057200     PERFORM R120-SCAN-FOR-TAB
057300        UNTIL WK-N-JOIN-POS > 0 OR WK-N-SCAN-POS > 400.
057400     ADD 1                        TO CIV-FLD-COUNT.
057500     IF WK-N-JOIN-POS > 0
057600        IF WK-N-JOIN-POS > 1
057700           MOVE WK-C-SCAN-REMAINDER(1:WK-N-JOIN-POS - 1)
057800              TO CIV-FLD-CELL(CIV-FLD-COUNT)
057900        ELSE
058000           MOVE SPACES            TO CIV-FLD-CELL(CIV-FLD-COUNT)
058100        END-IF
058200        MOVE WK-C-SCAN-REMAINDER(WK-N-JOIN-POS + 1:)
058300           TO WK-C-JOIN-WORK
058400        MOVE WK-C-JOIN-WORK       TO WK-C-SCAN-REMAINDER
058500     ELSE
058600        MOVE WK-C-SCAN-REMAINDER  TO CIV-FLD-CELL(CIV-FLD-COUNT)
058700        MOVE SPACES               TO WK-C-SCAN-REMAINDER
058800     END-IF.
058900*---------------------------------------------------------------*
059000 R119-SPLIT-ONE-CELL-EX.
059100*---------------------------------------------------------------*
059200     EXIT.
059300
059400 R120-SCAN-FOR-TAB.
059500     IF WK-C-SCAN-REMAINDER(WK-N-SCAN-POS:1) = X"09"
059600        MOVE WK-N-SCAN-POS         TO WK-N-JOIN-POS
059700     ELSE
059800        ADD 1                     TO WK-N-SCAN-POS
059900     END-IF.
060000
060100*---------------------------------------------------------------*
060200 R200-JOIN-ROW.
060300*---------------------------------------------------------------*
060400     MOVE SPACES                  TO WK-C-JOIN-WORK.
060500     MOVE 1                       TO WK-N-JOIN-POS.
060600     MOVE 1                       TO WK-N-JOIN-SUB.
060700     PERFORM R210-APPEND-ONE-CELL
060800        THRU R219-APPEND-ONE-CELL-EX
060900        UNTIL WK-N-JOIN-SUB > CIV-FLD-COUNT.
061000     IF WK-C-TRAILING-TEXT NOT = SPACES
061100        MOVE X"09"
061200           TO WK-C-JOIN-WORK(WK-N-JOIN-POS:1)
061300        ADD 1                     TO WK-N-JOIN-POS
061400        MOVE 360                  TO WK-N-CELL-LEN
061500        PERFORM R225-BACK-UP-ONE
061600           UNTIL WK-N-CELL-LEN = 0
061700              OR WK-C-TRAILING-TEXT(WK-N-CELL-LEN:1) NOT = SPACE
061800        IF WK-N-CELL-LEN > 0
061900           MOVE WK-C-TRAILING-TEXT(1:WK-N-CELL-LEN)
062000              TO WK-C-JOIN-WORK(WK-N-JOIN-POS:WK-N-CELL-LEN)
062100        END-IF
062200     END-IF.
062300     MOVE WK-C-JOIN-WORK          TO CIV-MRT-ROW(WK-N-ROW-SUB).
062400*---------------------------------------------------------------*
062500 R299-JOIN-ROW-EX.
062600*---------------------------------------------------------------*
062700     EXIT.
062800
062900*---------------------------------------------------------------*
063000 R210-APPEND-ONE-CELL.
063100*---------------------------------------------------------------*
063200     MOVE 40                      TO WK-N-CELL-LEN.
063300     PERFORM R225-BACK-UP-ONE
063400        UNTIL WK-N-CELL-LEN = 0
063500           OR CIV-FLD-CELL(WK-N-JOIN-SUB)(WK-N-CELL-LEN:1)
063600              NOT = SPACE.
063700     IF WK-N-CELL-LEN > 0
063800        MOVE CIV-FLD-CELL(WK-N-JOIN-SUB)(1:WK-N-CELL-LEN)
063900           TO WK-C-JOIN-WORK(WK-N-JOIN-POS:WK-N-CELL-LEN)
064000        ADD WK-N-CELL-LEN          TO WK-N-JOIN-POS
064100     END-IF.
064200     IF WK-N-JOIN-SUB < CIV-FLD-COUNT
064300        MOVE X"09"
064400           TO WK-C-JOIN-WORK(WK-N-JOIN-POS:1)
064500        ADD 1                     TO WK-N-JOIN-POS
064600     END-IF.
064700     ADD 1                        TO WK-N-JOIN-SUB.
064800*---------------------------------------------------------------*
064900 R219-APPEND-ONE-CELL-EX.
065000*---------------------------------------------------------------*
065100     EXIT.
065200
065300 R225-BACK-UP-ONE.
065400     SUBTRACT 1                   FROM WK-N-CELL-LEN.
065500
065600*---------------------------------------------------------------*
065700 R300-FIND-CELL.
065800*---------------------------------------------------------------*
065900     MOVE 0                       TO WK-N-FOUND-POS.
066000     MOVE 2                       TO WK-N-JOIN-SUB.
066100     PERFORM R310-CHECK-ONE-CELL
066200        UNTIL WK-N-FOUND-POS > 0 OR WK-N-JOIN-SUB > CIV-FLD-COUNT.
066300*---------------------------------------------------------------*
066400 R399-FIND-CELL-EX.
066500*---------------------------------------------------------------*
066600     EXIT.
066700
066800 R310-CHECK-ONE-CELL.
066900     IF CIV-FLD-CELL(WK-N-JOIN-SUB) = WK-C-SEARCH-ARGUMENT
067000        MOVE WK-N-JOIN-SUB         TO WK-N-FOUND-POS
067100     ELSE
067200        ADD 1                     TO WK-N-JOIN-SUB
067300     END-IF.
067400
067500*---------------------------------------------------------------*
067600 R400-INSERT-CELL-AT.
067700*---------------------------------------------------------------*
067800     MOVE CIV-FLD-COUNT           TO WK-N-JOIN-SUB.
067900     PERFORM R410-SHIFT-ONE-RIGHT
068000        UNTIL WK-N-JOIN-SUB < WK-N-INSERT-POS.
068100     MOVE WK-C-INSERT-VALUE
068200        TO CIV-FLD-CELL(WK-N-INSERT-POS).
068300     ADD 1                        TO CIV-FLD-COUNT.
068400*---------------------------------------------------------------*
068500 R499-INSERT-CELL-AT-EX.
068600*---------------------------------------------------------------*
068700     EXIT.
068800
068900 R410-SHIFT-ONE-RIGHT.
069000     MOVE CIV-FLD-CELL(WK-N-JOIN-SUB)
069100        TO CIV-FLD-CELL(WK-N-JOIN-SUB + 1).
069200     SUBTRACT 1                   FROM WK-N-JOIN-SUB.
069300
069400*---------------------------------------------------------------*
069500 R450-DELETE-CELL-AT.
069600*---------------------------------------------------------------*
069700     MOVE WK-N-DELETE-POS         TO WK-N-JOIN-SUB.
069800     PERFORM R460-SHIFT-ONE-LEFT
069900        UNTIL WK-N-JOIN-SUB >= CIV-FLD-COUNT.
070000     SUBTRACT 1                   FROM CIV-FLD-COUNT.
070100*---------------------------------------------------------------*
070200 R459-DELETE-CELL-AT-EX.
070300*---------------------------------------------------------------*
070400     EXIT.
070500
070600 R460-SHIFT-ONE-LEFT.
070700     MOVE CIV-FLD-CELL(WK-N-JOIN-SUB + 1)
070800        TO CIV-FLD-CELL(WK-N-JOIN-SUB).
070900     ADD 1                        TO WK-N-JOIN-SUB.
071000
071100*---------------------------------------------------------------*
071200 R500-PAD-TO-POSITION.
071300*---------------------------------------------------------------*
071400     PERFORM R510-ADD-ONE-BLANK-CELL
071500        UNTIL CIV-FLD-COUNT >= WK-N-PAD-POS.
071600*---------------------------------------------------------------*
071700 R599-PAD-TO-POSITION-EX.
071800*---------------------------------------------------------------*
071900     EXIT.
072000
072100 R510-ADD-ONE-BLANK-CELL.
072200     ADD 1                        TO CIV-FLD-COUNT.
072300     MOVE SPACES                  TO CIV-FLD-CELL(CIV-FLD-COUNT).
072400
072500 Y900-ABNORMAL-TERMINATION.
072600     MOVE 1                        TO CIV-LK-TAG-RETURN-CD.
072700     PERFORM Z000-END-PROGRAM-ROUTINE
072800        THRU Z999-END-PROGRAM-ROUTINE-EX.
072900     GOBACK.
073000
073100*---------------------------------------------------------------*
073200 Z000-END-PROGRAM-ROUTINE.
073300*---------------------------------------------------------------*
073400     IF WK-C-TAG-HAS-FAILED
073500        MOVE 1                    TO CIV-LK-TAG-RETURN-CD
073600     END-IF.
073700     IF CIV-DEBUG-ON
073800        DISPLAY "CIVT050 - PROCESSING FINISHED"
073900     END-IF.
074000*---------------------------------------------------------------*
074100 Z999-END-PROGRAM-ROUTINE-EX.
074200*---------------------------------------------------------------*
074300     EXIT.
074400
074500******************************************************************
074600*************** END OF PROGRAM SOURCE - CIVT050 ***************
074700******************************************************************

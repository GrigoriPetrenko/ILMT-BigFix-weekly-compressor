000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CIVT020.
000500 AUTHOR.         R L HOOVER.
000600 INSTALLATION.   COMPLIANCE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   19 AUG 1990.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO TAG THE MASTER INVENTORY FILE
001200*               WITH A "FAILED SCAN" COLUMN, DRIVEN OFF
001300*               THE 005_FAILED SCAN EXTRACT.  THE COLUMN
001400*               ALWAYS FOLLOWS "DELAYED DATA UPLOAD"; UNLIKE
001500*               CIVT010, THIS UNIT DOES NOT INSERT A PLACEHOLDER
001600*               FOR A MISSING REFERENCE COLUMN - IF "DELAYED
001700*               DATA UPLOAD" IS NOT THERE, THE RUN ABORTS -
001800*               CIVT015 MUST RUN FIRST.
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* A0000 - RLHOOVER  - 02/07/1990 - INITIAL VERSION.  COMPARED THE
002300*                      OVERNIGHT UPLOAD LOG AGAINST THE PRIOR
002400*                      WEEK'S LOG TO FLAG MACHINES WHOSE SCAN JOB
002500*                      ABORTED OR CAME BACK WITH AN ERROR CODE.
002600* A0001 - RLHOOVER  - 14/02/1992 - REQ CIV-91-030.  REFERENCE SET
002700*                      HELD ENTIRELY IN MEMORY.
002800* B0000 - M R QUIGLEY-08/09/1994 - REQ CIV-94-011.  REWRITTEN AS
002900*                      A CALLED SUBROUTINE OF THE CONSOLIDATED
003000*                      WEEKLY JOB STREAM.
003100* B0001 - S K NAIDU  - 11/08/1998 - REQ CIV-98-Y2K.  YEAR 2000
003200*                      READINESS REVIEW - NO DATE FIELDS IN THIS
003300*                      MEMBER, NO CHANGE REQUIRED.  SIGNED OFF.
003400* C0000 - T A WEBER  - 19/03/2007 - REQ CIV-07-006.  REFERENCE
003500*                      TABLE SIZE RAISED TO 4000 ENTRIES.
003600* C0001 - K M L TAN  - 22/07/2025 - REQ CIV-0002.  REBUILT AS THE
003700*                      THIRD STAGE-2 TAGGING MEMBER (U7).  SOURCE
003800*                      EXTRACT IS NOW 005_FAILED SCAN.CSV.
003900* C0002 - R SHENG    - 25/07/2025 - REQ CIV-0007                  C0002   
004000*                      COLUMN INSERT/MOVE LOGIC MADE COMMON TO
004100*                      ALL EIGHT TAGGING MEMBERS (SEE CIVMWRK).
004200*-----------------------------------------------------------------
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    UPSI-0 IS CIV-DEBUG-SWITCH
005100                      ON  STATUS IS CIV-DEBUG-ON
005200                      OFF STATUS IS CIV-DEBUG-OFF
005300                    CLASS CIV-TAB-CLASS IS
005400                      X"09".
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CIV-REF-FILE     ASSIGN TO WK-C-REF-FILENAME
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS   IS WK-C-FILE-STATUS.
006100     SELECT CIV-MST-IN-FILE  ASSIGN TO WK-C-MST-IN-FILENAME
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS   IS WK-C-FILE-STATUS.
006400     SELECT CIV-MST-OUT-FILE ASSIGN TO WK-C-MST-OUT-FILENAME
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS   IS WK-C-FILE-STATUS.
006700
006800 EJECT
006900***************
007000 DATA DIVISION.
007100***************
007200 FILE SECTION.
007300**************
007400 FD  CIV-REF-FILE
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS CIV-EXC-RECORD.
007700 01  CIV-EXC-RECORD.
007800     COPY CIVEXCP.
007900
008000*    HISTORICAL RECORD WIDTH - THE DESKTOP-SUPPORT EXCEPTION LOG
008100*    WAS 80 BYTES WIDE UNDER A0000.
008200 01  CIV-EXC-RECORD-A0000 REDEFINES CIV-EXC-RECORD.
008300     05  CIV-EXC-A0-TEXT             PIC X(80).
008400     05  FILLER                      PIC X(120).
008500
008600*    ALTERNATE VIEW USED WHEN A GARBLED REFERENCE LINE IS
008700*    REPORTED - LETS THE OPERATOR EYEBALL THE RAW BYTES ON THE
008800*    CONSOLE LOG.
008900 01  CIV-EXC-RECORD-DUMP REDEFINES CIV-EXC-RECORD.
009000     05  CIV-EXC-DMP-CELL OCCURS 200 TIMES PIC X(01).
009100
009200 FD  CIV-MST-IN-FILE
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS CIV-MST-LINE-IN.
009500 01  CIV-MST-LINE-IN                PIC X(400).
009600
009700 01  CIV-MST-LINE-IN-QTR REDEFINES CIV-MST-LINE-IN.
009800     05  CIV-MST-QTR-CELL OCCURS 4 TIMES PIC X(100).
009900
010000 FD  CIV-MST-OUT-FILE
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS CIV-MST-LINE-OUT.
010300 01  CIV-MST-LINE-OUT                PIC X(400).
010400
010500*************************
010600 WORKING-STORAGE SECTION.
010700*************************
010800 01  FILLER                        PIC X(24) VALUE
010900     "** PROGRAM CIVT020   **".
011000
011100 01  WK-C-COMMON.
011200     COPY CIVCMWS.
011300
011400     COPY CIVHSET.
011500
011600     COPY CIVMWRK.
011700
011800 01  WK-C-FILE-NAMES.
011900     05  WK-C-REF-FILENAME         PIC X(40) VALUE
012000         "STGEXP.005_FAILED SCAN.CSV".
012100     05  WK-C-MST-IN-FILENAME      PIC X(40) VALUE
012200         "STGEXP.020_ALL.CSV".
012300     05  WK-C-MST-OUT-FILENAME     PIC X(40) VALUE
012400         "STGTMP.020_ALL.CSV".
012500     05  FILLER                    PIC X(01).
012600
012700 01  WK-C-TAG-FAILED               PIC X(01) VALUE "N".
012800     88  WK-C-TAG-HAS-FAILED                 VALUE "Y".
012900     88  WK-C-TAG-ALL-OK                     VALUE "N".
013000
013100 01  WK-C-COLUMN-LITERALS.
013200     05  WK-C-COL-REFERENCE        PIC X(40) VALUE
013300         "Delayed Data Upload".
013400     05  WK-C-COL-THIS-UNIT        PIC X(40) VALUE
013500         "Failed Scan".
013600     05  FILLER                    PIC X(01).
013700
013800 01  WK-C-LABEL-WORK.
013900     05  WK-C-POSITIVE-LABEL       PIC X(40) VALUE
014000         "YES".
014100     05  WK-C-NEGATIVE-LABEL       PIC X(40) VALUE
014200         "NO".
014300     05  FILLER                    PIC X(01).
014400
014500 01  WK-N-ROW-SUB                  PIC 9(05) COMP.
014600 01  WK-C-SEARCH-ARGUMENT          PIC X(40).
014700 01  WK-N-INSERT-POS               PIC 9(02) COMP.
014800 01  WK-C-INSERT-VALUE             PIC X(40).
014900 01  WK-N-DELETE-POS               PIC 9(02) COMP.
015000 01  WK-N-PAD-POS                  PIC 9(02) COMP.
015100 01  WK-N-FOUND-POS                PIC 9(02) COMP.
015200 01  WK-N-DESIRED-POS              PIC 9(02) COMP.
015300 01  WK-N-REF-POS                  PIC 9(02) COMP.
015400
015500 01  WK-C-SCAN-REMAINDER           PIC X(400).
015600 01  WK-C-TRAILING-TEXT            PIC X(360).
015700 01  WK-N-SCAN-POS                 PIC 9(03) COMP.
015800 01  WK-N-JOIN-SUB                 PIC 9(02) COMP.
015900 01  WK-N-JOIN-POS                 PIC 9(03) COMP.
016000 01  WK-N-CELL-LEN                 PIC 9(03) COMP.
016100 01  WK-C-JOIN-WORK                PIC X(400).
016200
016300*****************
016400 LINKAGE SECTION.
016500*****************
016600     COPY CIVTPRM.
016700 EJECT
016800*******************************************
016900 PROCEDURE DIVISION USING CIV-LK-TAG-PARM.
017000*******************************************
017100 MAIN-MODULE.
017200     PERFORM A000-START-PROGRAM-ROUTINE
017300        THRU A099-START-PROGRAM-ROUTINE-EX.
017400     PERFORM B000-MAIN-PROCESSING
017500        THRU B999-MAIN-PROCESSING-EX.
017600     PERFORM Z000-END-PROGRAM-ROUTINE
017700        THRU Z999-END-PROGRAM-ROUTINE-EX.
017800 GOBACK.
017900
018000*---------------------------------------------------------------*
018100 A000-START-PROGRAM-ROUTINE.
018200*---------------------------------------------------------------*
018300     MOVE 0                       TO CIV-LK-TAG-RETURN-CD.
018400     MOVE 0                       TO CIV-LK-TAG-REF-COUNT.
018500     MOVE 0                       TO CIV-HS-COUNT.
018600     MOVE 0                       TO CIV-MRT-COUNT.
018700     MOVE "N"                     TO WK-C-TAG-FAILED.
018800*---------------------------------------------------------------*
018900 A099-START-PROGRAM-ROUTINE-EX.
019000*---------------------------------------------------------------*
019100     EXIT.
019200
019300*---------------------------------------------------------------*
019400 B000-MAIN-PROCESSING.
019500*---------------------------------------------------------------*
019600     PERFORM L000-LOAD-REFERENCE-SET
019700        THRU L099-LOAD-REFERENCE-SET-EX.
019800     IF WK-C-TAG-HAS-FAILED
019900        GO TO B999-MAIN-PROCESSING-EX
020000     END-IF.
020100
020200     PERFORM M000-READ-MASTER-INTO-MEMORY
020300        THRU M099-READ-MASTER-INTO-MEMORY-EX.
020400     IF WK-C-TAG-HAS-FAILED
020500        GO TO B999-MAIN-PROCESSING-EX
020600     END-IF.
020700     IF CIV-MRT-COUNT = 0
020800        DISPLAY "CIVT020 - WARNING - MASTER FILE IS EMPTY - "
020900           "NO COLUMN CHANGE MADE"
021000        GO TO B999-MAIN-PROCESSING-EX
021100     END-IF.
021200
021300     PERFORM N000-PLACE-STATUS-COLUMN
021400        THRU N099-PLACE-STATUS-COLUMN-EX.
021500     IF WK-C-TAG-HAS-FAILED
021600        GO TO B999-MAIN-PROCESSING-EX
021700     END-IF.
021800
021900     PERFORM P000-TAG-ALL-ROWS
022000        THRU P099-TAG-ALL-ROWS-EX.
022100
022200     PERFORM Q000-REWRITE-MASTER
022300        THRU Q099-REWRITE-MASTER-EX.
022400
022500     DISPLAY "UPDATED '" WK-C-MST-IN-FILENAME
022600        "' WITH '" WK-C-COL-THIS-UNIT
022700        "' COLUMN USING " CIV-HS-COUNT " HOSTNAMES."
022800*---------------------------------------------------------------*
022900 B999-MAIN-PROCESSING-EX.
023000*---------------------------------------------------------------*
023100     EXIT.
023200
023300*---------------------------------------------------------------*
023400 L000-LOAD-REFERENCE-SET.
023500*---------------------------------------------------------------*
023600     OPEN INPUT CIV-REF-FILE.
023700     IF NOT WK-C-SUCCESSFUL
023800        DISPLAY "CIVT020 - FATAL - CANNOT OPEN REFERENCE FILE - "
023900           WK-C-REF-FILENAME
024000        MOVE "Y"                  TO WK-C-TAG-FAILED
024100        GO TO L099-LOAD-REFERENCE-SET-EX
024200     END-IF.
024300
024400     READ CIV-REF-FILE
024500        AT END SET WK-C-END-OF-FILE TO TRUE.
024600     IF NOT WK-C-END-OF-FILE
024700        READ CIV-REF-FILE
024800           AT END SET WK-C-END-OF-FILE TO TRUE
024900     END-IF.
025000
025100     PERFORM L100-LOAD-ONE-HOST
025200        THRU L199-LOAD-ONE-HOST-EX
025300        UNTIL WK-C-END-OF-FILE.
025400
025500     CLOSE CIV-REF-FILE.
025600     MOVE CIV-HS-COUNT            TO CIV-LK-TAG-REF-COUNT.
025700*---------------------------------------------------------------*
025800 L099-LOAD-REFERENCE-SET-EX.
025900*---------------------------------------------------------------*
026000     EXIT.
026100
026200*---------------------------------------------------------------*
026300 L100-LOAD-ONE-HOST.
026400*---------------------------------------------------------------*
026500     IF CIV-EXC-COMPUTER-NAME NOT = SPACES
026600        PERFORM L110-ADD-IF-NEW
026700           THRU L119-ADD-IF-NEW-EX
026800     END-IF.
026900     READ CIV-REF-FILE
027000        AT END SET WK-C-END-OF-FILE TO TRUE.
027100*---------------------------------------------------------------*
027200 L199-LOAD-ONE-HOST-EX.
027300*---------------------------------------------------------------*
027400     EXIT.
027500
027600*---------------------------------------------------------------*
027700 L110-ADD-IF-NEW.
027800*---------------------------------------------------------------*
027900     MOVE "N"                     TO CIV-HSW-MATCHED.
028000     MOVE 1                       TO CIV-HSW-SUBSCRIPT.
028100     PERFORM L120-CHECK-ONE-ENTRY
028200        UNTIL CIV-HSW-IS-MATCH
028300           OR CIV-HSW-SUBSCRIPT > CIV-HS-COUNT.
028400     IF CIV-HSW-NOT-MATCH AND CIV-HS-COUNT < 4000
028500        ADD 1                     TO CIV-HS-COUNT
028600        MOVE CIV-EXC-COMPUTER-NAME  TO CIV-HS-ENTRY(CIV-HS-COUNT)
028700     END-IF.
028800*---------------------------------------------------------------*
028900 L119-ADD-IF-NEW-EX.
029000*---------------------------------------------------------------*
029100     EXIT.
029200
029300 L120-CHECK-ONE-ENTRY.
029400     IF CIV-HS-ENTRY(CIV-HSW-SUBSCRIPT) = CIV-EXC-COMPUTER-NAME
029500        MOVE "Y"                  TO CIV-HSW-MATCHED
029600     ELSE
029700        ADD 1                     TO CIV-HSW-SUBSCRIPT
029800     END-IF.
029900
030000*---------------------------------------------------------------*
030100 M000-READ-MASTER-INTO-MEMORY.
030200*---------------------------------------------------------------*
030300     OPEN INPUT CIV-MST-IN-FILE.
030400     IF NOT WK-C-SUCCESSFUL
030500        DISPLAY "CIVT020 - FATAL - CANNOT OPEN MASTER FILE - "
030600           WK-C-MST-IN-FILENAME
030700        MOVE "Y"                  TO WK-C-TAG-FAILED
030800        GO TO M099-READ-MASTER-INTO-MEMORY-EX
030900     END-IF.
031000
031100     READ CIV-MST-IN-FILE
031200        AT END SET WK-C-END-OF-FILE TO TRUE.
031300     PERFORM M100-LOAD-ONE-ROW
031400        THRU M199-LOAD-ONE-ROW-EX
031500        UNTIL WK-C-END-OF-FILE OR CIV-MRT-COUNT >= 5000.
031600     CLOSE CIV-MST-IN-FILE.
031700*---------------------------------------------------------------*
031800 M099-READ-MASTER-INTO-MEMORY-EX.
031900*---------------------------------------------------------------*
032000     EXIT.
032100
032200*---------------------------------------------------------------*
032300 M100-LOAD-ONE-ROW.
032400*---------------------------------------------------------------*
032500     ADD 1                        TO CIV-MRT-COUNT.
032600     MOVE CIV-MST-LINE-IN         TO CIV-MRT-ROW(CIV-MRT-COUNT).
032700     READ CIV-MST-IN-FILE
032800        AT END SET WK-C-END-OF-FILE TO TRUE.
032900*---------------------------------------------------------------*
033000 M199-LOAD-ONE-ROW-EX.
033100*---------------------------------------------------------------*
033200     EXIT.
033300
033400*---------------------------------------------------------------*
033500 N000-PLACE-STATUS-COLUMN.
033600*---------------------------------------------------------------*
033700*    U7 FOLLOWS "CMDB STATUS" - THE REFERENCE COLUMN IS REQUIRED;
033800*    ITS ABSENCE IS A FATAL ERROR (CIVT010 MUST RUN FIRST).
033900     MOVE 1                       TO WK-N-ROW-SUB.
034000     PERFORM R100-SPLIT-ROW
034100        THRU R199-SPLIT-ROW-EX.
034200     MOVE WK-C-COL-REFERENCE      TO WK-C-SEARCH-ARGUMENT.
034300     PERFORM R300-FIND-CELL
034400        THRU R399-FIND-CELL-EX.
034500     MOVE WK-N-FOUND-POS          TO WK-N-REF-POS.
034600     IF WK-N-REF-POS = 0
034700        DISPLAY "CIVT020 - FATAL - REQUIRED COLUMN '"
034800           WK-C-COL-REFERENCE "' NOT FOUND IN MASTER FILE"
034900        MOVE "Y"                  TO WK-C-TAG-FAILED
035000        GO TO N099-PLACE-STATUS-COLUMN-EX
035100     END-IF.
035200
035300     COMPUTE WK-N-DESIRED-POS = WK-N-REF-POS + 1.
035400     MOVE WK-C-COL-THIS-UNIT      TO WK-C-SEARCH-ARGUMENT.
035500     PERFORM R300-FIND-CELL
035600        THRU R399-FIND-CELL-EX.
035700
035800     IF WK-N-FOUND-POS = WK-N-DESIRED-POS
035900        GO TO N099-PLACE-STATUS-COLUMN-EX
036000     END-IF.
036100
036200     IF WK-N-FOUND-POS > 0
036300        MOVE WK-N-FOUND-POS       TO WK-N-DELETE-POS
036400        PERFORM R450-DELETE-CELL-AT
036500           THRU R459-DELETE-CELL-AT-EX
036600     END-IF.
036700     MOVE WK-N-DESIRED-POS        TO WK-N-INSERT-POS.
036800     MOVE WK-C-COL-THIS-UNIT      TO WK-C-INSERT-VALUE.
036900     PERFORM R400-INSERT-CELL-AT
037000        THRU R499-INSERT-CELL-AT-EX.
037100     PERFORM R200-JOIN-ROW
037200        THRU R299-JOIN-ROW-EX.
037300
037400     MOVE 2                       TO WK-N-ROW-SUB.
037500     PERFORM N100-RESHAPE-ONE-ROW
037600        THRU N199-RESHAPE-ONE-ROW-EX
037700        UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT.
037800*---------------------------------------------------------------*
037900 N099-PLACE-STATUS-COLUMN-EX.
038000*---------------------------------------------------------------*
038100     EXIT.
038200
038300*---------------------------------------------------------------*
038400 N100-RESHAPE-ONE-ROW.
038500*---------------------------------------------------------------*
038600     PERFORM R100-SPLIT-ROW
038700        THRU R199-SPLIT-ROW-EX.
038800     IF CIV-FLD-CELL(1) NOT = SPACES
038900        IF WK-N-FOUND-POS > 0
039000           MOVE WK-N-FOUND-POS    TO WK-N-DELETE-POS
039100           PERFORM R450-DELETE-CELL-AT
039200              THRU R459-DELETE-CELL-AT-EX
039300        END-IF
039400        MOVE WK-N-DESIRED-POS     TO WK-N-INSERT-POS
039500        MOVE SPACES               TO WK-C-INSERT-VALUE
039600        PERFORM R400-INSERT-CELL-AT
039700           THRU R499-INSERT-CELL-AT-EX
039800        PERFORM R200-JOIN-ROW
039900           THRU R299-JOIN-ROW-EX
040000     END-IF.
040100     ADD 1                        TO WK-N-ROW-SUB.
040200*---------------------------------------------------------------*
040300 N199-RESHAPE-ONE-ROW-EX.
040400*---------------------------------------------------------------*
040500     EXIT.
040600
040700*---------------------------------------------------------------*
040800 P000-TAG-ALL-ROWS.
040900*---------------------------------------------------------------*
041000     MOVE 2                       TO WK-N-ROW-SUB.
041100     PERFORM P100-TAG-ONE-ROW
041200        THRU P199-TAG-ONE-ROW-EX
041300        UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT.
041400*---------------------------------------------------------------*
041500 P099-TAG-ALL-ROWS-EX.
041600*---------------------------------------------------------------*
041700     EXIT.
041800
041900*---------------------------------------------------------------*
042000 P100-TAG-ONE-ROW.
042100*---------------------------------------------------------------*
042200     PERFORM R100-SPLIT-ROW
042300        THRU R199-SPLIT-ROW-EX.
042400     IF CIV-FLD-CELL(1) NOT = SPACES
042500        MOVE WK-N-DESIRED-POS     TO WK-N-PAD-POS
042600        PERFORM R500-PAD-TO-POSITION
042700           THRU R599-PAD-TO-POSITION-EX
042800        MOVE "N"                  TO CIV-HSW-MATCHED
042900        MOVE 1                    TO CIV-HSW-SUBSCRIPT
043000        PERFORM L130-CHECK-CELL-AGAINST-SET
043100           UNTIL CIV-HSW-IS-MATCH
043200              OR CIV-HSW-SUBSCRIPT > CIV-HS-COUNT
043300        IF CIV-HSW-IS-MATCH
043400           MOVE WK-C-POSITIVE-LABEL
043500              TO CIV-FLD-CELL(WK-N-DESIRED-POS)
043600        ELSE
043700           MOVE WK-C-NEGATIVE-LABEL
043800              TO CIV-FLD-CELL(WK-N-DESIRED-POS)
043900        END-IF
044000        PERFORM R200-JOIN-ROW
044100           THRU R299-JOIN-ROW-EX
044200     END-IF.
044300     ADD 1                        TO WK-N-ROW-SUB.
044400*---------------------------------------------------------------*
044500 P199-TAG-ONE-ROW-EX.
044600*---------------------------------------------------------------*
044700     EXIT.
044800
044900 L130-CHECK-CELL-AGAINST-SET.
045000     IF CIV-HS-ENTRY(CIV-HSW-SUBSCRIPT) = CIV-FLD-CELL(1)
045100        MOVE "Y"                  TO CIV-HSW-MATCHED
045200     ELSE
045300        ADD 1                     TO CIV-HSW-SUBSCRIPT
045400     END-IF.
045500
045600*---------------------------------------------------------------*
045700 Q000-REWRITE-MASTER.
045800*---------------------------------------------------------------*
045900     OPEN OUTPUT CIV-MST-OUT-FILE.
046000     MOVE 1                       TO WK-N-ROW-SUB.
046100     PERFORM Q100-WRITE-ONE-ROW
046200        THRU Q199-WRITE-ONE-ROW-EX
046300        UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT.
046400     CLOSE CIV-MST-OUT-FILE.
046500
046600     OPEN INPUT CIV-MST-OUT-FILE.
046700     OPEN OUTPUT CIV-MST-IN-FILE.
046800     READ CIV-MST-OUT-FILE
046900        AT END SET WK-C-END-OF-FILE TO TRUE.
047000     PERFORM Q200-COPY-ONE-LINE
047100        THRU Q299-COPY-ONE-LINE-EX
047200        UNTIL WK-C-END-OF-FILE.
047300     CLOSE CIV-MST-OUT-FILE CIV-MST-IN-FILE.
047400*---------------------------------------------------------------*
047500 Q099-REWRITE-MASTER-EX.
047600*---------------------------------------------------------------*
047700     EXIT.
047800
047900*---------------------------------------------------------------*
048000 Q100-WRITE-ONE-ROW.
048100*---------------------------------------------------------------*
048200     MOVE CIV-MRT-ROW(WK-N-ROW-SUB)  TO CIV-MST-LINE-OUT.
048300     WRITE CIV-MST-LINE-OUT.
048400     ADD 1                        TO WK-N-ROW-SUB.
048500*---------------------------------------------------------------*
048600 Q199-WRITE-ONE-ROW-EX.
048700*---------------------------------------------------------------*
048800     EXIT.
048900
049000*---------------------------------------------------------------*
049100 Q200-COPY-ONE-LINE.
049200*---------------------------------------------------------------*
049300     MOVE CIV-MST-LINE-OUT        TO CIV-MST-LINE-IN.
049400     WRITE CIV-MST-LINE-IN.
049500     READ CIV-MST-OUT-FILE
049600        AT END SET WK-C-END-OF-FILE TO TRUE.
049700*---------------------------------------------------------------*
049800 Q299-COPY-ONE-LINE-EX.
049900*---------------------------------------------------------------*
050000     EXIT.
050100
050200*=================================================================
050300*    SHARED ROW-CELL PARAGRAPHS - IDENTICAL IN ALL EIGHT TAGGING
050400*    MEMBERS (SEE CIVMWRK).
050500*=================================================================
050600 R100-SPLIT-ROW.
050700*---------------------------------------------------------------*
050800     MOVE 0                       TO CIV-FLD-COUNT.
050900     MOVE SPACES                  TO WK-C-TRAILING-TEXT.
051000     MOVE CIV-MRT-ROW(WK-N-ROW-SUB)  TO WK-C-SCAN-REMAINDER.
051100     PERFORM R110-SPLIT-ONE-CELL
051200        THRU R119-SPLIT-ONE-CELL-EX
051300        UNTIL CIV-FLD-COUNT >= 9 OR WK-C-SCAN-REMAINDER = SPACES.
051400     MOVE WK-C-SCAN-REMAINDER     TO WK-C-TRAILING-TEXT.
051500*---------------------------------------------------------------*
051600 R199-SPLIT-ROW-EX.
051700*---------------------------------------------------------------*
051800     EXIT.
051900
052000*---------------------------------------------------------------*
052100 R110-SPLIT-ONE-CELL.
052200*---------------------------------------------------------------*
052300     MOVE 1                       TO WK-N-SCAN-POS.
052400     MOVE 0                       TO WK-N-JOIN-POS.
052500     PERFORM R120-SCAN-FOR-TAB
052600        UNTIL WK-N-JOIN-POS > 0 OR WK-N-SCAN-POS > 400.
052700     ADD 1                        TO CIV-FLD-COUNT.
052800     IF WK-N-JOIN-POS > 0
052900        IF WK-N-JOIN-POS > 1
053000           MOVE WK-C-SCAN-REMAINDER(1:WK-N-JOIN-POS - 1)
053100              TO CIV-FLD-CELL(CIV-FLD-COUNT)
053200        ELSE
053300           MOVE SPACES            TO CIV-FLD-CELL(CIV-FLD-COUNT)
053400        END-IF
053500        MOVE WK-C-SCAN-REMAINDER(WK-N-JOIN-POS + 1:)
053600           TO WK-C-JOIN-WORK
053700        MOVE WK-C-JOIN-WORK       TO WK-C-SCAN-REMAINDER
053800     ELSE
053900        MOVE WK-C-SCAN-REMAINDER  TO CIV-FLD-CELL(CIV-FLD-COUNT)
054000        MOVE SPACES               TO WK-C-SCAN-REMAINDER
054100     END-IF.
054200*---------------------------------------------------------------*
054300 R119-SPLIT-ONE-CELL-EX.
054400*---------------------------------------------------------------*
054500     EXIT.
054600
054700 R120-SCAN-FOR-TAB.
054800     IF WK-C-SCAN-REMAINDER(WK-N-SCAN-POS:1) = X"09"
054900        MOVE WK-N-SCAN-POS         TO WK-N-JOIN-POS
055000     ELSE
055100        ADD 1                     TO WK-N-SCAN-POS
055200     END-IF.
055300
055400*---------------------------------------------------------------*
055500 R200-JOIN-ROW.
055600*---------------------------------------------------------------*
055700     MOVE SPACES                  TO WK-C-JOIN-WORK.
055800     MOVE 1                       TO WK-N-JOIN-POS.
055900     MOVE 1                       TO WK-N-JOIN-SUB.
056000     PERFORM R210-APPEND-ONE-CELL
056100        THRU R219-APPEND-ONE-CELL-EX
056200        UNTIL WK-N-JOIN-SUB > CIV-FLD-COUNT.
056300     IF WK-C-TRAILING-TEXT NOT = SPACES
056400        MOVE X"09"
056500           TO WK-C-JOIN-WORK(WK-N-JOIN-POS:1)
056600        ADD 1                     TO WK-N-JOIN-POS
056700        MOVE 360                  TO WK-N-CELL-LEN
056800        PERFORM R225-BACK-UP-ONE
056900           UNTIL WK-N-CELL-LEN = 0
057000              OR WK-C-TRAILING-TEXT(WK-N-CELL-LEN:1) NOT = SPACE
057100        IF WK-N-CELL-LEN > 0
057200           MOVE WK-C-TRAILING-TEXT(1:WK-N-CELL-LEN)
057300              TO WK-C-JOIN-WORK(WK-N-JOIN-POS:WK-N-CELL-LEN)
057400        END-IF
057500     END-IF.
057600     MOVE WK-C-JOIN-WORK          TO CIV-MRT-ROW(WK-N-ROW-SUB).
057700*---------------------------------------------------------------*
057800 R299-JOIN-ROW-EX.
057900*---------------------------------------------------------------*
058000     EXIT.
058100
058200*---------------------------------------------------------------*
058300 R210-APPEND-ONE-CELL.
058400*---------------------------------------------------------------*
058500     MOVE 40                      TO WK-N-CELL-LEN.
058600     PERFORM R225-BACK-UP-ONE
058700        UNTIL WK-N-CELL-LEN = 0
058800           OR CIV-FLD-CELL(WK-N-JOIN-SUB)(WK-N-CELL-LEN:1)
058900              NOT = SPACE.
059000     IF WK-N-CELL-LEN > 0
059100        MOVE CIV-FLD-CELL(WK-N-JOIN-SUB)(1:WK-N-CELL-LEN)
059200           TO WK-C-JOIN-WORK(WK-N-JOIN-POS:WK-N-CELL-LEN)
059300        ADD WK-N-CELL-LEN          TO WK-N-JOIN-POS
059400     END-IF.
059500     IF WK-N-JOIN-SUB < CIV-FLD-COUNT
059600        MOVE X"09"
059700           TO WK-C-JOIN-WORK(WK-N-JOIN-POS:1)
059800        ADD 1                     TO WK-N-JOIN-POS
059900     END-IF.
060000     ADD 1                        TO WK-N-JOIN-SUB.
060100*---------------------------------------------------------------*
060200 R219-APPEND-ONE-CELL-EX.
060300*---------------------------------------------------------------*
060400     EXIT.
060500
060600 R225-BACK-UP-ONE.
060700     SUBTRACT 1                   FROM WK-N-CELL-LEN.
060800
060900*---------------------------------------------------------------*
061000 R300-FIND-CELL.
061100*---------------------------------------------------------------*
061200     MOVE 0                       TO WK-N-FOUND-POS.
061300     MOVE 2                       TO WK-N-JOIN-SUB.
061400     PERFORM R310-CHECK-ONE-CELL
061500        UNTIL WK-N-FOUND-POS > 0 OR WK-N-JOIN-SUB > CIV-FLD-COUNT.
061600*---------------------------------------------------------------*
061700 R399-FIND-CELL-EX.
061800*---------------------------------------------------------------*
061900     EXIT.
062000
062100 R310-CHECK-ONE-CELL.
062200     IF CIV-FLD-CELL(WK-N-JOIN-SUB) = WK-C-SEARCH-ARGUMENT
062300        MOVE WK-N-JOIN-SUB         TO WK-N-FOUND-POS
062400     ELSE
062500        ADD 1                     TO WK-N-JOIN-SUB
062600     END-IF.
062700
062800*---------------------------------------------------------------*
062900 R400-INSERT-CELL-AT.
063000*---------------------------------------------------------------*
063100     MOVE CIV-FLD-COUNT           TO WK-N-JOIN-SUB.
063200     PERFORM R410-SHIFT-ONE-RIGHT
063300        UNTIL WK-N-JOIN-SUB < WK-N-INSERT-POS.
063400     MOVE WK-C-INSERT-VALUE
063500        TO CIV-FLD-CELL(WK-N-INSERT-POS).
063600     ADD 1                        TO CIV-FLD-COUNT.
063700*---------------------------------------------------------------*
063800 R499-INSERT-CELL-AT-EX.
063900*---------------------------------------------------------------*
064000     EXIT.
064100
064200 R410-SHIFT-ONE-RIGHT.
064300     MOVE CIV-FLD-CELL(WK-N-JOIN-SUB)
064400        TO CIV-FLD-CELL(WK-N-JOIN-SUB + 1).
064500     SUBTRACT 1                   FROM WK-N-JOIN-SUB.
064600
064700*---------------------------------------------------------------*
064800 R450-DELETE-CELL-AT.
064900*---------------------------------------------------------------*
065000     MOVE WK-N-DELETE-POS         TO WK-N-JOIN-SUB.
065100     PERFORM R460-SHIFT-ONE-LEFT
065200        UNTIL WK-N-JOIN-SUB >= CIV-FLD-COUNT.
065300     SUBTRACT 1                   FROM CIV-FLD-COUNT.
065400*---------------------------------------------------------------*
065500 R459-DELETE-CELL-AT-EX.
065600*---------------------------------------------------------------*
065700     EXIT.
065800
065900 R460-SHIFT-ONE-LEFT.
066000     MOVE CIV-FLD-CELL(WK-N-JOIN-SUB + 1)
066100        TO CIV-FLD-CELL(WK-N-JOIN-SUB).
066200     ADD 1                        TO WK-N-JOIN-SUB.
066300
066400*---------------------------------------------------------------*
066500 R500-PAD-TO-POSITION.
066600*---------------------------------------------------------------*
066700     PERFORM R510-ADD-ONE-BLANK-CELL
066800        UNTIL CIV-FLD-COUNT >= WK-N-PAD-POS.
066900*---------------------------------------------------------------*
067000 R599-PAD-TO-POSITION-EX.
067100*---------------------------------------------------------------*
067200     EXIT.
067300
067400 R510-ADD-ONE-BLANK-CELL.
067500     ADD 1                        TO CIV-FLD-COUNT.
067600     MOVE SPACES                  TO CIV-FLD-CELL(CIV-FLD-COUNT).
067700
067800 Y900-ABNORMAL-TERMINATION.
067900     MOVE 1                        TO CIV-LK-TAG-RETURN-CD.
068000     PERFORM Z000-END-PROGRAM-ROUTINE
068100        THRU Z999-END-PROGRAM-ROUTINE-EX.
068200     GOBACK.
068300
068400*---------------------------------------------------------------*
068500 Z000-END-PROGRAM-ROUTINE.
068600*---------------------------------------------------------------*
068700     IF WK-C-TAG-HAS-FAILED
068800        MOVE 1                    TO CIV-LK-TAG-RETURN-CD
068900     END-IF.
069000     IF CIV-DEBUG-ON
069100        DISPLAY "CIVT020 - PROCESSING FINISHED"
069200     END-IF.
069300*---------------------------------------------------------------*
069400 Z999-END-PROGRAM-ROUTINE-EX.
069500*---------------------------------------------------------------*
069600     EXIT.
069700
069800******************************************************************
069900*************** END OF PROGRAM SOURCE - CIVT020 ***************
070000******************************************************************

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CIVT025.
000500 AUTHOR.         R L HOOVER.
000600 INSTALLATION.   COMPLIANCE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   14 NOV 1990.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO TAG THE MASTER INVENTORY FILE
001200*               WITH A "MISSING SCAN" COLUMN, DRIVEN OFF THE
001300*               006_MISSING SCAN EXTRACT.  UNLIKE THE OTHER
001400*               CHAINED UNITS THIS COLUMN CAN FOLLOW EITHER OF
001500*               TWO PRIOR COLUMNS - "FAILED SCAN" IF PRESENT,
001600*               OTHERWISE "DELAYED DATA UPLOAD" - SO A SITE THAT
001700*               HAS NOT YET RUN CIVT020 STILL GETS A CORRECT
001800*               PLACEMENT OFF CIVT025.  FATAL IF NEITHER IS
001900*               PRESENT.
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* A0000 - RLHOOVER  - 14/11/1990 - INITIAL VERSION.  COMPARED THE
002400*                      SCAN-ENGINE "NO RESULT RETURNED" LIST
002500*                      AGAINST THE ASSET AUDIT TO FLAG MACHINES
002600*                      THE SCANNER NEVER REACHED AT ALL.
002700* A0001 - RLHOOVER  - 14/02/1992 - REQ CIV-91-030.  REFERENCE SET
002800*                      HELD ENTIRELY IN MEMORY.
002900* B0000 - M R QUIGLEY-08/09/1994 - REQ CIV-94-011.  REWRITTEN AS
003000*                      A CALLED SUBROUTINE OF THE CONSOLIDATED
003100*                      WEEKLY JOB STREAM.
003200* B0001 - S K NAIDU  - 11/08/1998 - REQ CIV-98-Y2K.  YEAR 2000
003300*                      READINESS REVIEW - NO DATE FIELDS IN THIS
003400*                      MEMBER, NO CHANGE REQUIRED.  SIGNED OFF.
003500* C0000 - T A WEBER  - 19/03/2007 - REQ CIV-07-006.  REFERENCE
003600*                      TABLE SIZE RAISED TO 4000 ENTRIES.
003700* C0001 - K M L TAN  - 22/07/2025 - REQ CIV-0002.  REBUILT AS THE
003800*                      FIFTH STAGE-2 TAGGING MEMBER (U9).  SOURCE
003900*                      EXTRACT IS NOW 006_MISSING SCAN.CSV.
004000* C0002 - R SHENG    - 25/07/2025 - REQ CIV-0007                  C0002   
004100*                      COLUMN INSERT/MOVE LOGIC MADE COMMON TO
004200*                      ALL EIGHT TAGGING MEMBERS (SEE CIVMWRK).
004300*                      ADDED THE TWO-DEEP REFERENCE-COLUMN CHAIN.
004400*-----------------------------------------------------------------
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    UPSI-0 IS CIV-DEBUG-SWITCH
005300                      ON  STATUS IS CIV-DEBUG-ON
005400                      OFF STATUS IS CIV-DEBUG-OFF
005500                    CLASS CIV-TAB-CLASS IS
005600                      X"09".
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT CIV-REF-FILE     ASSIGN TO WK-C-REF-FILENAME
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS   IS WK-C-FILE-STATUS.
006300     SELECT CIV-MST-IN-FILE  ASSIGN TO WK-C-MST-IN-FILENAME
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS   IS WK-C-FILE-STATUS.
006600     SELECT CIV-MST-OUT-FILE ASSIGN TO WK-C-MST-OUT-FILENAME
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS   IS WK-C-FILE-STATUS.
006900
007000 EJECT
007100***************
007200 DATA DIVISION.
007300***************
007400 FILE SECTION.
007500**************
007600 FD  CIV-REF-FILE
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS CIV-EXC-RECORD.
007900 01  CIV-EXC-RECORD.
008000     COPY CIVEXCP.
008100
008200*    HISTORICAL RECORD WIDTH - THE DESKTOP-SUPPORT EXCEPTION LOG
008300*    WAS 80 BYTES WIDE UNDER A0000.
008400 01  CIV-EXC-RECORD-A0000 REDEFINES CIV-EXC-RECORD.
008500     05  CIV-EXC-A0-TEXT             PIC X(80).
008600     05  FILLER                      PIC X(120).
008700
008800*    ALTERNATE VIEW USED WHEN A GARBLED REFERENCE LINE IS
008900*    REPORTED - LETS THE OPERATOR EYEBALL THE RAW BYTES ON THE
009000*    CONSOLE LOG.
009100 01  CIV-EXC-RECORD-DUMP REDEFINES CIV-EXC-RECORD.
009200     05  CIV-EXC-DMP-CELL OCCURS 200 TIMES PIC X(01).
009300
009400 FD  CIV-MST-IN-FILE
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS CIV-MST-LINE-IN.
009700 01  CIV-MST-LINE-IN                PIC X(400).
009800
009900 01  CIV-MST-LINE-IN-QTR REDEFINES CIV-MST-LINE-IN.
010000     05  CIV-MST-QTR-CELL OCCURS 4 TIMES PIC X(100).
010100
010200 FD  CIV-MST-OUT-FILE
010300     LABEL RECORDS ARE OMITTED
010400     DATA RECORD IS CIV-MST-LINE-OUT.
010500 01  CIV-MST-LINE-OUT                PIC X(400).
010600
010700*************************
010800 WORKING-STORAGE SECTION.
010900*************************
011000 01  FILLER                        PIC X(24) VALUE
011100     "** PROGRAM CIVT025   **".
011200
011300 01  WK-C-COMMON.
011400     COPY CIVCMWS.
011500
011600     COPY CIVHSET.
011700
011800     COPY CIVMWRK.
011900
012000 01  WK-C-FILE-NAMES.
012100     05  WK-C-REF-FILENAME         PIC X(40) VALUE
012200         "STGEXP.006_MISSING SCAN.CSV".
012300     05  WK-C-MST-IN-FILENAME      PIC X(40) VALUE
012400         "STGEXP.020_ALL.CSV".
012500     05  WK-C-MST-OUT-FILENAME     PIC X(40) VALUE
012600         "STGTMP.020_ALL.CSV".
012700     05  FILLER                    PIC X(01).
012800
012900 01  WK-C-TAG-FAILED               PIC X(01) VALUE "N".
013000     88  WK-C-TAG-HAS-FAILED                 VALUE "Y".
013100     88  WK-C-TAG-ALL-OK                     VALUE "N".
013200
013300*    REFERENCE-COLUMN CHAIN, CHECKED IN THIS ORDER - THE FIRST
013400*    ONE PRESENT IN THE MASTER FILE HEADER DECIDES WHERE "MISSING
013500*    SCAN" GOES.  ABSENCE OF EVERY ENTRY IS FATAL.
013600 01  WK-C-CHAIN-TABLE.
013700     05  FILLER                    PIC X(40) VALUE
013800         "Failed Scan".
013900     05  FILLER                    PIC X(40) VALUE
014000         "Delayed Data Upload".
014100
014200 01  WK-C-CHAIN-LIST REDEFINES WK-C-CHAIN-TABLE.
014300     05  WK-C-CHAIN-CANDIDATE OCCURS 2 TIMES PIC X(40).
014400
014500 01  WK-N-CHAIN-COUNT              PIC 9(02) COMP VALUE 2.
014600 01  WK-N-CHAIN-SUB                PIC 9(02) COMP.
014700
014800 01  WK-C-COLUMN-LITERALS.
014900     05  WK-C-COL-THIS-UNIT        PIC X(40) VALUE
015000         "Missing Scan".
015100     05  FILLER                    PIC X(01).
015200
015300 01  WK-C-LABEL-WORK.
015400     05  WK-C-POSITIVE-LABEL       PIC X(40) VALUE
015500         "YES".
015600     05  WK-C-NEGATIVE-LABEL       PIC X(40) VALUE
015700         "NO".
015800     05  FILLER                    PIC X(01).
015900
016000 01  WK-N-ROW-SUB                  PIC 9(05) COMP.
016100 01  WK-C-SEARCH-ARGUMENT          PIC X(40).
016200 01  WK-N-INSERT-POS               PIC 9(02) COMP.
016300 01  WK-C-INSERT-VALUE             PIC X(40).
016400 01  WK-N-DELETE-POS               PIC 9(02) COMP.
016500 01  WK-N-PAD-POS                  PIC 9(02) COMP.
016600 01  WK-N-FOUND-POS                PIC 9(02) COMP.
016700 01  WK-N-DESIRED-POS              PIC 9(02) COMP.
016800 01  WK-N-REF-POS                  PIC 9(02) COMP.
016900
017000 01  WK-C-SCAN-REMAINDER           PIC X(400).
017100 01  WK-C-TRAILING-TEXT            PIC X(360).
017200 01  WK-N-SCAN-POS                 PIC 9(03) COMP.
017300 01  WK-N-JOIN-SUB                 PIC 9(02) COMP.
017400 01  WK-N-JOIN-POS                 PIC 9(03) COMP.
017500 01  WK-N-CELL-LEN                 PIC 9(03) COMP.
017600 01  WK-C-JOIN-WORK                PIC X(400).
017700
017800*****************
017900 LINKAGE SECTION.
018000*****************
018100     COPY CIVTPRM.
018200 EJECT
018300*******************************************
018400 PROCEDURE DIVISION USING CIV-LK-TAG-PARM.
018500*******************************************
018600 MAIN-MODULE.
018700     PERFORM A000-START-PROGRAM-ROUTINE
018800        THRU A099-START-PROGRAM-ROUTINE-EX.
018900     PERFORM B000-MAIN-PROCESSING
019000        THRU B999-MAIN-PROCESSING-EX.
019100     PERFORM Z000-END-PROGRAM-ROUTINE
019200        THRU Z999-END-PROGRAM-ROUTINE-EX.
019300 GOBACK.
019400
019500*---------------------------------------------------------------*
019600 A000-START-PROGRAM-ROUTINE.
019700*---------------------------------------------------------------*
019800     MOVE 0                       TO CIV-LK-TAG-RETURN-CD.
019900     MOVE 0                       TO CIV-LK-TAG-REF-COUNT.
020000     MOVE 0                       TO CIV-HS-COUNT.
020100     MOVE 0                       TO CIV-MRT-COUNT.
020200     MOVE "N"                     TO WK-C-TAG-FAILED.
020300*---------------------------------------------------------------*
020400 A099-START-PROGRAM-ROUTINE-EX.
020500*---------------------------------------------------------------*
020600     EXIT.
020700
020800*---------------------------------------------------------------*
020900 B000-MAIN-PROCESSING.
021000*---------------------------------------------------------------*
021100     PERFORM L000-LOAD-REFERENCE-SET
021200        THRU L099-LOAD-REFERENCE-SET-EX.
021300     IF WK-C-TAG-HAS-FAILED
021400        GO TO B999-MAIN-PROCESSING-EX
021500     END-IF.
021600
021700     PERFORM M000-READ-MASTER-INTO-MEMORY
021800        THRU M099-READ-MASTER-INTO-MEMORY-EX.
021900     IF WK-C-TAG-HAS-FAILED
022000        GO TO B999-MAIN-PROCESSING-EX
022100     END-IF.
022200     IF CIV-MRT-COUNT = 0
022300        DISPLAY "CIVT025 - WARNING - MASTER FILE IS EMPTY - "
022400           "NO COLUMN CHANGE MADE"
022500        GO TO B999-MAIN-PROCESSING-EX
022600     END-IF.
022700
022800     PERFORM N000-PLACE-STATUS-COLUMN
022900        THRU N099-PLACE-STATUS-COLUMN-EX.
023000     IF WK-C-TAG-HAS-FAILED
023100        GO TO B999-MAIN-PROCESSING-EX
023200     END-IF.
023300
023400     PERFORM P000-TAG-ALL-ROWS
023500        THRU P099-TAG-ALL-ROWS-EX.
023600
023700     PERFORM Q000-REWRITE-MASTER
023800        THRU Q099-REWRITE-MASTER-EX.
023900
024000     DISPLAY "UPDATED '" WK-C-MST-IN-FILENAME
024100        "' WITH '" WK-C-COL-THIS-UNIT
024200        "' COLUMN USING " CIV-HS-COUNT " HOSTNAMES."
024300*---------------------------------------------------------------*
024400 B999-MAIN-PROCESSING-EX.
024500*---------------------------------------------------------------*
024600     EXIT.
024700
024800*---------------------------------------------------------------*
024900 L000-LOAD-REFERENCE-SET.
025000*---------------------------------------------------------------*
025100     OPEN INPUT CIV-REF-FILE.
025200     IF NOT WK-C-SUCCESSFUL
025300        DISPLAY "CIVT025 - FATAL - CANNOT OPEN REFERENCE FILE - "
025400           WK-C-REF-FILENAME
025500        MOVE "Y"                  TO WK-C-TAG-FAILED
025600        GO TO L099-LOAD-REFERENCE-SET-EX
025700     END-IF.
025800
025900     READ CIV-REF-FILE
026000        AT END SET WK-C-END-OF-FILE TO TRUE.
026100     IF NOT WK-C-END-OF-FILE
026200        READ CIV-REF-FILE
026300           AT END SET WK-C-END-OF-FILE TO TRUE
026400     END-IF.
026500
026600     PERFORM L100-LOAD-ONE-HOST
026700        THRU L199-LOAD-ONE-HOST-EX
026800        UNTIL WK-C-END-OF-FILE.
026900
027000     CLOSE CIV-REF-FILE.
027100     MOVE CIV-HS-COUNT            TO CIV-LK-TAG-REF-COUNT.
027200*---------------------------------------------------------------*
027300 L099-LOAD-REFERENCE-SET-EX.
027400*---------------------------------------------------------------*
027500     EXIT.
027600
027700*---------------------------------------------------------------*
027800 L100-LOAD-ONE-HOST.
027900*---------------------------------------------------------------*
028000     IF CIV-EXC-COMPUTER-NAME NOT = SPACES
028100        PERFORM L110-ADD-IF-NEW
028200           THRU L119-ADD-IF-NEW-EX
028300     END-IF.
028400     READ CIV-REF-FILE
028500        AT END SET WK-C-END-OF-FILE TO TRUE.
028600*---------------------------------------------------------------*
028700 L199-LOAD-ONE-HOST-EX.
028800*---------------------------------------------------------------*
028900     EXIT.
029000
029100*---------------------------------------------------------------*
029200 L110-ADD-IF-NEW.
029300*---------------------------------------------------------------*
029400     MOVE "N"                     TO CIV-HSW-MATCHED.
029500     MOVE 1                       TO CIV-HSW-SUBSCRIPT.
029600     PERFORM L120-CHECK-ONE-ENTRY
029700        UNTIL CIV-HSW-IS-MATCH
029800           OR CIV-HSW-SUBSCRIPT > CIV-HS-COUNT.
029900     IF CIV-HSW-NOT-MATCH AND CIV-HS-COUNT < 4000
030000        ADD 1                     TO CIV-HS-COUNT
030100        MOVE CIV-EXC-COMPUTER-NAME  TO CIV-HS-ENTRY(CIV-HS-COUNT)
030200     END-IF.
030300*---------------------------------------------------------------*
030400 L119-ADD-IF-NEW-EX.
030500*---------------------------------------------------------------*
030600     EXIT.
030700
030800 L120-CHECK-ONE-ENTRY.
030900     IF CIV-HS-ENTRY(CIV-HSW-SUBSCRIPT) = CIV-EXC-COMPUTER-NAME
031000        MOVE "Y"                  TO CIV-HSW-MATCHED
031100     ELSE
031200        ADD 1                     TO CIV-HSW-SUBSCRIPT
031300     END-IF.
031400
031500*---------------------------------------------------------------*
031600 M000-READ-MASTER-INTO-MEMORY.
031700*---------------------------------------------------------------*
031800     OPEN INPUT CIV-MST-IN-FILE.
031900     IF NOT WK-C-SUCCESSFUL
032000        DISPLAY "CIVT025 - FATAL - CANNOT OPEN MASTER FILE - "
032100           WK-C-MST-IN-FILENAME
032200        MOVE "Y"                  TO WK-C-TAG-FAILED
032300        GO TO M099-READ-MASTER-INTO-MEMORY-EX
032400     END-IF.
032500
032600     READ CIV-MST-IN-FILE
032700        AT END SET WK-C-END-OF-FILE TO TRUE.
032800     PERFORM M100-LOAD-ONE-ROW
032900        THRU M199-LOAD-ONE-ROW-EX
033000        UNTIL WK-C-END-OF-FILE OR CIV-MRT-COUNT >= 5000.
033100     CLOSE CIV-MST-IN-FILE.
033200*---------------------------------------------------------------*
033300 M099-READ-MASTER-INTO-MEMORY-EX.
033400*---------------------------------------------------------------*
033500     EXIT.
033600
033700*---------------------------------------------------------------*
033800 M100-LOAD-ONE-ROW.
033900*---------------------------------------------------------------*
034000     ADD 1                        TO CIV-MRT-COUNT.
034100     MOVE CIV-MST-LINE-IN         TO CIV-MRT-ROW(CIV-MRT-COUNT).
034200     READ CIV-MST-IN-FILE
034300        AT END SET WK-C-END-OF-FILE TO TRUE.
034400*---------------------------------------------------------------*
034500 M199-LOAD-ONE-ROW-EX.
034600*---------------------------------------------------------------*
034700     EXIT.
034800
034900*---------------------------------------------------------------*
035000 N000-PLACE-STATUS-COLUMN.
035100*---------------------------------------------------------------*
035200*    U9 FOLLOWS THE FIRST COLUMN OF THE CHAIN THAT IS ACTUALLY
035300*    PRESENT ON THE MASTER FILE - "FAILED SCAN" IF CIVT020 HAS
035400*    RUN, ELSE "DELAYED DATA UPLOAD".  NEITHER PRESENT IS FATAL.
035500     MOVE 1                       TO WK-N-ROW-SUB.
035600     PERFORM R100-SPLIT-ROW
035700        THRU R199-SPLIT-ROW-EX.
035800     MOVE 0                       TO WK-N-REF-POS.
035900     MOVE 1                       TO WK-N-CHAIN-SUB.
036000     PERFORM N010-CHECK-ONE-CANDIDATE
036100        UNTIL WK-N-REF-POS > 0
036200           OR WK-N-CHAIN-SUB > WK-N-CHAIN-COUNT.
036300     IF WK-N-REF-POS = 0
036400        DISPLAY "CIVT025 - FATAL - NO REFERENCE COLUMN OF THE "
036500           "CHAIN WAS FOUND FOR '" WK-C-COL-THIS-UNIT
036600           "' IN MASTER FILE"
036700        MOVE "Y"                  TO WK-C-TAG-FAILED
036800        GO TO N099-PLACE-STATUS-COLUMN-EX
036900     END-IF.
037000
037100     COMPUTE WK-N-DESIRED-POS = WK-N-REF-POS + 1.
037200     MOVE WK-C-COL-THIS-UNIT      TO WK-C-SEARCH-ARGUMENT.
037300     PERFORM R300-FIND-CELL
037400        THRU R399-FIND-CELL-EX.
037500
037600     IF WK-N-FOUND-POS = WK-N-DESIRED-POS
037700        GO TO N099-PLACE-STATUS-COLUMN-EX
037800     END-IF.
037900
038000     IF WK-N-FOUND-POS > 0
038100        MOVE WK-N-FOUND-POS       TO WK-N-DELETE-POS
038200        PERFORM R450-DELETE-CELL-AT
038300           THRU R459-DELETE-CELL-AT-EX
038400     END-IF.
038500     MOVE WK-N-DESIRED-POS        TO WK-N-INSERT-POS.
038600     MOVE WK-C-COL-THIS-UNIT      TO WK-C-INSERT-VALUE.
038700     PERFORM R400-INSERT-CELL-AT
038800        THRU R499-INSERT-CELL-AT-EX.
038900     PERFORM R200-JOIN-ROW
039000        THRU R299-JOIN-ROW-EX.
039100
039200     MOVE 2                       TO WK-N-ROW-SUB.
039300     PERFORM N100-RESHAPE-ONE-ROW
039400        THRU N199-RESHAPE-ONE-ROW-EX
039500        UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT.
039600*---------------------------------------------------------------*
039700 N099-PLACE-STATUS-COLUMN-EX.
039800*---------------------------------------------------------------*
039900     EXIT.
040000
040100*---------------------------------------------------------------*
040200 N010-CHECK-ONE-CANDIDATE.
040300*---------------------------------------------------------------*
040400*    TESTS ONE ENTRY OF THE REFERENCE-COLUMN CHAIN AGAINST ROW 1
040500*    (THE HEADER ROW).  ADVANCES THE CHAIN SUBSCRIPT WHEN THE
040600*    CANDIDATE IS NOT FOUND.
040700     MOVE WK-C-CHAIN-CANDIDATE (WK-N-CHAIN-SUB)
040800                                  TO WK-C-SEARCH-ARGUMENT.
040900     PERFORM R300-FIND-CELL
041000        THRU R399-FIND-CELL-EX.
041100     IF WK-N-FOUND-POS > 0
041200        MOVE WK-N-FOUND-POS       TO WK-N-REF-POS
041300     ELSE
041400        ADD 1                     TO WK-N-CHAIN-SUB
041500     END-IF.
041600*---------------------------------------------------------------*
041700 N100-RESHAPE-ONE-ROW.
041800*---------------------------------------------------------------*
041900     PERFORM R100-SPLIT-ROW
042000        THRU R199-SPLIT-ROW-EX.
042100     IF CIV-FLD-CELL(1) NOT = SPACES
042200        IF WK-N-FOUND-POS > 0
042300           MOVE WK-N-FOUND-POS    TO WK-N-DELETE-POS
042400           PERFORM R450-DELETE-CELL-AT
042500              THRU R459-DELETE-CELL-AT-EX
042600        END-IF
042700        MOVE WK-N-DESIRED-POS     TO WK-N-INSERT-POS
042800        MOVE SPACES               TO WK-C-INSERT-VALUE
042900        PERFORM R400-INSERT-CELL-AT
043000           THRU R499-INSERT-CELL-AT-EX
043100        PERFORM R200-JOIN-ROW
043200           THRU R299-JOIN-ROW-EX
043300     END-IF.
043400     ADD 1                        TO WK-N-ROW-SUB.
043500*---------------------------------------------------------------*
043600 N199-RESHAPE-ONE-ROW-EX.
043700*---------------------------------------------------------------*
043800     EXIT.
043900
044000*---------------------------------------------------------------*
044100 P000-TAG-ALL-ROWS.
044200*---------------------------------------------------------------*
044300     MOVE 2                       TO WK-N-ROW-SUB.
044400     PERFORM P100-TAG-ONE-ROW
044500        THRU P199-TAG-ONE-ROW-EX
044600        UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT.
044700*---------------------------------------------------------------*
044800 P099-TAG-ALL-ROWS-EX.
044900*---------------------------------------------------------------*
045000     EXIT.
045100
045200*---------------------------------------------------------------*
045300 P100-TAG-ONE-ROW.
045400*---------------------------------------------------------------*
045500     PERFORM R100-SPLIT-ROW
045600        THRU R199-SPLIT-ROW-EX.
045700     IF CIV-FLD-CELL(1) NOT = SPACES
045800        MOVE WK-N-DESIRED-POS     TO WK-N-PAD-POS
045900        PERFORM R500-PAD-TO-POSITION
046000           THRU R599-PAD-TO-POSITION-EX
046100        MOVE "N"                  TO CIV-HSW-MATCHED
046200        MOVE 1                    TO CIV-HSW-SUBSCRIPT
046300        PERFORM L130-CHECK-CELL-AGAINST-SET
046400           UNTIL CIV-HSW-IS-MATCH
046500              OR CIV-HSW-SUBSCRIPT > CIV-HS-COUNT
046600        IF CIV-HSW-IS-MATCH
046700           MOVE WK-C-POSITIVE-LABEL
046800              TO CIV-FLD-CELL(WK-N-DESIRED-POS)
046900        ELSE
047000           MOVE WK-C-NEGATIVE-LABEL
047100              TO CIV-FLD-CELL(WK-N-DESIRED-POS)
047200        END-IF
047300        PERFORM R200-JOIN-ROW
047400           THRU R299-JOIN-ROW-EX
047500     END-IF.
047600     ADD 1                        TO WK-N-ROW-SUB.
047700*---------------------------------------------------------------*
047800 P199-TAG-ONE-ROW-EX.
047900*---------------------------------------------------------------*
048000     EXIT.
048100
048200 L130-CHECK-CELL-AGAINST-SET.
048300     IF CIV-HS-ENTRY(CIV-HSW-SUBSCRIPT) = CIV-FLD-CELL(1)
048400        MOVE "Y"                  TO CIV-HSW-MATCHED
048500     ELSE
048600        ADD 1                     TO CIV-HSW-SUBSCRIPT
048700     END-IF.
048800
048900*---------------------------------------------------------------*
049000 Q000-REWRITE-MASTER.
049100*---------------------------------------------------------------*
049200     OPEN OUTPUT CIV-MST-OUT-FILE.
049300     MOVE 1                       TO WK-N-ROW-SUB.
049400     PERFORM Q100-WRITE-ONE-ROW
049500        THRU Q199-WRITE-ONE-ROW-EX
049600        UNTIL WK-N-ROW-SUB > CIV-MRT-COUNT.
049700     CLOSE CIV-MST-OUT-FILE.
049800
049900     OPEN INPUT CIV-MST-OUT-FILE.
050000     OPEN OUTPUT CIV-MST-IN-FILE.
050100     READ CIV-MST-OUT-FILE
050200        AT END SET WK-C-END-OF-FILE TO TRUE.
050300     PERFORM Q200-COPY-ONE-LINE
050400        THRU Q299-COPY-ONE-LINE-EX
050500        UNTIL WK-C-END-OF-FILE.
050600     CLOSE CIV-MST-OUT-FILE CIV-MST-IN-FILE.
050700*---------------------------------------------------------------*
050800 Q099-REWRITE-MASTER-EX.
050900*---------------------------------------------------------------*
051000     EXIT.
051100
051200*---------------------------------------------------------------*
051300 Q100-WRITE-ONE-ROW.
051400*---------------------------------------------------------------*
051500     MOVE CIV-MRT-ROW(WK-N-ROW-SUB)  TO CIV-MST-LINE-OUT.
051600     WRITE CIV-MST-LINE-OUT.
051700     ADD 1                        TO WK-N-ROW-SUB.
051800*---------------------------------------------------------------*
051900 Q199-WRITE-ONE-ROW-EX.
052000*---------------------------------------------------------------*
052100     EXIT.
052200
052300*---------------------------------------------------------------*
052400 Q200-COPY-ONE-LINE.
052500*---------------------------------------------------------------*
052600     MOVE CIV-MST-LINE-OUT        TO CIV-MST-LINE-IN.
052700     WRITE CIV-MST-LINE-IN.
052800     READ CIV-MST-OUT-FILE
052900        AT END SET WK-C-END-OF-FILE TO TRUE.
053000*---------------------------------------------------------------*
053100 Q299-COPY-ONE-LINE-EX.
053200*---------------------------------------------------------------*
053300     EXIT.
053400
053500*=================================================================
053600*    SHARED ROW-CELL PARAGRAPHS - IDENTICAL IN ALL EIGHT TAGGING
053700*    MEMBERS (SEE CIVMWRK).
053800*=================================================================
053900 R100-SPLIT-ROW.
054000*---------------------------------------------------------------*
054100     MOVE 0                       TO CIV-FLD-COUNT.
054200     MOVE SPACES                  TO WK-C-TRAILING-TEXT.
054300     MOVE CIV-MRT-ROW(WK-N-ROW-SUB)  TO WK-C-SCAN-REMAINDER.
054400     PERFORM R110-SPLIT-ONE-CELL
054500        THRU R119-SPLIT-ONE-CELL-EX
054600        UNTIL CIV-FLD-COUNT >= 9 OR WK-C-SCAN-REMAINDER = SPACES.
054700     MOVE WK-C-SCAN-REMAINDER     TO WK-C-TRAILING-TEXT.
054800*---------------------------------------------------------------*
054900 R199-SPLIT-ROW-EX.
055000*---------------------------------------------------------------*
055100     EXIT.
055200
055300*---------------------------------------------------------------*
055400 R110-SPLIT-ONE-CELL.
055500*---------------------------------------------------------------*
055600     MOVE 1                       TO WK-N-SCAN-POS.
055700     MOVE 0                       TO WK-N-JOIN-POS.
055800     PERFORM R120-SCAN-FOR-TAB
055900        UNTIL WK-N-JOIN-POS > 0 OR WK-N-SCAN-POS > 400.
056000     ADD 1                        TO CIV-FLD-COUNT.
056100     IF WK-N-JOIN-POS > 0
056200        IF WK-N-JOIN-POS > 1
056300           MOVE WK-C-SCAN-REMAINDER(1:WK-N-JOIN-POS - 1)
056400              TO CIV-FLD-CELL(CIV-FLD-COUNT)
056500        ELSE
056600           MOVE SPACES            TO CIV-FLD-CELL(CIV-FLD-COUNT)
056700        END-IF
056800        MOVE WK-C-SCAN-REMAINDER(WK-N-JOIN-POS + 1:)
056900           TO WK-C-JOIN-WORK
057000        MOVE WK-C-JOIN-WORK       TO WK-C-SCAN-REMAINDER
057100     ELSE
057200        MOVE WK-C-SCAN-REMAINDER  TO CIV-FLD-CELL(CIV-FLD-COUNT)
057300        MOVE SPACES               TO WK-C-SCAN-REMAINDER
057400     END-IF.
057500*---------------------------------------------------------------*
057600 R119-SPLIT-ONE-CELL-EX.
057700*---------------------------------------------------------------*
057800     EXIT.
057900
058000 R120-SCAN-FOR-TAB.
058100     IF WK-C-SCAN-REMAINDER(WK-N-SCAN-POS:1) = X"09"
058200        MOVE WK-N-SCAN-POS         TO WK-N-JOIN-POS
058300     ELSE
058400        ADD 1                     TO WK-N-SCAN-POS
058500     END-IF.
058600
058700*---------------------------------------------------------------*
058800 R200-JOIN-ROW.
058900*---------------------------------------------------------------*
059000     MOVE SPACES                  TO WK-C-JOIN-WORK.
059100     MOVE 1                       TO WK-N-JOIN-POS.
059200     MOVE 1                       TO WK-N-JOIN-SUB.
059300     PERFORM R210-APPEND-ONE-CELL
059400        THRU R219-APPEND-ONE-CELL-EX
059500        UNTIL WK-N-JOIN-SUB > CIV-FLD-COUNT.
059600     IF WK-C-TRAILING-TEXT NOT = SPACES
059700        MOVE X"09"
059800           TO WK-C-JOIN-WORK(WK-N-JOIN-POS:1)
059900        ADD 1                     TO WK-N-JOIN-POS
060000        MOVE 360                  TO WK-N-CELL-LEN
060100        PERFORM R225-BACK-UP-ONE
060200           UNTIL WK-N-CELL-LEN = 0
060300              OR WK-C-TRAILING-TEXT(WK-N-CELL-LEN:1) NOT = SPACE
060400        IF WK-N-CELL-LEN > 0
060500           MOVE WK-C-TRAILING-TEXT(1:WK-N-CELL-LEN)
060600              TO WK-C-JOIN-WORK(WK-N-JOIN-POS:WK-N-CELL-LEN)
060700        END-IF
060800     END-IF.
060900     MOVE WK-C-JOIN-WORK          TO CIV-MRT-ROW(WK-N-ROW-SUB).
061000*---------------------------------------------------------------*
061100 R299-JOIN-ROW-EX.
061200*---------------------------------------------------------------*
061300     EXIT.
061400
061500*---------------------------------------------------------------*
061600 R210-APPEND-ONE-CELL.
061700*---------------------------------------------------------------*
061800     MOVE 40                      TO WK-N-CELL-LEN.
061900     PERFORM R225-BACK-UP-ONE
062000        UNTIL WK-N-CELL-LEN = 0
062100           OR CIV-FLD-CELL(WK-N-JOIN-SUB)(WK-N-CELL-LEN:1)
062200              NOT = SPACE.
062300     IF WK-N-CELL-LEN > 0
062400        MOVE CIV-FLD-CELL(WK-N-JOIN-SUB)(1:WK-N-CELL-LEN)
062500           TO WK-C-JOIN-WORK(WK-N-JOIN-POS:WK-N-CELL-LEN)
062600        ADD WK-N-CELL-LEN          TO WK-N-JOIN-POS
062700     END-IF.
062800     IF WK-N-JOIN-SUB < CIV-FLD-COUNT
062900        MOVE X"09"
063000           TO WK-C-JOIN-WORK(WK-N-JOIN-POS:1)
063100        ADD 1                     TO WK-N-JOIN-POS
063200     END-IF.
063300     ADD 1                        TO WK-N-JOIN-SUB.
063400*---------------------------------------------------------------*
063500 R219-APPEND-ONE-CELL-EX.
063600*---------------------------------------------------------------*
063700     EXIT.
063800
063900 R225-BACK-UP-ONE.
064000     SUBTRACT 1                   FROM WK-N-CELL-LEN.
064100
064200*---------------------------------------------------------------*
064300 R300-FIND-CELL.
064400*---------------------------------------------------------------*
064500     MOVE 0                       TO WK-N-FOUND-POS.
064600     MOVE 2                       TO WK-N-JOIN-SUB.
064700     PERFORM R310-CHECK-ONE-CELL
064800        UNTIL WK-N-FOUND-POS > 0 OR WK-N-JOIN-SUB > CIV-FLD-COUNT.
064900*---------------------------------------------------------------*
065000 R399-FIND-CELL-EX.
065100*---------------------------------------------------------------*
065200     EXIT.
065300
065400 R310-CHECK-ONE-CELL.
065500     IF CIV-FLD-CELL(WK-N-JOIN-SUB) = WK-C-SEARCH-ARGUMENT
065600        MOVE WK-N-JOIN-SUB         TO WK-N-FOUND-POS
065700     ELSE
065800        ADD 1                     TO WK-N-JOIN-SUB
065900     END-IF.
066000
066100*---------------------------------------------------------------*
066200 R400-INSERT-CELL-AT.
066300*---------------------------------------------------------------*
066400     MOVE CIV-FLD-COUNT           TO WK-N-JOIN-SUB.
066500     PERFORM R410-SHIFT-ONE-RIGHT
066600        UNTIL WK-N-JOIN-SUB < WK-N-INSERT-POS.
066700     MOVE WK-C-INSERT-VALUE
066800        TO CIV-FLD-CELL(WK-N-INSERT-POS).
066900     ADD 1                        TO CIV-FLD-COUNT.
067000*---------------------------------------------------------------*
067100 R499-INSERT-CELL-AT-EX.
067200*---------------------------------------------------------------*
067300     EXIT.
067400
067500 R410-SHIFT-ONE-RIGHT.
067600     MOVE CIV-FLD-CELL(WK-N-JOIN-SUB)
067700        TO CIV-FLD-CELL(WK-N-JOIN-SUB + 1).
067800     SUBTRACT 1                   FROM WK-N-JOIN-SUB.
067900
068000*---------------------------------------------------------------*
068100 R450-DELETE-CELL-AT.
068200*---------------------------------------------------------------*
068300     MOVE WK-N-DELETE-POS         TO WK-N-JOIN-SUB.
068400     PERFORM R460-SHIFT-ONE-LEFT
068500        UNTIL WK-N-JOIN-SUB >= CIV-FLD-COUNT.
068600     SUBTRACT 1                   FROM CIV-FLD-COUNT.
068700*---------------------------------------------------------------*
068800 R459-DELETE-CELL-AT-EX.
068900*---------------------------------------------------------------*
069000     EXIT.
069100
069200 R460-SHIFT-ONE-LEFT.
069300     MOVE CIV-FLD-CELL(WK-N-JOIN-SUB + 1)
069400        TO CIV-FLD-CELL(WK-N-JOIN-SUB).
069500     ADD 1                        TO WK-N-JOIN-SUB.
069600
069700*---------------------------------------------------------------*
069800 R500-PAD-TO-POSITION.
069900*---------------------------------------------------------------*
070000     PERFORM R510-ADD-ONE-BLANK-CELL
070100        UNTIL CIV-FLD-COUNT >= WK-N-PAD-POS.
070200*---------------------------------------------------------------*
070300 R599-PAD-TO-POSITION-EX.
070400*---------------------------------------------------------------*
070500     EXIT.
070600
070700 R510-ADD-ONE-BLANK-CELL.
070800     ADD 1                        TO CIV-FLD-COUNT.
070900     MOVE SPACES                  TO CIV-FLD-CELL(CIV-FLD-COUNT).
071000
071100 Y900-ABNORMAL-TERMINATION.
071200     MOVE 1                        TO CIV-LK-TAG-RETURN-CD.
071300     PERFORM Z000-END-PROGRAM-ROUTINE
071400        THRU Z999-END-PROGRAM-ROUTINE-EX.
071500     GOBACK.
071600
071700*---------------------------------------------------------------*
071800 Z000-END-PROGRAM-ROUTINE.
071900*---------------------------------------------------------------*
072000     IF WK-C-TAG-HAS-FAILED
072100        MOVE 1                    TO CIV-LK-TAG-RETURN-CD
072200     END-IF.
072300     IF CIV-DEBUG-ON
072400        DISPLAY "CIVT025 - PROCESSING FINISHED"
072500     END-IF.
072600*---------------------------------------------------------------*
072700 Z999-END-PROGRAM-ROUTINE-EX.
072800*---------------------------------------------------------------*
072900     EXIT.
073000
073100******************************************************************
073200*************** END OF PROGRAM SOURCE - CIVT025 ***************
073300******************************************************************

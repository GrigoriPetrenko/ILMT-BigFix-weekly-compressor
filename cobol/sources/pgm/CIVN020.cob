000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CIVN020.
000500 AUTHOR.         R L HOOVER.
000600 INSTALLATION.   COMPLIANCE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   22 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO STRIP DOUBLE-QUOTE
001200*               CHARACTERS FROM THE CMDB-ACTIVE EXTRACT, IN
001300*               PLACE.  CALLED BY CIVN010 ONCE, AFTER THE
001400*               EXTRACT HAS BEEN COPIED BYTE FOR BYTE INTO
001500*               STAGING.
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* A0000 - RLHOOVER  - 22/03/1988 - INITIAL VERSION.  ORIGINAL
002000*                      PURPOSE WAS TO CLEAN QUOTE-DELIMITED TEXT
002100*                      FIELDS OUT OF THE OLD ASSET-TAG VENDOR
002200*                      FEED BEFORE IT WAS LOADED TO THE LEDGER.
002300* A0001 - D J FORTE - 19/06/1991 - REQ CIV-91-002.  REWORKED TO
002400*                      SCAN CHARACTER BY CHARACTER RATHER THAN
002500*                      VIA A FIXED SET OF COLUMN POSITIONS - THE
002600*                      VENDOR FEED NO LONGER HAS A FIXED FORMAT.
002700* B0000 - M R QUIGLEY-08/09/1994 - REQ CIV-94-011.  REWRITTEN AS
002800*                      A CALLED SUBROUTINE OF THE CONSOLIDATED
002900*                      WEEKLY JOB STREAM.
003000* B0001 - S K NAIDU  - 11/08/1998 - REQ CIV-98-Y2K.  YEAR 2000
003100*                      READINESS REVIEW - NO DATE FIELDS IN THIS
003200*                      MEMBER, NO CHANGE REQUIRED.  SIGNED OFF.
003300* C0000 - T A WEBER  - 30/07/2004 - REQ CIV-04-019.  RETARGETED
003400*                      AT THE NEW CMDB-ACTIVE EXTRACT INTRODUCED
003500*                      WITH THE COMPLIANCE-BUREAU FEED.
003600* C0001 - K M L TAN  - 21/07/2025 - REQ CIV-0001.  REBUILT ON THE
003700*                      CURRENT NINE-FILE WEEKLY JOB STREAM - THIS
003800*                      MEMBER NOW IMPLEMENTS U2 (QUOTE STRIPPING)
003900*                      AND IS INVOKED ONLY FROM CIVN010.
004000* C0002 - R SHENG    - 25/07/2025 - REQ CIV-0007                  C0002   
004100*                      IN-PLACE REWRITE CONFIRMED SAFE NOW THAT
004200*                      CIVN010 OPENS THE FILE UNDER ITS STAGED
004300*                      NAME, NOT THE RAW NAME.
004400*-----------------------------------------------------------------
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    UPSI-0 IS CIV-DEBUG-SWITCH
005300                      ON  STATUS IS CIV-DEBUG-ON
005400                      OFF STATUS IS CIV-DEBUG-OFF
005500                    CLASS CIV-QUOTE-CLASS IS
005600                      '"'.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT CIV-RAW-IN-FILE  ASSIGN TO WK-C-IN-FILENAME
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS   IS WK-C-FILE-STATUS.
006300     SELECT CIV-RAW-OUT-FILE ASSIGN TO WK-C-OUT-FILENAME
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS   IS WK-C-FILE-STATUS.
006600
006700 EJECT
006800***************
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200**************
007300 FD  CIV-RAW-IN-FILE
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS CIV-RAW-RECORD.
007600 01  CIV-RAW-RECORD.
007700     COPY CIVRAWR.
007800
007900*    HISTORICAL RECORD WIDTH - THE VENDOR FEED WAS 80 BYTES WIDE
008000*    UNDER A0000, BEFORE THE COMPLIANCE-BUREAU FORMAT CHANGE.
008100 01  CIV-RAW-RECORD-A0000 REDEFINES CIV-RAW-RECORD.
008200     05  CIV-RAW-A0-TEXT             PIC X(80).
008300     05  FILLER                      PIC X(120).
008400
008500*    STRUCTURAL VIEW - FIRST QUARTER OF THE LINE VS. THE REST,
008600*    USED WHEN TRACING SCAN PROGRESS UNDER THE DEBUG SWITCH.
008700 01  CIV-RAW-RECORD-QTR REDEFINES CIV-RAW-RECORD.
008800     05  CIV-RAW-QTR-FIRST           PIC X(50).
008900     05  CIV-RAW-QTR-REST            PIC X(150).
009000
009100*    NUMERIC OVERLAY - NOT USED FOR ARITHMETIC, KEPT ONLY SO A
009200*    HEX DUMP OF A SUSPECT LINE CAN BE EYEBALLED IN GROUPS OF 4.
009300 01  CIV-RAW-RECORD-GROUPED REDEFINES CIV-RAW-RECORD.
009400     05  CIV-RAW-GRP-CELL OCCURS 50 TIMES PIC X(04).
009500
009600 FD  CIV-RAW-OUT-FILE
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS CIV-RAW-RECORD-OUT.
009900 01  CIV-RAW-RECORD-OUT             PIC X(199).
010000
010100*************************
010200 WORKING-STORAGE SECTION.
010300*************************
010400 01  FILLER                        PIC X(24) VALUE
010500     "** PROGRAM CIVN020   **".
010600
010700* ------------------ PROGRAM WORKING STORAGE -------------------*
010800 01  WK-C-COMMON.
010900     COPY CIVCMWS.
011000
011100 01  WK-C-FILE-NAMES.
011200     05  WK-C-IN-FILENAME          PIC X(44).
011300     05  WK-C-OUT-FILENAME         PIC X(44).
011400     05  WK-N-NAME-LEN             PIC 9(02)   COMP.
011500     05  FILLER                    PIC X(01).
011600
011700 01  WK-C-SCAN-WORK.
011800     05  WK-N-SCAN-POS             PIC 9(03) COMP.
011900     05  WK-C-OUT-POS              PIC 9(03) COMP.
012000     05  WK-C-ONE-CHAR             PIC X(01).
012100     05  FILLER                    PIC X(01).
012200
012300*****************
012400 LINKAGE SECTION.
012500*****************
012600     COPY CIVNPRM.
012700 EJECT
012800********************************************
012900 PROCEDURE DIVISION USING CIV-LK-NORM-PARM.
013000********************************************
013100 MAIN-MODULE.
013200     PERFORM A000-START-PROGRAM-ROUTINE
013300        THRU A099-START-PROGRAM-ROUTINE-EX.
013400     PERFORM B000-MAIN-PROCESSING
013500        THRU B999-MAIN-PROCESSING-EX.
013600     PERFORM Z000-END-PROGRAM-ROUTINE
013700        THRU Z999-END-PROGRAM-ROUTINE-EX.
013800 GOBACK.
013900
014000*---------------------------------------------------------------*
014100 A000-START-PROGRAM-ROUTINE.
014200*---------------------------------------------------------------*
014300     MOVE 0                       TO CIV-LK-NRM-RETURN-CD.
014400     MOVE 0                       TO CIV-LK-NRM-OK-COUNT.
014500     MOVE 0                       TO CIV-LK-NRM-BAD-COUNT.
014600*    CIVN010 STAGES THE CMDB FILE UNDER ITS OWN NAME FIRST; WE
014700*    REWRITE THAT SAME STAGED COPY HERE, IN PLACE.
014800     PERFORM T000-TRIM-NAME-LENGTH
014900        THRU T099-TRIM-NAME-LENGTH-EX.
015000     STRING "STGEXP."  CIV-LK-NRM-FILE-NAME(1:WK-N-NAME-LEN)
015100            ".TXT"
015200        DELIMITED BY SIZE INTO WK-C-IN-FILENAME.
015300     STRING "STGTMP."  CIV-LK-NRM-FILE-NAME(1:WK-N-NAME-LEN)
015400            ".TXT"
015500        DELIMITED BY SIZE INTO WK-C-OUT-FILENAME.
015600*---------------------------------------------------------------*
015700 A099-START-PROGRAM-ROUTINE-EX.
015800*---------------------------------------------------------------*
015900     EXIT.
016000
016100*---------------------------------------------------------------*
016200 T000-TRIM-NAME-LENGTH.
016300*---------------------------------------------------------------*
016400*    RIGHT-TRIM THE INCOMING FILE-NAME PARAMETER SO THE BUILT
016500*    FILE NAME DOES NOT CARRY THE 30-BYTE FIELD'S BLANK PADDING.
016600     MOVE 30                       TO WK-N-NAME-LEN.
016700     PERFORM T010-CHECK-TRAILING-SPACE
016800        THRU T019-CHECK-TRAILING-SPACE-EX
016900        UNTIL WK-N-NAME-LEN = 0
017000           OR CIV-LK-NRM-FILE-NAME(WK-N-NAME-LEN:1) NOT = SPACE.
017100*---------------------------------------------------------------*
017200 T099-TRIM-NAME-LENGTH-EX.
017300*---------------------------------------------------------------*
017400     EXIT.
017500
017600*---------------------------------------------------------------*
017700 T010-CHECK-TRAILING-SPACE.
017800*---------------------------------------------------------------*
017900     SUBTRACT 1                   FROM WK-N-NAME-LEN.
018000*---------------------------------------------------------------*
018100 T019-CHECK-TRAILING-SPACE-EX.
018200*---------------------------------------------------------------*
018300     EXIT.
018400
018500*---------------------------------------------------------------*
018600 B000-MAIN-PROCESSING.
018700*---------------------------------------------------------------*
018800     OPEN INPUT CIV-RAW-IN-FILE.
018900     IF NOT WK-C-SUCCESSFUL
019000        DISPLAY "CIVN020 - OPEN FILE ERROR - " WK-C-IN-FILENAME
019100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019200        MOVE 1 TO CIV-LK-NRM-RETURN-CD
019300        GO TO B999-MAIN-PROCESSING-EX
019400     END-IF.
019500
019600     OPEN OUTPUT CIV-RAW-OUT-FILE.
019700     IF NOT WK-C-SUCCESSFUL
019800        DISPLAY "CIVN020 - OPEN FILE ERROR - " WK-C-OUT-FILENAME
019900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020000        MOVE 1 TO CIV-LK-NRM-RETURN-CD
020100        CLOSE CIV-RAW-IN-FILE
020200        GO TO B999-MAIN-PROCESSING-EX
020300     END-IF.
020400
020500     READ CIV-RAW-IN-FILE
020600        AT END SET WK-C-END-OF-FILE TO TRUE.
020700
020800     PERFORM B100-STRIP-LINE
020900        THRU B199-STRIP-LINE-EX
021000        UNTIL WK-C-END-OF-FILE.
021100
021200     CLOSE CIV-RAW-IN-FILE CIV-RAW-OUT-FILE.
021300
021400*    RENAME THE SCRUBBED WORK FILE BACK OVER THE STAGED FILE -
021500*    REPRESENTED HERE, AS IN TRFVBACU, BY A SECOND PASS THAT
021600*    COPIES THE WORK FILE OVER THE ORIGINAL STAGED NAME.
021700     MOVE WK-C-OUT-FILENAME        TO WK-C-IN-FILENAME.
021800     PERFORM C000-COPY-WORK-OVER-STAGED
021900        THRU C099-COPY-WORK-OVER-STAGED-EX.
022000*---------------------------------------------------------------*
022100 B999-MAIN-PROCESSING-EX.
022200*---------------------------------------------------------------*
022300     EXIT.
022400
022500*---------------------------------------------------------------*
022600 B100-STRIP-LINE.
022700*---------------------------------------------------------------*
022800     MOVE SPACES                  TO CIV-RAW-RECORD-OUT.
022900     MOVE 1                       TO WK-N-SCAN-POS.
023000     MOVE 1                       TO WK-C-OUT-POS.
023100     PERFORM B110-COPY-ONE-CHAR
023200        THRU B119-COPY-ONE-CHAR-EX
023300        UNTIL WK-N-SCAN-POS > 199.
023400     WRITE CIV-RAW-RECORD-OUT.
023500     ADD 1                        TO CIV-LK-NRM-OK-COUNT.
023600     READ CIV-RAW-IN-FILE
023700        AT END SET WK-C-END-OF-FILE TO TRUE.
023800*---------------------------------------------------------------*
023900 B199-STRIP-LINE-EX.
024000*---------------------------------------------------------------*
024100     EXIT.
024200
024300*---------------------------------------------------------------*
024400 B110-COPY-ONE-CHAR.
024500*---------------------------------------------------------------*
024600     MOVE CIV-RAW-TEXT(WK-N-SCAN-POS:1)  TO WK-C-ONE-CHAR.
024700     IF WK-C-ONE-CHAR NOT = QUOTE
024800        MOVE WK-C-ONE-CHAR
024900           TO CIV-RAW-RECORD-OUT(WK-C-OUT-POS:1)
025000        ADD 1                     TO WK-C-OUT-POS
025100     END-IF.
025200     ADD 1                        TO WK-N-SCAN-POS.
025300*---------------------------------------------------------------*
025400 B119-COPY-ONE-CHAR-EX.
025500*---------------------------------------------------------------*
025600     EXIT.
025700
025800*---------------------------------------------------------------*
025900 C000-COPY-WORK-OVER-STAGED.
026000*---------------------------------------------------------------*
026100     OPEN INPUT CIV-RAW-IN-FILE.
026200     MOVE WK-C-IN-FILENAME         TO WK-C-OUT-FILENAME.
026300     STRING "STGEXP."  CIV-LK-NRM-FILE-NAME(1:WK-N-NAME-LEN)
026400            ".TXT"
026500        DELIMITED BY SIZE INTO WK-C-OUT-FILENAME.
026600     OPEN OUTPUT CIV-RAW-OUT-FILE.
026700     READ CIV-RAW-IN-FILE
026800        AT END SET WK-C-END-OF-FILE TO TRUE.
026900     PERFORM C100-COPY-ONE-LINE
027000        THRU C199-COPY-ONE-LINE-EX
027100        UNTIL WK-C-END-OF-FILE.
027200     CLOSE CIV-RAW-IN-FILE CIV-RAW-OUT-FILE.
027300*---------------------------------------------------------------*
027400 C099-COPY-WORK-OVER-STAGED-EX.
027500*---------------------------------------------------------------*
027600     EXIT.
027700
027800*---------------------------------------------------------------*
027900 C100-COPY-ONE-LINE.
028000*---------------------------------------------------------------*
028100     MOVE CIV-RAW-TEXT            TO CIV-RAW-RECORD-OUT.
028200     WRITE CIV-RAW-RECORD-OUT.
028300     READ CIV-RAW-IN-FILE
028400        AT END SET WK-C-END-OF-FILE TO TRUE.
028500*---------------------------------------------------------------*
028600 C199-COPY-ONE-LINE-EX.
028700*---------------------------------------------------------------*
028800     EXIT.
028900
029000 Y900-ABNORMAL-TERMINATION.
029100     MOVE 1                        TO CIV-LK-NRM-RETURN-CD.
029200     PERFORM Z000-END-PROGRAM-ROUTINE
029300        THRU Z999-END-PROGRAM-ROUTINE-EX.
029400     GOBACK.
029500
029600*---------------------------------------------------------------*
029700 Z000-END-PROGRAM-ROUTINE.
029800*---------------------------------------------------------------*
029900     IF CIV-DEBUG-ON
030000        DISPLAY "CIVN020 - PROCESSING FINISHED"
030100     END-IF.
030200*---------------------------------------------------------------*
030300 Z999-END-PROGRAM-ROUTINE-EX.
030400*---------------------------------------------------------------*
030500     EXIT.
030600
030700******************************************************************
030800*************** END OF PROGRAM SOURCE - CIVN020 ***************
030900******************************************************************

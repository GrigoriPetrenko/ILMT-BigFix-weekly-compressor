000100*****************************************************************
000200* COPYBOOK  : CIVMWRK
000300* PURPOSE   : IN-MEMORY WORK AREAS SHARED BY THE STAGE-2 TAGGING
000400*             SUBPROGRAMS (CIVT005 THROUGH CIVT050) - THE WHOLE
000500*             MASTER FILE HELD AS AN ARRAY OF TEXT ROWS, PLUS THE
000600*             FIELD-CELL TABLE USED TO SPLIT/REJOIN ONE ROW AT A
000700*             TIME WHEN A STATUS COLUMN IS INSERTED OR MOVED.
000800*             SELF-CONTAINED 01S - NOT WRAPPED BY THE CALLER.
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*****************************************************************
001200* B00A00 22/07/2025 KMLTAN   INITIAL VERSION - 5000 ROW TABLE,
001300*                             12 CELL FIELD-WORK AREA.
001400*****************************************************************
001500* CELL LAYOUT OF CIV-FIELD-WORK ONCE ALL EIGHT TAGGING MEMBERS
001600* HAVE RUN (020_ALL.CSV, TAB-DELIMITED, HEADER ROW SAME ORDER):
001700*   CELL  1 - COMPUTER NAME              (LOOKUP KEY, U1)
001800*   CELL  2 - NOT REPORTING TO BIGFIX     "NOT REPORTING"/
001900*                                         "REPORTING"       (005)
002000*   CELL  3 - CMDB STATUS                 "IN CMDB"/
002100*                                         "NOT IN CMDB"     (010)
002200*   CELL  4 - DELAYED DATA UPLOAD         "YES"/"NO"        (015)
002300*   CELL  5 - FAILED SCAN                 "YES"/"NO"        (020)
002400*   CELL  6 - MISSING SCAN                "YES"/"NO"        (025)
002500*   CELL  7 - SCAN NOT UPLOADED           "YES"/"NO"        (030)
002600*   CELL  8 - NO VM MANAGER DATA          "YES"/"NO"        (040)
002700*   CELL  9 - OUTDATED SCAN               "YES"/"NO"        (050)
002800*   CELL 10-12 - RESERVED, UNUSED BY ANY CURRENT MEMBER.
002900* A ROW ON WHICH AN EARLIER TAGGING MEMBER HAS NOT YET RUN HAS
003000* FEWER CELLS THAN THIS - EACH MEMBER PADS OR INSERTS AS NEEDED.
003100*****************************************************************
003200
003300 01  CIV-MASTER-TABLE.
003400     05  CIV-MRT-COUNT               PIC 9(05)   COMP.
003500     05  CIV-MRT-ROW OCCURS 5000 TIMES PIC X(400).
003600
003700 01  CIV-FIELD-WORK.
003800     05  CIV-FLD-COUNT               PIC 9(02)   COMP.
003900     05  CIV-FLD-CELL OCCURS 12 TIMES PIC X(40).

000100*****************************************************************
000200* COPYBOOK  : CIVFLST
000300* PURPOSE   : FIXED TABLE OF THE NINE WEEKLY EXPORT FILES,
000400*             ASCENDING NAME ORDER, SHARED BY THE STAGE-1
000500*             NORMALIZE DRIVER (CIVN100) AND ITS THREE
000600*             SUBPROGRAMS (CIVN010/CIVN030/CIVN040).  BUILT AS A
000700*             SINGLE VALUE CLAUSE REDEFINED INTO AN OCCURS TABLE,
000800*             THE WAY THE SHOP HAS ALWAYS SET UP SMALL FIXED
000900*             LOOKUP LISTS (SEE TRFVTB3/TRFVTD2/TRFVTE3).
001000*****************************************************************
001100* AMENDMENT HISTORY:
001200*****************************************************************
001300* B00A00 21/07/2025 KMLTAN   INITIAL VERSION - NINE FILES.
001400*****************************************************************
001500
001600 01  CIV-FILE-NAME-LIST.
001700     05  FILLER  PIC X(30) VALUE "001_DELAYED DATA UPLOAD      ".
001800     05  FILLER  PIC X(30) VALUE "005_FAILED SCAN              ".
001900     05  FILLER  PIC X(30) VALUE "006_MISSING SCAN             ".
002000     05  FILLER  PIC X(30) VALUE "007_SCAN NOT UPLOADED        ".
002100     05  FILLER  PIC X(30) VALUE "011_NO VM MANAGER DATA       ".
002200     05  FILLER  PIC X(30) VALUE "013_OUTETED SCAN             ".
002300     05  FILLER  PIC X(30) VALUE "020_ALL                      ".
002400     05  FILLER  PIC X(30) VALUE "021_NOTREP                   ".
002500     05  FILLER  PIC X(30) VALUE "023_CMDB_ACTIVE              ".
002600
002700 01  CIV-FILE-TABLE REDEFINES CIV-FILE-NAME-LIST.
002800     05  CIV-FLT-ENTRY OCCURS 9 TIMES.
002900         10  CIV-FLT-NAME            PIC X(30).
003000
003100 01  CIV-FILE-TABLE-CONTROL.
003200     05  CIV-FLC-COUNT               PIC 9(02)   COMP VALUE 9.
003300     05  CIV-FLC-CMDB-INDEX          PIC 9(02)   COMP VALUE 9.
003400*                        023_CMDB_ACTIVE IS THE NINTH ENTRY -
003500*                        THE ONE FILE EXEMPT FROM HOST TRUNCATION
003600     05  FILLER                      PIC X(01).

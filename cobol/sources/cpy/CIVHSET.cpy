000100*****************************************************************
000200* COPYBOOK  : CIVHSET
000300* PURPOSE   : IN-MEMORY REFERENCE SET OF HOST NAMES, LOADED FROM
000400*             AN EXCEPTION EXTRACT AND SEARCHED BY EVERY TAGGING
000500*             SUBPROGRAM (CIVT005 THROUGH CIVT050) WHEN DECIDING
000600*             THE POSITIVE OR NEGATIVE LABEL FOR A MASTER ROW.
000700*             SIZED FOR THE LARGEST EXTRACT THE BUREAU HAS EVER
000800*             SENT (WELL UNDER 4000 HOSTS AS OF THIS WRITING).
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*****************************************************************
001200* B00A00 21/07/2025 KMLTAN   INITIAL VERSION - 4000 ENTRY TABLE.
001300*****************************************************************
001400
001500 01  CIV-HOST-SET.
001600     05  CIV-HS-COUNT                PIC 9(05)   COMP.
001700     05  CIV-HS-ENTRY OCCURS 4000 TIMES PIC X(40).
001800     05  FILLER                      PIC X(01).
001900
002000 01  CIV-HOST-SEARCH-WORK.
002100     05  CIV-HSW-SUBSCRIPT           PIC 9(05)   COMP.
002200     05  CIV-HSW-MATCHED             PIC X(01).
002300         88  CIV-HSW-IS-MATCH                  VALUE "Y".
002400         88  CIV-HSW-NOT-MATCH                 VALUE "N".
002500     05  FILLER                      PIC X(01).

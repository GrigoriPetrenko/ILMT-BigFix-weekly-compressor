000100*****************************************************************
000200* COPYBOOK  : CIVRAWR
000300* PURPOSE   : STAGE-1 RAW EXPORT RECORD - THE ENTIRE INCOMING
000400*             LINE FROM THE ENDPOINT-MANAGEMENT PLATFORM, BEFORE
000500*             NORMALIZATION.  CONTENT MAY BE COMMA- OR
000600*             TAB-DELIMITED; THE DELIMITER IS DETECTED FROM THE
000700*             HEADER LINE BY CIVN010.  WRAPPED BY THE CALLING
000800*             PROGRAM'S OWN 01 (SEE FD CIV-RAW-IN-FILE), THE WAY
000900*             THIS SHOP WRAPS ITS PLAIN (NON-DDS) COPYBOOKS.
001000*****************************************************************
001100* AMENDMENT HISTORY:
001200*****************************************************************
001300* B00A00 21/07/2025 KMLTAN   INITIAL VERSION.
001400* B00A01 22/07/2025 KMLTAN   FIRST-FIELD WORK AREA MOVED OUT TO
001500*                             EACH PROGRAM'S OWN WORKING-STORAGE -
001600*                             KEEP THIS MEMBER TO THE I-O LAYOUT.
001700*****************************************************************
001800* I-O FORMAT: CIV-RAW-RECORD FROM ANY RAW OR STAGED EXTRACT FILE
001900     05  CIV-RAW-TEXT                PIC X(199).
002000*                        ENTIRE RAW LINE, COMMA- OR TAB-DELIM'D
002100     05  FILLER                      PIC X(01).

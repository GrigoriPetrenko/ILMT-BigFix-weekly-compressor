000100*****************************************************************
000200* COPYBOOK  : CIVNPRM
000300* PURPOSE   : LINKAGE PARAMETER RECORD FOR THE STAGE-1 NORMALIZE
000400*             SUBPROGRAMS (CIVN010/CIVN020/CIVN030/CIVN040),
000500*             CALLED ONCE PER FILE BY THE CIVN100 DRIVER.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* B00A00 21/07/2025 KMLTAN   INITIAL VERSION.
001000*****************************************************************
001100
001200 01  CIV-LK-NORM-PARM.
001300     05  CIV-LK-NRM-FILE-NAME        PIC X(30).
001400*                        BASE FILE NAME, FROM CIV-FLT-NAME
001500     05  CIV-LK-NRM-RETURN-CD        PIC 9(02)   COMP.
001600*                        00 = OK, 01 = FILE-LEVEL FAILURE
001700     05  CIV-LK-NRM-OK-COUNT         PIC 9(07)   COMP.
001800     05  CIV-LK-NRM-BAD-COUNT        PIC 9(07)   COMP.
001900     05  FILLER                      PIC X(02).

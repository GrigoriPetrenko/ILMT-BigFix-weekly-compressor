000100*****************************************************************
000200* COPYBOOK  : CIVCMWS
000300* PURPOSE   : COMMON WORK STORAGE - FILE STATUS AND SHARED
000400*             CONDITION NAMES USED BY EVERY CIV-PREFIXED PROGRAM
000500*             IN THE WEEKLY COMPUTER INVENTORY CONSOLIDATION
000600*             BATCH (COMPLIANCE-BUREAU EXTRACT PROCESSING).
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* B00A00 21/07/2025 KMLTAN  INITIAL VERSION - LIFTED OFF THE
001100*                            SHOP STANDARD WK-C-FILE-STATUS BLOCK
001200*                            USED BY THE PAYMENTS SUBROUTINES,
001300*                            RETIRED THE BANKING-SPECIFIC 88S.
001400*****************************************************************
001500
001600 05  WK-C-FILE-STATUS            PIC X(02).
001700     88  WK-C-SUCCESSFUL                     VALUE "00".
001800     88  WK-C-END-OF-FILE                    VALUE "10".
001900     88  WK-C-RECORD-NOT-FOUND               VALUE "23".
002000     88  WK-C-DUPLICATE-KEY                  VALUE "22".
002100     88  WK-C-FILE-NOT-FOUND                 VALUE "35".
002200     88  WK-C-PERMANENT-ERROR                VALUE "30" "37".
002300
002400 05  WK-C-PGM-RETURN-CD          PIC 9(02)   COMP.
002500     88  WK-C-PGM-SUCCESS                    VALUE 0.
002600     88  WK-C-PGM-FAILURE                    VALUE 1 THRU 99.
002700
002800 05  WK-C-FOUND-FLAG             PIC X(01).
002900     88  WK-C-NAME-FOUND                     VALUE "Y".
003000     88  WK-C-NAME-NOT-FOUND                 VALUE "N".
003100
003200 05  WK-N-LINE-COUNT             PIC 9(07)   COMP.
003300 05  WK-N-OK-COUNT               PIC 9(07)   COMP.
003400 05  WK-N-BAD-COUNT               PIC 9(07)   COMP.
003500 05  WK-C-TODAY-CCYYMMDD          PIC 9(08).
003600 05  FILLER                      PIC X(01).

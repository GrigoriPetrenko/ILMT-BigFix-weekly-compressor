000100*****************************************************************
000200* COPYBOOK  : CIVTPRM
000300* PURPOSE   : LINKAGE PARAMETER RECORD FOR THE STAGE-2 TAGGING
000400*             SUBPROGRAMS (CIVT005 THROUGH CIVT050), CALLED BY
000500*             THE CIVT200 DRIVER AGAINST THE STANDING MASTER
000600*             FILE 020_ALL.CSV.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* B00A00 21/07/2025 KMLTAN   INITIAL VERSION.
001100*****************************************************************
001200
001300 01  CIV-LK-TAG-PARM.
001400     05  CIV-LK-TAG-RETURN-CD        PIC 9(02)   COMP.
001500*                        00 = OK, 01 = FATAL (MISSING COLUMN OR
001600*                        MISSING REFERENCE EXTRACT)
001700     05  CIV-LK-TAG-REF-COUNT        PIC 9(07)   COMP.
001800*                        SIZE OF THE IN-MEMORY REFERENCE SET
001900     05  FILLER                      PIC X(02).

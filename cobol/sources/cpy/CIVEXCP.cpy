000100*****************************************************************
000200* COPYBOOK  : CIVEXCP
000300* PURPOSE   : ONE ROW OF ANY OF THE EIGHT WEEKLY EXCEPTION /
000400*             REFERENCE EXTRACTS (NOT-REPORTING, CMDB-ACTIVE,
000500*             DELAYED-UPLOAD, FAILED-SCAN, MISSING-SCAN,
000600*             SCAN-NOT-UPLOADED, NO-VM-MANAGER, OUTDATED-SCAN).
000700*             ONLY THE FIRST FIELD (THE HOST NAME) IS EVER
000800*             INSPECTED BY THE TAGGING SUBPROGRAMS.  WRAPPED BY
000900*             THE CALLING PROGRAM'S OWN 01, THE WAY THIS SHOP
001000*             WRAPS ITS PLAIN (NON-DDS) RECORD COPYBOOKS.
001100*****************************************************************
001200* AMENDMENT HISTORY:
001300*****************************************************************
001400* B00A00 21/07/2025 KMLTAN   INITIAL VERSION.
001500*****************************************************************
001600* I-O FORMAT: CIV-EXCEPTION-RECORD FROM ANY OF THE EIGHT EXTRACTS
001700     05  CIV-EXC-COMPUTER-NAME       PIC X(40).
001800*                        HOST NAME (MAY STILL CARRY THE DOMAIN
001900*                        SUFFIX IF READ BEFORE U1 RUNS)
002000     05  CIV-EXC-OTHER-DATA.
002100*                        REMAINING COLUMNS - IGNORED BY TAGGING
002200         10  CIV-EXC-OTHER-TEXT      PIC X(159).
002300         10  FILLER                  PIC X(01).
002400*                        RECORD IS EXACTLY 200 BYTES WIDE, SAME
002500*                        AS THE RAW RECORD BEFORE NORMALIZATION
